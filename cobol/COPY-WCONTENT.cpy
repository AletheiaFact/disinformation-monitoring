000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE CONTENIDO ACEPTADO (CONTENT-OUT)           *
000300* ES A LA VEZ EL DEPOSITO DE DEDUPLICACION Y EL REGISTRO QUE     *
000400* LA CORRIDA DE ENVIOS ACTUALIZA CON EL RESULTADO DE LA VERIFI-  *
000500* CACION DESCENDENTE.  LONGITUD DE REGISTRO (1001)               *
000600*----------------------------------------------------------------*
000700 01  WCONTENT.
000800     03 CON-URL-NORMAL            PIC  X(120).
000900     03 CON-NOMBRE-FUENTE         PIC  X(020).
001000     03 CON-TITULO                PIC  X(120).
001100     03 CON-CONTENIDO             PIC  X(500).
001200     03 CON-TS-EXTRACCION         PIC  9(014).
001300     03 CON-FECHA-PUBLIC          PIC  9(008).
001400     03 CON-IDIOMA                PIC  X(002).
001500     03 CON-PUNTAJE               PIC  S9(003).
001600     03 CON-ESTADO                PIC  X(009).
001700        88 88-CON-PENDIENTE                 VALUE 'PENDING  '.
001800        88 88-CON-ENVIADO                   VALUE 'SUBMITTED'.
001900        88 88-CON-RECHAZADO                 VALUE 'REJECTED '.
002000        88 88-CON-FALLIDO                   VALUE 'FAILED   '.
002100     03 CON-CLAVE-HASH            PIC  X(064).
002200     03 CON-ID-VERIFICACION       PIC  X(024).
002300     03 CON-TS-ENVIO              PIC  9(014).
002400     03 CON-MSG-ERROR             PIC  X(060).
002500     03 FILLER                    PIC  X(043).
