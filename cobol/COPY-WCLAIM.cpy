000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA PGMCLAIM            *
000300* SE COMPLETA CON EL CUERPO CRUDO Y EL PRESUPUESTO DE CARACTERES *
000400* Y DEVUELVE EL CONTENIDO VERIFICABLE SELECCIONADO               *
000500*----------------------------------------------------------------*
000600 01  WCLAIM.
000700     05 WCLAIM-ENTRADA.
000800        07 WCLAIM-CUERPO          PIC  X(1000).
000900        07 WCLAIM-PRESUPUESTO     PIC  9(003).
001000     05 WCLAIM-SALIDA.
001100        07 WCLAIM-CONTENIDO       PIC  X(500).
001200        07 WCLAIM-LONGITUD        PIC  9(003).
001300        07 WCLAIM-FLAG-ATRIB      PIC  X(001).
001400           88 88-WCLAIM-CON-ATRIB           VALUE 'S'.
001500        07 WCLAIM-FLAG-GOBIERNO   PIC  X(001).
001600           88 88-WCLAIM-CON-GOBIERNO        VALUE 'S'.
001700        07 WCLAIM-FLAG-DATO       PIC  X(001).
001800           88 88-WCLAIM-CON-DATO            VALUE 'S'.
001900        07 WCLAIM-RC              PIC  X(002).
