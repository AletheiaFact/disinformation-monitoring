000100******************************************************************
000200* PROGRAMA    : PGMSUB01                                         *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : CORRIDA DE ENVIOS. TOMA HASTA 100 REGISTROS DE   *
000600*               CONTENT EN ESTADO PENDING (EN EL ORDEN EN QUE    *
000700*               ESTAN GRABADOS), LOS APAREA CONTRA EL RESULTADO  *
000800*               SIMULADO DEL LEDGER DE VERIFICACION (SUBRESULTS) *
000900*               POR CLAVE DE HASH, Y ACTUALIZA EL ESTADO FINAL   *
001000*               (SUBMITTED/FAILED/REJECTED). ACTUALIZA EL TOTAL  *
001100*               DE ENVIADOS DE CADA FUENTE Y EMITE EL SEGUNDO    *
001200*               TRAMO DEL REPORTE DE CORRIDA (REPORT).           *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500*-----------------------
001600 PROGRAM-ID.   PGMSUB01.
001700 AUTHOR.       E PALMEYRO.
001800 INSTALLATION. EDUSAM.
001900 DATE-WRITTEN. 17/06/1988.
002000 DATE-COMPILED.
002100 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
002200*-----------------------------------------------------------------
002300* HISTORIAL DE CAMBIOS
002400*-----------------------------------------------------------------
002500* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002600* ---------- ------------- ------------ -----------------------
002700* 17/06/1988 E.PALMEYRO    N/A          ALTA INICIAL. CORRIDA     N/A     
002800*                                       DE DESPACHO DE RECORTES   N/A     
002900*                                       DE PRENSA HACIA LA MESA   N/A     
003000*                                       DE VERIFICACION.          N/A     
003100* 30/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
003200*                                       SIN CAMPOS DE FECHA DE    Y2K-0007
003300*                                       2 POSICIONES EN ESTA      Y2K-0007
003400*                                       RUTINA.                   Y2K-0007
003500* 05/09/2016 J.ACOSTA      REQ-3392     SIMOD: SE REESCRIBE POR   REQ-3392
003600*                                       COMPLETO SOBRE LA BASE    REQ-3392
003700*                                       DE LA VIEJA CORRIDA DE    REQ-3392
003800*                                       DESPACHO DE RECORTES.     REQ-3392
003900*                                       CORRIDA DE ENVIOS. APAREO REQ-3392
004000*                                       DE CONTENT CONTRA         REQ-3392
004100*                                       SUBRESULTS POR CLAVE DE   REQ-3392
004200*                                       HASH, TOPE DE 100         REQ-3392
004300*                                       REGISTROS POR CORRIDA.    REQ-3392
004400* 19/09/2016 M.SOSA        REQ-3392     SE AGREGA EL RECHEQUEO    REQ-3392
004500*                                       DEFENSIVO DE PUNTAJE      REQ-3392
004600*                                       MINIMO DE ENVIO ANTES DE  REQ-3392
004700*                                       APAREAR CONTRA EL LEDGER. REQ-3392
004800* 03/10/2016 M.SOSA        REQ-3392     SE AGREGA LA ACTUALIZA-   REQ-3392
004900*                                       CION DE SRC-TOT-ENVIADOS  REQ-3392
005000*                                       POR FUENTE Y EL SEGUNDO   REQ-3392
005100*                                       TRAMO DEL REPORTE.        REQ-3392
005200* 11/04/2018 J.ACOSTA      REQ-3480     SE AGREGA EL MENSAJE DE   REQ-3480
005300*                                       ERROR CUANDO UN REGISTRO  REQ-3480
005400*                                       SELECCIONADO NO TIENE     REQ-3480
005500*                                       RESULTADO EN SUBRESULTS.  REQ-3480
005600*-----------------------------------------------------------------
005700
005800 ENVIRONMENT DIVISION.
005900*--------------------
006000
006100 CONFIGURATION SECTION.
006200*---------------------
006300 SPECIAL-NAMES.
006400     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006500
006600 INPUT-OUTPUT SECTION.
006700*--------------------
006800
006900 FILE-CONTROL.
007000*------------
007100
007200     SELECT SOURCES           ASSIGN       TO 'SOURCES'
007300                               ORGANIZATION IS SEQUENTIAL
007400                               FILE STATUS  IS FS-SOURCES.
007500
007600     SELECT CONTENT           ASSIGN       TO 'CONTENT'
007700                               ORGANIZATION IS SEQUENTIAL
007800                               FILE STATUS  IS FS-CONTENT.
007900
008000     SELECT SUBRESULTS        ASSIGN       TO 'SUBRESULTS'
008100                               ORGANIZATION IS SEQUENTIAL
008200                               FILE STATUS  IS FS-SUBRES.
008300
008400     SELECT REPORT-RUN        ASSIGN       TO 'REPORT'
008500                               ORGANIZATION IS LINE SEQUENTIAL
008600                               FILE STATUS  IS FS-REPORT.
008700
008800 DATA DIVISION.
008900*-------------
009000
009100 FILE SECTION.
009200*------------
009300
009400 FD  SOURCES
009500     RECORDING MODE IS F
009600     BLOCK 0.
009700 01  REG-SOURCES-FD               PIC X(143).
009800
009900 FD  CONTENT
010000     RECORDING MODE IS F
010100     BLOCK 0.
010200 01  REG-CONTENT-FD               PIC X(1001).
010300
010400 FD  SUBRESULTS
010500     RECORDING MODE IS F
010600     BLOCK 0.
010700 01  REG-SUBRES-FD                PIC X(096).
010800
010900 FD  REPORT-RUN
011000     RECORDING MODE IS F
011100     BLOCK 0.
011200 01  REG-REPORT-FD                PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500*-----------------------
011600 77  CTE-PROGRAMA                  PIC X(08) VALUE 'PGMSUB01'.
011700
011800*         FILE STATUS Y SWITCHES DE APERTURA         *
011900 77  FS-SOURCES                    PIC X(02) VALUE ' '.
012000     88 88-FS-SOURCES-OK                     VALUE '00'.
012100     88 88-FS-SOURCES-EOF                    VALUE '10'.
012200
012300 77  FS-CONTENT                    PIC X(02) VALUE ' '.
012400     88 88-FS-CONTENT-OK                     VALUE '00'.
012500     88 88-FS-CONTENT-EOF                    VALUE '10'.
012600
012700 77  FS-SUBRES                     PIC X(02) VALUE ' '.
012800     88 88-FS-SUBRES-OK                      VALUE '00'.
012900     88 88-FS-SUBRES-EOF                     VALUE '10'.
013000
013100 77  FS-REPORT                     PIC X(02) VALUE ' '.
013200     88 88-FS-REPORT-OK                      VALUE '00'.
013300
013400 77  WS-OPEN-SOURCES                PIC X    VALUE 'N'.
013500     88 88-OPEN-SOURCES-SI                   VALUE 'S'.
013600     88 88-OPEN-SOURCES-NO                   VALUE 'N'.
013700
013800 77  WS-OPEN-CONTENT                PIC X    VALUE 'N'.
013900     88 88-OPEN-CONTENT-SI                   VALUE 'S'.
014000     88 88-OPEN-CONTENT-NO                   VALUE 'N'.
014100
014200 77  WS-OPEN-SUBRES                 PIC X    VALUE 'N'.
014300     88 88-OPEN-SUBRES-SI                    VALUE 'S'.
014400     88 88-OPEN-SUBRES-NO                    VALUE 'N'.
014500
014600 77  WS-OPEN-REPORT                 PIC X    VALUE 'N'.
014700     88 88-OPEN-REPORT-SI                    VALUE 'S'.
014800     88 88-OPEN-REPORT-NO                    VALUE 'N'.
014900
015000*         CONTADORES (TODOS COMP)                     *
015100 77  WCN-TOPE-SELECCION            PIC 9(03) COMP VALUE 100.
015200 77  WS-CANT-SELEC                 PIC 9(03) COMP VALUE 0.
015300 77  WS-CANT-SUCCESS               PIC 9(05) COMP VALUE 0.
015400 77  WS-CANT-FAILED                PIC 9(05) COMP VALUE 0.
015500 77  WS-LEIDOS-CONTENT             PIC 9(07) COMP VALUE 0.
015600 77  WS-REGRABADOS-CONTENT         PIC 9(05) COMP VALUE 0.
015700
015800*         AREAS DE EDICION PARA EL REPORTE               *
015900 77  WS-ED-05                      PIC ZZZZ9.
016000
016100*         SELLO DE FECHA/HORA DE ENVIO (14 POSICIONES)     *
016200 01  WS-FECHA-HOY-N                PIC 9(08) VALUE 0.
016300 01  WS-FECHA-HOY REDEFINES WS-FECHA-HOY-N.
016400     03 WS-FECHA-HOY-YYYY          PIC 9(04).
016500     03 WS-FECHA-HOY-MM            PIC 9(02).
016600     03 WS-FECHA-HOY-DD            PIC 9(02).
016700
016800 01  WS-HORA-HOY-N                 PIC 9(08) VALUE 0.
016900 01  WS-HORA-HOY REDEFINES WS-HORA-HOY-N.
017000     03 WS-HORA-HH                 PIC 9(02).
017100     03 WS-HORA-MM                 PIC 9(02).
017200     03 WS-HORA-SS                 PIC 9(02).
017300     03 WS-HORA-CC                 PIC 9(02).
017400
017500 01  WS-TS-ENVIO                   PIC 9(14) VALUE 0.
017600 01  WS-TS-PARTES REDEFINES WS-TS-ENVIO.
017700     03 WS-TS-FECHA                PIC 9(08).
017800     03 WS-TS-HH                   PIC 9(02).
017900     03 WS-TS-MM                   PIC 9(02).
018000     03 WS-TS-SS                   PIC 9(02).
018100
018200*         TABLA DE FUENTES EN MEMORIA (INCREMENTO DE ENVIOS)  *
018300* SE CARGA DE SOURCES AL INICIO, SE ACTUALIZA MIENTRAS SE     *
018400* RECORRE CONTENT Y SE VUELCA A SOURCES AL FINAL, IGUAL QUE   *
018500* LA GUIA DE PUNTAJE (WKEYWRD) SE CARGA POR TABLA.            *
018600 77  WCN-MAX-FUENTES               PIC 9(03) COMP VALUE 50.
018700 77  WS-CANT-FUENTES               PIC 9(03) COMP VALUE 0.
018800 77  IDX-FTE                       PIC 9(03) COMP VALUE 0.
018900 77  WS-FTE-ENCONTRADA             PIC X          VALUE 'N'.
019000     88 88-FTE-ENCONTRADA-SI                      VALUE 'S'.
019100     88 88-FTE-ENCONTRADA-NO                      VALUE 'N'.
019200
019300 01  WS-TAB-FUENTES.
019400     03 WS-TAB-FUENTES-OCR OCCURS 50 TIMES
019500                            INDEXED BY IDX-TFTE.
019600        05 TF-NOMBRE              PIC X(20).
019700        05 TF-INCR-ENVIADOS       PIC 9(07) COMP.
019800
019900*         TABLA DE RESULTADOS DE ENVIO EN MEMORIA             *
020000 77  WCN-MAX-SUBRES                PIC 9(05) COMP VALUE 2000.
020100 77  WS-CANT-SUBRES                PIC 9(05) COMP VALUE 0.
020200 77  IDX-SUB                       PIC 9(05) COMP VALUE 0.
020300 77  WS-SUB-ENCONTRADO             PIC X          VALUE 'N'.
020400     88 88-SUB-ENCONTRADO-SI                      VALUE 'S'.
020500     88 88-SUB-ENCONTRADO-NO                      VALUE 'N'.
020600
020700 01  WS-TAB-SUBRES.
020800     03 WS-TAB-SUBRES-OCR OCCURS 2000 TIMES
020900                           INDEXED BY IDX-TSUB.
021000        05 TS-CLAVE-HASH          PIC X(64).
021100        05 TS-RESULTADO           PIC X(01).
021200        05 TS-ID-VERIF            PIC X(24).
021300
021400*------------------------------------
021500* DEFINICION DE ARCHIVO DE FUENTES
021600*------------------------------------
021700 COPY WSOURCE.
021800
021900*------------------------------------
022000* DEFINICION DE ARCHIVO DE CONTENIDO
022100*------------------------------------
022200 COPY WCONTENT.
022300
022400*------------------------------------
022500* DEFINICION DE ARCHIVO DE RESULTADOS DE ENVIO
022600*------------------------------------
022700 COPY WSUBRES.
022800
022900*------------------------------------
023000* DEFINICION DE LINEA DE IMPRESION
023100*------------------------------------
023200 COPY WLINEA.
023300
023400*---------------------------------------------------
023500* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
023600*---------------------------------------------------
023700 COPY WCANCELA.
023800
023900 PROCEDURE DIVISION.
024000*------------------
024100
024200 00000-CUERPO-PRINCIPAL.
024300*-----------------------
024400
024500     PERFORM 10000-INICIO.
024600
024700     PERFORM 20000-PROCESO
024800       UNTIL 88-FS-CONTENT-EOF.
024900
025000     PERFORM 30000-FINALIZO.
025100
025200     STOP RUN.
025300
025400 10000-INICIO.
025500*-------------
025600
025700     INITIALIZE WCANCELA.
025800     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
025900
026000     ACCEPT WS-FECHA-HOY-N FROM DATE YYYYMMDD.
026100     ACCEPT WS-HORA-HOY-N  FROM TIME.
026200     MOVE WS-FECHA-HOY-N   TO WS-TS-FECHA.
026300     MOVE WS-HORA-HH       TO WS-TS-HH.
026400     MOVE WS-HORA-MM       TO WS-TS-MM.
026500     MOVE WS-HORA-SS       TO WS-TS-SS.
026600
026700     PERFORM 10100-CARGO-TABLA-FUENTES.
026800     PERFORM 10200-CARGO-TABLA-SUBRES.
026900
027000     PERFORM 10300-ABRO-ARCHIVOS.
027100
027200     PERFORM 11000-READ-CONTENT.
027300
027400 FIN-10000.
027500     EXIT.
027600
027700 10100-CARGO-TABLA-FUENTES.
027800*-----------------------------
027900
028000     OPEN INPUT SOURCES.
028100
028200     EVALUATE TRUE
028300         WHEN 88-FS-SOURCES-OK
028400              CONTINUE
028500         WHEN 88-FS-SOURCES-EOF
028600              CONTINUE
028700         WHEN OTHER
028800              MOVE '10100-CARGO-TAB-FUENTES' TO WCANCELA-PARRAFO
028900              MOVE 'SOURCES'         TO WCANCELA-RECURSO
029000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
029100              MOVE FS-SOURCES        TO WCANCELA-CODRET
029200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
029300              PERFORM 99999-CANCELO
029400     END-EVALUATE.
029500
029600     READ SOURCES INTO WSOURCE.
029700
029800     PERFORM 10110-ACUMULO-FUENTE
029900       UNTIL 88-FS-SOURCES-EOF
030000          OR WS-CANT-FUENTES NOT LESS THAN WCN-MAX-FUENTES.
030100
030200     CLOSE SOURCES.
030300
030400 FIN-10100.
030500     EXIT.
030600
030700 10110-ACUMULO-FUENTE.
030800*-----------------------
030900
031000     IF WS-CANT-FUENTES LESS THAN WCN-MAX-FUENTES
031100        ADD 1 TO WS-CANT-FUENTES
031200        SET IDX-TFTE TO WS-CANT-FUENTES
031300        MOVE SRC-NOMBRE       TO TF-NOMBRE(IDX-TFTE)
031400        MOVE 0                TO TF-INCR-ENVIADOS(IDX-TFTE)
031500     END-IF.
031600
031700     READ SOURCES INTO WSOURCE.
031800
031900 FIN-10110.
032000     EXIT.
032100
032200 10200-CARGO-TABLA-SUBRES.
032300*----------------------------
032400
032500     OPEN INPUT SUBRESULTS.
032600
032700     EVALUATE TRUE
032800         WHEN 88-FS-SUBRES-OK
032900              CONTINUE
033000         WHEN 88-FS-SUBRES-EOF
033100              CONTINUE
033200         WHEN OTHER
033300              MOVE '10200-CARGO-TAB-SUBRES' TO WCANCELA-PARRAFO
033400              MOVE 'SUBRESULTS'      TO WCANCELA-RECURSO
033500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
033600              MOVE FS-SUBRES         TO WCANCELA-CODRET
033700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033800              PERFORM 99999-CANCELO
033900     END-EVALUATE.
034000
034100     READ SUBRESULTS INTO WSUBRES.
034200
034300     PERFORM 10210-ACUMULO-SUBRES
034400       UNTIL 88-FS-SUBRES-EOF
034500          OR WS-CANT-SUBRES NOT LESS THAN WCN-MAX-SUBRES.
034600
034700     CLOSE SUBRESULTS.
034800
034900 FIN-10200.
035000     EXIT.
035100
035200 10210-ACUMULO-SUBRES.
035300*------------------------
035400
035500     IF WS-CANT-SUBRES LESS THAN WCN-MAX-SUBRES
035600        ADD 1 TO WS-CANT-SUBRES
035700        SET IDX-TSUB TO WS-CANT-SUBRES
035800        MOVE SUB-CLAVE-HASH   TO TS-CLAVE-HASH(IDX-TSUB)
035900        MOVE SUB-RESULTADO    TO TS-RESULTADO(IDX-TSUB)
036000        MOVE SUB-ID-VERIFICACION TO TS-ID-VERIF(IDX-TSUB)
036100     END-IF.
036200
036300     READ SUBRESULTS INTO WSUBRES.
036400
036500 FIN-10210.
036600     EXIT.
036700
036800 10300-ABRO-ARCHIVOS.
036900*----------------------
037000
037100     OPEN I-O CONTENT.
037200
037300     EVALUATE TRUE
037400         WHEN 88-FS-CONTENT-OK
037500              SET 88-OPEN-CONTENT-SI TO TRUE
037600         WHEN OTHER
037700              MOVE '10300-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
037800              MOVE 'CONTENT'         TO WCANCELA-RECURSO
037900              MOVE 'OPEN I-O'        TO WCANCELA-OPERACION
038000              MOVE FS-CONTENT        TO WCANCELA-CODRET
038100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038200              PERFORM 99999-CANCELO
038300     END-EVALUATE.
038400
038500     OPEN EXTEND REPORT-RUN.
038600
038700     EVALUATE TRUE
038800         WHEN 88-FS-REPORT-OK
038900              SET 88-OPEN-REPORT-SI TO TRUE
039000         WHEN OTHER
039100              MOVE '10300-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
039200              MOVE 'REPORT'          TO WCANCELA-RECURSO
039300              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
039400              MOVE FS-REPORT         TO WCANCELA-CODRET
039500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
039600              PERFORM 99999-CANCELO
039700     END-EVALUATE.
039800
039900 FIN-10300.
040000     EXIT.
040100
040200 11000-READ-CONTENT.
040300*----------------------
040400
040500     INITIALIZE WCONTENT.
040600
040700     READ CONTENT INTO WCONTENT.
040800
040900     EVALUATE TRUE
041000         WHEN 88-FS-CONTENT-OK
041100              ADD 1              TO WS-LEIDOS-CONTENT
041200         WHEN 88-FS-CONTENT-EOF
041300              CONTINUE
041400         WHEN OTHER
041500              MOVE '11000-READ-CONTENT'  TO WCANCELA-PARRAFO
041600              MOVE 'CONTENT'         TO WCANCELA-RECURSO
041700              MOVE 'READ'            TO WCANCELA-OPERACION
041800              MOVE FS-CONTENT        TO WCANCELA-CODRET
041900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042000              PERFORM 99999-CANCELO
042100     END-EVALUATE.
042200
042300 FIN-11000.
042400     EXIT.
042500
042600 20000-PROCESO.
042700*----------------
042800
042900     IF 88-CON-PENDIENTE
043000        AND WS-CANT-SELEC LESS THAN WCN-TOPE-SELECCION
043100        ADD 1 TO WS-CANT-SELEC
043200        PERFORM 21000-PROCESO-SELECCIONADO
043300        PERFORM 22000-REGRABO-CONTENT
043400     END-IF.
043500
043600     PERFORM 11000-READ-CONTENT.
043700
043800 FIN-20000.
043900     EXIT.
044000
044100******************************************************************
044200* 21000-PROCESO-SELECCIONADO                                     *
044300* RECHEQUEO DEFENSIVO DE PUNTAJE Y APAREO CONTRA EL LEDGER DE    *
044400* VERIFICACION SIMULADO (SUBRESULTS) POR CLAVE DE HASH.          *
044500******************************************************************
044600 21000-PROCESO-SELECCIONADO.
044700*-------------------------------
044800
044900     IF CON-PUNTAJE LESS THAN 38
045000        SET 88-CON-RECHAZADO TO TRUE
045100        MOVE 'SCORE BELOW SUBMISSION THRESHOLD' TO CON-MSG-ERROR
045200        ADD 1 TO WS-CANT-FAILED
045300     ELSE
045400        PERFORM 21100-BUSCO-SUBRESULTADO
045500        PERFORM 21200-APLICO-RESULTADO
045600     END-IF.
045700
045800 FIN-21000.
045900     EXIT.
046000
046100 21100-BUSCO-SUBRESULTADO.
046200*----------------------------
046300
046400     SET 88-SUB-ENCONTRADO-NO TO TRUE.
046500
046600     IF WS-CANT-SUBRES GREATER THAN 0
046700        PERFORM 21110-PROBAR-SUBRESULTADO
046800          VARYING IDX-TSUB FROM 1 BY 1
046900          UNTIL IDX-TSUB GREATER THAN WS-CANT-SUBRES
047000             OR 88-SUB-ENCONTRADO-SI
047100     END-IF.
047200
047300 FIN-21100.
047400     EXIT.
047500
047600 21110-PROBAR-SUBRESULTADO.
047700*-----------------------------
047800
047900     IF TS-CLAVE-HASH(IDX-TSUB) = CON-CLAVE-HASH
048000        SET 88-SUB-ENCONTRADO-SI TO TRUE
048100     END-IF.
048200
048300 FIN-21110.
048400     EXIT.
048500
048600 21200-APLICO-RESULTADO.
048700*---------------------------
048800
048900     EVALUATE TRUE
049000         WHEN NOT 88-SUB-ENCONTRADO-SI
049100              SET 88-CON-FALLIDO TO TRUE
049200              MOVE 'NO SUBMISSION RESULT RECEIVED'
049300                                      TO CON-MSG-ERROR
049400              ADD 1 TO WS-CANT-FAILED
049500
049600         WHEN TS-RESULTADO(IDX-TSUB) = 'S'
049700              SET 88-CON-ENVIADO TO TRUE
049800              MOVE TS-ID-VERIF(IDX-TSUB) TO CON-ID-VERIFICACION
049900              MOVE WS-TS-ENVIO           TO CON-TS-ENVIO
050000              MOVE SPACES                TO CON-MSG-ERROR
050100              ADD 1 TO WS-CANT-SUCCESS
050200              PERFORM 21300-INCREMENTO-FUENTE
050300
050400         WHEN OTHER
050500              SET 88-CON-FALLIDO TO TRUE
050600              MOVE 'SUBMISSION REJECTED BY VERIFICATION LEDGER'
050700                                      TO CON-MSG-ERROR
050800              ADD 1 TO WS-CANT-FAILED
050900     END-EVALUATE.
051000
051100 FIN-21200.
051200     EXIT.
051300
051400 21300-INCREMENTO-FUENTE.
051500*----------------------------
051600
051700     SET 88-FTE-ENCONTRADA-NO TO TRUE.
051800
051900     IF WS-CANT-FUENTES GREATER THAN 0
052000        PERFORM 21310-PROBAR-FUENTE
052100          VARYING IDX-TFTE FROM 1 BY 1
052200          UNTIL IDX-TFTE GREATER THAN WS-CANT-FUENTES
052300             OR 88-FTE-ENCONTRADA-SI
052400     END-IF.
052500
052600 FIN-21300.
052700     EXIT.
052800
052900 21310-PROBAR-FUENTE.
053000*------------------------
053100
053200     IF TF-NOMBRE(IDX-TFTE) = CON-NOMBRE-FUENTE
053300        SET 88-FTE-ENCONTRADA-SI TO TRUE
053400        ADD 1 TO TF-INCR-ENVIADOS(IDX-TFTE)
053500     END-IF.
053600
053700 FIN-21310.
053800     EXIT.
053900
054000 22000-REGRABO-CONTENT.
054100*--------------------------
054200
054300     REWRITE REG-CONTENT-FD FROM WCONTENT.
054400
054500     EVALUATE TRUE
054600         WHEN 88-FS-CONTENT-OK
054700              ADD 1 TO WS-REGRABADOS-CONTENT
054800         WHEN OTHER
054900              MOVE '22000-REGRABO-CONTENT' TO WCANCELA-PARRAFO
055000              MOVE 'CONTENT'         TO WCANCELA-RECURSO
055100              MOVE 'REWRITE'         TO WCANCELA-OPERACION
055200              MOVE FS-CONTENT        TO WCANCELA-CODRET
055300              MOVE CON-URL-NORMAL    TO WCANCELA-MENSAJE
055400              PERFORM 99999-CANCELO
055500     END-EVALUATE.
055600
055700 FIN-22000.
055800     EXIT.
055900
056000 30000-FINALIZO.
056100*----------------
056200
056300     PERFORM 31000-ACTUALIZO-SOURCES.
056400     PERFORM 32000-IMPRIME-REPORTE.
056500     PERFORM 33000-TOTALES-CONTROL.
056600     PERFORM 34000-CIERRO-ARCHIVOS.
056700
056800 FIN-30000.
056900     EXIT.
057000
057100 31000-ACTUALIZO-SOURCES.
057200*----------------------------
057300
057400     OPEN I-O SOURCES.
057500
057600     EVALUATE TRUE
057700         WHEN 88-FS-SOURCES-OK
057800              SET 88-OPEN-SOURCES-SI TO TRUE
057900         WHEN OTHER
058000              MOVE '31000-ACTUALIZO-SOURCES' TO WCANCELA-PARRAFO
058100              MOVE 'SOURCES'         TO WCANCELA-RECURSO
058200              MOVE 'OPEN I-O'        TO WCANCELA-OPERACION
058300              MOVE FS-SOURCES        TO WCANCELA-CODRET
058400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
058500              PERFORM 99999-CANCELO
058600     END-EVALUATE.
058700
058800     READ SOURCES INTO WSOURCE.
058900
059000     PERFORM 31100-REGRABO-FUENTE
059100       UNTIL 88-FS-SOURCES-EOF.
059200
059300     SET 88-OPEN-SOURCES-NO TO TRUE.
059400     CLOSE SOURCES.
059500
059600 FIN-31000.
059700     EXIT.
059800
059900 31100-REGRABO-FUENTE.
060000*--------------------------
060100
060200     SET 88-FTE-ENCONTRADA-NO TO TRUE.
060300
060400     IF WS-CANT-FUENTES GREATER THAN 0
060500        PERFORM 31110-PROBAR-FUENTE-REGRABO
060600          VARYING IDX-TFTE FROM 1 BY 1
060700          UNTIL IDX-TFTE GREATER THAN WS-CANT-FUENTES
060800             OR 88-FTE-ENCONTRADA-SI
060900     END-IF.
061000
061100     IF 88-FTE-ENCONTRADA-SI
061200        ADD TF-INCR-ENVIADOS(IDX-TFTE) TO SRC-TOT-ENVIADOS
061300        REWRITE REG-SOURCES-FD FROM WSOURCE
061400        EVALUATE TRUE
061500            WHEN 88-FS-SOURCES-OK
061600                 CONTINUE
061700            WHEN OTHER
061800                 MOVE '31100-REGRABO-FUENTE' TO WCANCELA-PARRAFO
061900                 MOVE 'SOURCES'        TO WCANCELA-RECURSO
062000                 MOVE 'REWRITE'        TO WCANCELA-OPERACION
062100                 MOVE FS-SOURCES       TO WCANCELA-CODRET
062200                 MOVE SRC-NOMBRE       TO WCANCELA-MENSAJE
062300                 PERFORM 99999-CANCELO
062400        END-EVALUATE
062500     END-IF.
062600
062700     READ SOURCES INTO WSOURCE.
062800
062900 FIN-31100.
063000     EXIT.
063100
063200 31110-PROBAR-FUENTE-REGRABO.
063300*----------------------------------
063400
063500     IF TF-NOMBRE(IDX-TFTE) = SRC-NOMBRE
063600        SET 88-FTE-ENCONTRADA-SI TO TRUE
063700     END-IF.
063800
063900 FIN-31110.
064000     EXIT.
064100
064200 32000-IMPRIME-REPORTE.
064300*--------------------------
064400
064500     MOVE SPACES TO WLINEA.
064600     MOVE '2. RESUMEN DE ENVIOS' TO WLINEA(1:20).
064700     PERFORM 32100-WRITE-REPORT.
064800
064900     MOVE SPACES TO WLINEA.
065000     MOVE 'SELECTED'              TO WLINEA(1:8).
065100     MOVE WS-CANT-SELEC           TO WS-ED-05.
065200     MOVE WS-ED-05                TO WLINEA(10:5).
065300     MOVE 'SUCCESSFUL'            TO WLINEA(17:10).
065400     MOVE WS-CANT-SUCCESS         TO WS-ED-05.
065500     MOVE WS-ED-05                TO WLINEA(28:5).
065600     MOVE 'FAILED'                TO WLINEA(35:6).
065700     MOVE WS-CANT-FAILED          TO WS-ED-05.
065800     MOVE WS-ED-05                TO WLINEA(42:5).
065900
066000     PERFORM 32100-WRITE-REPORT.
066100
066200 FIN-32000.
066300     EXIT.
066400
066500 32100-WRITE-REPORT.
066600*--------------------
066700
066800     WRITE REG-REPORT-FD          FROM WLINEA.
066900
067000     EVALUATE TRUE
067100         WHEN 88-FS-REPORT-OK
067200              CONTINUE
067300         WHEN OTHER
067400              MOVE '32100-WRITE-REPORT' TO WCANCELA-PARRAFO
067500              MOVE 'REPORT'          TO WCANCELA-RECURSO
067600              MOVE 'WRITE'           TO WCANCELA-OPERACION
067700              MOVE FS-REPORT         TO WCANCELA-CODRET
067800              MOVE WLINEA            TO WCANCELA-MENSAJE
067900              PERFORM 99999-CANCELO
068000     END-EVALUATE.
068100
068200 FIN-32100.
068300     EXIT.
068400
068500 33000-TOTALES-CONTROL.
068600*--------------------------
068700
068800     DISPLAY ' '.
068900     DISPLAY '****************************************'.
069000     DISPLAY 'TOTALES DE CONTROL PGM: PGMSUB01        '.
069100     DISPLAY '****************************************'.
069200     DISPLAY '* CONTENT LEIDOS         : ' WS-LEIDOS-CONTENT.
069300     DISPLAY '* SELECCIONADOS          : ' WS-CANT-SELEC.
069400     DISPLAY '* ENVIOS EXITOSOS        : ' WS-CANT-SUCCESS.
069500     DISPLAY '* ENVIOS FALLIDOS        : ' WS-CANT-FAILED.
069600     DISPLAY '****************************************'.
069700     DISPLAY ' '.
069800
069900 FIN-33000.
070000     EXIT.
070100
070200 34000-CIERRO-ARCHIVOS.
070300*--------------------------
070400
070500     IF 88-OPEN-CONTENT-SI
070600        SET 88-OPEN-CONTENT-NO TO TRUE
070700        CLOSE CONTENT
070800     END-IF.
070900
071000     IF 88-OPEN-REPORT-SI
071100        SET 88-OPEN-REPORT-NO TO TRUE
071200        CLOSE REPORT-RUN
071300     END-IF.
071400
071500 FIN-34000.
071600     EXIT.
071700
071800 99999-CANCELO.
071900*----------------
072000
072100     PERFORM 34000-CIERRO-ARCHIVOS.
072200
072300     CALL 'CANCELA' USING WCANCELA.
072400
072500     STOP RUN.
072600
072700 FIN-99999.
072800     EXIT.
