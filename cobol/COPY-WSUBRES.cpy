000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE RESULTADO DE ENVIO (SUBMISSION-RESULT)     *
000300* SIMULA LA RESPUESTA DEL LEDGER DE VERIFICACION DE HECHOS       *
000400* NOVEDAD QUE APAREA CONTRA WCONTENT POR CON-CLAVE-HASH          *
000500* LONGITUD DE REGISTRO (96)                                      *
000600*----------------------------------------------------------------*
000700 01  WSUBRES.
000800     03 SUB-CLAVE-HASH            PIC  X(064).
000900     03 SUB-RESULTADO             PIC  X(001).
001000        88 88-SUB-ACEPTADO                  VALUE 'S'.
001100        88 88-SUB-RECHAZADO                 VALUE 'F'.
001200     03 SUB-ID-VERIFICACION       PIC  X(024).
001300     03 FILLER                    PIC  X(007).
