000100******************************************************************
000200* PROGRAMA    : PGMCLAIM                                         *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : RUTINA LLAMADA QUE EXTRAE, DE UN CUERPO CRUDO DE *
000600*               HASTA 1000 POSICIONES, LAS ORACIONES MAS VERIFI- *
000700*               CABLES PARA ARMAR EL "CONTENIDO VERIFICABLE" DE  *
000800*               HASTA UN PRESUPUESTO DE CARACTERES DADO.         *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------
001200 PROGRAM-ID.   PGMCLAIM.
001300 AUTHOR.       E PALMEYRO.
001400 INSTALLATION. EDUSAM.
001500 DATE-WRITTEN. 14/05/1991.
001600 DATE-COMPILED.
001700 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
001800*-----------------------------------------------------------------
001900* HISTORIAL DE CAMBIOS
002000*-----------------------------------------------------------------
002100* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002200* ---------- ------------- ------------ -----------------------
002300* 14/05/1991 E.PALMEYRO    N/A          ALTA INICIAL. RUTINA DE   N/A     
002400*                                       INSPECCION DE TEXTO POR   N/A     
002500*                                       ORACIONES PARA EL ARCHIVO N/A     
002600*                                       DE RECORTES DE PRENSA.    N/A     
002700* 19/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
002800*                                       SIN CAMPOS DE FECHA DE    Y2K-0007
002900*                                       2 POSICIONES EN ESTA      Y2K-0007
003000*                                       RUTINA.                   Y2K-0007
003100* 12/07/2016 M.SOSA        REQ-3395     SIMOD: SE REESCRIBE POR   REQ-3395
003200*                                       COMPLETO SOBRE LA BASE    REQ-3395
003300*                                       DE LA VIEJA RUTINA DE     REQ-3395
003400*                                       INSPECCION DE TEXTO.      REQ-3395
003500*                                       PARTE EL CUERPO CRUDO     REQ-3395
003600*                                       EN ORACIONES Y ARMA EL    REQ-3395
003700*                                       CONTENIDO VERIFICABLE.    REQ-3395
003800* 21/07/2016 M.SOSA        REQ-3395     SE AGREGA EL CORTE POR    REQ-3395
003900*                                       PRESUPUESTO DE CARAC-     REQ-3395
004000*                                       TERES Y LOS INDICADORES   REQ-3395
004100*                                       DE ATRIBUCION/GOBIERNO/   REQ-3395
004200*                                       DATO DE LA SALIDA.        REQ-3395
004300* 03/08/2016 J.ACOSTA      REQ-3401     SI NINGUNA ORACION LLEGA  REQ-3401
004400*                                       AL PUNTAJE MINIMO, SE     REQ-3401
004500*                                       TOMAN LAS PRIMERAS ORA-   REQ-3401
004600*                                       CIONES EN ORDEN (RESPALDO)REQ-3401
004700*-----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000*-------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005400
005500 DATA DIVISION.
005600*-------------------------------------------------------------*
005700
005800 WORKING-STORAGE SECTION.
005900*-------------------------------------------------------------*
006000 77  WS-PROGRAMA                    PIC X(08) VALUE 'PGMCLAIM'.
006100
006200 77  WS-POS                         PIC 9(04) COMP VALUE 0.
006300 77  WS-POSB                        PIC 9(04) COMP VALUE 0.
006400 77  WS-INICIO                      PIC 9(04) COMP VALUE 0.
006500 77  WS-TRIM-INI                    PIC 9(04) COMP VALUE 0.
006600 77  WS-LARGO-ORAC                  PIC 9(04) COMP VALUE 0.
006700 77  WS-LEN-CUERPO                  PIC 9(04) COMP VALUE 0.
006800 77  WS-CANT-ORAC                   PIC 9(02) COMP VALUE 0.
006900 77  IDX-ORAC                       PIC 9(02) COMP VALUE 0.
007000 77  IDX-CAT                        PIC 9(02) COMP VALUE 0.
007100 77  IDX-GRND                       PIC 9(02) COMP VALUE 0.
007200 77  WS-PAL-LEN                     PIC 9(02) COMP VALUE 0.
007300 77  WS-BUF-LEN                     PIC 9(04) COMP VALUE 0.
007400 01  WS-PAL-TMP                     PIC X(15) VALUE SPACES.
007500 01  WS-PAL-TMP-R REDEFINES WS-PAL-TMP.
007600     03 WS-PAL-TMP-1RA              PIC X(01).
007700     03 WS-PAL-TMP-RESTO            PIC X(13).
007800     03 FILLER                      PIC X(01).
007900
008000 77  WS-CAT-MAX                     PIC 9(02) COMP VALUE 0.
008100 77  WS-ATRIB-PTS                   PIC 9(02) COMP VALUE 0.
008200 77  WS-DATOS-PTS                   PIC 9(02) COMP VALUE 0.
008300 77  WS-RUN-DIGITOS                 PIC 9(02) COMP VALUE 0.
008400 77  WS-MAX-RUN                     PIC 9(02) COMP VALUE 0.
008500
008600 77  WS-CANT-SELEC                  PIC 9(02) COMP VALUE 0.
008700 77  WS-LARGO-ARMADO                PIC 9(03) COMP VALUE 0.
008800 77  WS-LARGO-NUEVO                 PIC 9(04) COMP VALUE 0.
008900
009000 77  WS-HAY-GOBIERNO                PIC X(01) VALUE 'N'.
009100     88 88-HAY-GOBIERNO-SI                     VALUE 'S'.
009200     88 88-HAY-GOBIERNO-NO                     VALUE 'N'.
009300 77  WS-HAY-POLITICA                PIC X(01) VALUE 'N'.
009400     88 88-HAY-POLITICA-SI                     VALUE 'S'.
009500     88 88-HAY-POLITICA-NO                     VALUE 'N'.
009600 77  WS-HAY-SOCIAL                  PIC X(01) VALUE 'N'.
009700     88 88-HAY-SOCIAL-SI                       VALUE 'S'.
009800     88 88-HAY-SOCIAL-NO                       VALUE 'N'.
009900 77  WS-HAY-SAUDE                   PIC X(01) VALUE 'N'.
010000     88 88-HAY-SAUDE-SI                        VALUE 'S'.
010100     88 88-HAY-SAUDE-NO                        VALUE 'N'.
010200 77  WS-HAY-ATRIB                   PIC X(01) VALUE 'N'.
010300     88 88-HAY-ATRIB-SI                        VALUE 'S'.
010400     88 88-HAY-ATRIB-NO                        VALUE 'N'.
010500 77  WS-ENCONTRADO                  PIC X(01) VALUE 'N'.
010600     88 88-ENCONTRADO-SI                       VALUE 'S'.
010700     88 88-ENCONTRADO-NO                       VALUE 'N'.
010800 77  WS-FLAG-PORC                   PIC X(01) VALUE 'N'.
010900     88 88-FLAG-PORC-SI                        VALUE 'S'.
011000     88 88-FLAG-PORC-NO                        VALUE 'N'.
011100 77  WS-FLAG-MONEDA                 PIC X(01) VALUE 'N'.
011200     88 88-FLAG-MONEDA-SI                      VALUE 'S'.
011300     88 88-FLAG-MONEDA-NO                      VALUE 'N'.
011400 77  WS-FLAG-ANIO                   PIC X(01) VALUE 'N'.
011500     88 88-FLAG-ANIO-SI                        VALUE 'S'.
011600     88 88-FLAG-ANIO-NO                        VALUE 'N'.
011700 77  WS-FLAG-GRANDE                 PIC X(01) VALUE 'N'.
011800     88 88-FLAG-GRANDE-SI                      VALUE 'S'.
011900     88 88-FLAG-GRANDE-NO                      VALUE 'N'.
012000 77  WS-SIGUE-ARMANDO               PIC X(01) VALUE 'S'.
012100     88 88-SIGUE-ARMANDO-SI                    VALUE 'S'.
012200     88 88-SIGUE-ARMANDO-NO                    VALUE 'N'.
012300
012400 01  WS-ORAC-MAY                    PIC X(1000) VALUE SPACES.
012500* VISTA DE LOS PRIMEROS 100 CARACTERES DE LA ORACION EN MAYUSCU-
012600* LAS, USADA PARA ACELERAR LA BUSQUEDA DE PALABRAS CLAVE.
012700 01  WS-ORAC-MAY-R REDEFINES WS-ORAC-MAY.
012800     03 WS-ORAC-MAY-INI             PIC X(100).
012900     03 FILLER                      PIC X(900).
013000
013100*----------------------------------------------------------------*
013200* TABLA DE ORACIONES ENCONTRADAS EN EL CUERPO CRUDO              *
013300*----------------------------------------------------------------*
013400 01  WS-TAB-ORAC.
013500     03 TAB-ORAC-OCR OCCURS 40 TIMES INDEXED BY IDX-TORAC.
013600        05 ORAC-INICIO              PIC 9(04) COMP.
013700        05 ORAC-LARGO               PIC 9(04) COMP.
013800        05 ORAC-PUNTAJE             PIC S9(03) COMP.
013900        05 ORAC-FLAG-ATRIB          PIC X(01).
014000        05 ORAC-FLAG-GOB            PIC X(01).
014100        05 ORAC-FLAG-DATO           PIC X(01).
014200
014300*----------------------------------------------------------------*
014400* TABLA DE PALABRAS "NUMERO GRANDE" - IGUAL QUE PGMSCOR01        *
014500*----------------------------------------------------------------*
014600 01  WS-TAB-GRANDE-INI.
014700     03 FILLER. 05 FILLER PIC X(08) VALUE 'MIL'.
014800                 05 FILLER PIC 9(02) VALUE 03.
014900     03 FILLER. 05 FILLER PIC X(08) VALUE 'MILHAO'.
015000                 05 FILLER PIC 9(02) VALUE 06.
015100     03 FILLER. 05 FILLER PIC X(08) VALUE 'MILHOES'.
015200                 05 FILLER PIC 9(02) VALUE 07.
015300     03 FILLER. 05 FILLER PIC X(08) VALUE 'BILHAO'.
015400                 05 FILLER PIC 9(02) VALUE 06.
015500     03 FILLER. 05 FILLER PIC X(08) VALUE 'BILHOES'.
015600                 05 FILLER PIC 9(02) VALUE 07.
015700 01  WS-TAB-GRANDE REDEFINES WS-TAB-GRANDE-INI.
015800     03 TAB-GRANDE-OCR OCCURS 5 TIMES INDEXED BY IDX-GRD.
015900        05 TAB-GRANDE-PAL           PIC X(08).
016000        05 TAB-GRANDE-LEN           PIC 9(02).
016100
016200 COPY WKEYWRD.
016300
016400*-------------------------------------------------------------*
016500 LINKAGE SECTION.
016600*-------------------------------------------------------------*
016700* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
016800
016900 COPY WCLAIM.
017000
017100*-------------------------------------------------------------*
017200 PROCEDURE DIVISION USING WCLAIM.
017300*-------------------------------------------------------------*
017400
017500 0000-CUERPO-PRINCIPAL SECTION.
017600*-----------------------------
017700
017800     PERFORM 1000-INICIO.
017900
018000     IF WCLAIM-CUERPO NOT = SPACES
018100        PERFORM 2000-PROCESO
018200     END-IF.
018300
018400     PERFORM 3000-TERMINO.
018500
018600 1000-INICIO SECTION.
018700*--------------------
018800
018900     INITIALIZE WCLAIM-SALIDA.
019000     MOVE '00'                       TO WCLAIM-RC.
019100     MOVE ZERO                       TO WS-CANT-ORAC
019200                                         WS-CANT-SELEC
019300                                         WS-LARGO-ARMADO.
019400     SET 88-SIGUE-ARMANDO-SI          TO TRUE.
019500
019600 2000-PROCESO SECTION.
019700*---------------------
019800
019900     PERFORM 2100-PARTIR-ORACIONES.
020000
020100     IF WS-CANT-ORAC > 0
020200        PERFORM 2200-PUNTUAR-ORACIONES
020300            VARYING IDX-TORAC FROM 1 BY 1
020400              UNTIL IDX-TORAC > WS-CANT-ORAC
020500        PERFORM 2300-ARMAR-CLAIMS
020600     END-IF.
020700
020800*----------------------------------------------------------------*
020900* PARTIR EL CUERPO CRUDO EN ORACIONES ( . ! ? )                  *
021000*----------------------------------------------------------------*
021100
021200 2100-PARTIR-ORACIONES.
021300*------------------------
021400
021500     PERFORM 2110-MEDIR-CUERPO.
021600     MOVE 1                          TO WS-INICIO.
021700     MOVE ZERO                       TO WS-CANT-ORAC.
021800
021900     PERFORM 2120-EXAMINAR-CARACTER
022000         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-LEN-CUERPO.
022100
022200 FIN-2100.
022300     EXIT.
022400
022500 2110-MEDIR-CUERPO.
022600*----------------------
022700
022800     MOVE 1000                       TO WS-POS.
022900     PERFORM 2111-RETROCEDER-CUERPO
023000         UNTIL WS-POS = 0
023100            OR WCLAIM-CUERPO (WS-POS:1) NOT = SPACE.
023200     MOVE WS-POS                     TO WS-LEN-CUERPO.
023300
023400 FIN-2110.
023500     EXIT.
023600
023700 2111-RETROCEDER-CUERPO.
023800*--------------------------
023900
024000     SUBTRACT 1                      FROM WS-POS.
024100
024200 FIN-2111.
024300     EXIT.
024400
024500 2120-EXAMINAR-CARACTER.
024600*-------------------------
024700
024800     IF WCLAIM-CUERPO (WS-POS:1) = '.'
024900        OR WCLAIM-CUERPO (WS-POS:1) = '!'
025000        OR WCLAIM-CUERPO (WS-POS:1) = '?'
025100        PERFORM 2130-CERRAR-ORACION
025200     END-IF.
025300
025400 FIN-2120.
025500     EXIT.
025600
025700 2130-CERRAR-ORACION.
025800*-----------------------
025900
026000     MOVE WS-INICIO                  TO WS-TRIM-INI.
026100     PERFORM 2131-AVANZAR-INICIO
026200         UNTIL WS-TRIM-INI > WS-POS
026300            OR WCLAIM-CUERPO (WS-TRIM-INI:1) NOT = SPACE.
026400
026500     IF WS-TRIM-INI <= WS-POS
026600        COMPUTE WS-LARGO-ORAC = WS-POS - WS-TRIM-INI + 1
026700        IF WS-LARGO-ORAC >= 20 AND WS-CANT-ORAC < 40
026800           ADD 1                     TO WS-CANT-ORAC
026900           MOVE WS-TRIM-INI          TO ORAC-INICIO (WS-CANT-ORAC)
027000           MOVE WS-LARGO-ORAC        TO ORAC-LARGO (WS-CANT-ORAC)
027100           MOVE ZERO                 TO ORAC-PUNTAJE (WS-CANT-ORAC)
027200           MOVE 'N'                  TO ORAC-FLAG-ATRIB (WS-CANT-ORAC)
027300           MOVE 'N'                  TO ORAC-FLAG-GOB (WS-CANT-ORAC)
027400           MOVE 'N'                  TO ORAC-FLAG-DATO (WS-CANT-ORAC)
027500        END-IF
027600     END-IF.
027700
027800     COMPUTE WS-INICIO = WS-POS + 1.
027900
028000 FIN-2130.
028100     EXIT.
028200
028300 2131-AVANZAR-INICIO.
028400*-----------------------
028500
028600     ADD 1                           TO WS-TRIM-INI.
028700
028800 FIN-2131.
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200* PUNTUAR CADA ORACION CON EL MISMO CRITERIO DE INDICADORES      *
029300* VERIFICABLES DE LA GUIA DE PUNTAJE (CATEGORIA MAXIMA MAS       *
029400* ATRIBUCION MAS DATO), SIN LOS COMPONENTES A/C/D                *
029500*----------------------------------------------------------------*
029600
029700 2200-PUNTUAR-ORACIONES.
029800*------------------------
029900
030000     PERFORM 2210-PREPARAR-ORACION.
030100     PERFORM 2220-BUSCAR-GOBIERNO.
030200     PERFORM 2230-BUSCAR-POLITICA.
030300     PERFORM 2240-BUSCAR-SOCIAL.
030400     PERFORM 2250-BUSCAR-SAUDE.
030500     PERFORM 2260-BUSCAR-ATRIB.
030600     PERFORM 2270-CALC-CATEGORIA.
030700     PERFORM 2280-CALC-DATOS.
030800
030900     COMPUTE ORAC-PUNTAJE (IDX-TORAC) =
031000             WS-CAT-MAX + WS-ATRIB-PTS + WS-DATOS-PTS.
031100
031200     IF 88-HAY-ATRIB-SI
031300        MOVE 'S'                     TO ORAC-FLAG-ATRIB (IDX-TORAC)
031400     END-IF.
031500     IF 88-HAY-GOBIERNO-SI
031600        MOVE 'S'                     TO ORAC-FLAG-GOB (IDX-TORAC)
031700     END-IF.
031800     IF WS-DATOS-PTS > 0
031900        MOVE 'S'                     TO ORAC-FLAG-DATO (IDX-TORAC)
032000     END-IF.
032100
032200 FIN-2200.
032300     EXIT.
032400
032500 2210-PREPARAR-ORACION.
032600*-------------------------
032700
032800     MOVE ORAC-LARGO (IDX-TORAC)     TO WS-BUF-LEN.
032900     MOVE SPACES                     TO WS-ORAC-MAY.
033000     MOVE WCLAIM-CUERPO (ORAC-INICIO (IDX-TORAC):WS-BUF-LEN)
033100                                      TO WS-ORAC-MAY (1:WS-BUF-LEN).
033200     INSPECT WS-ORAC-MAY (1:WS-BUF-LEN)
033300         CONVERTING
033400         'abcdefghijklmnopqrstuvwxyz'
033500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033600
033700 FIN-2210.
033800     EXIT.
033900
034000 2220-BUSCAR-GOBIERNO.
034100*------------------------
034200
034300     SET 88-HAY-GOBIERNO-NO           TO TRUE.
034400     PERFORM 2221-PROBAR-PAL-GOBIERNO
034500         VARYING IDX-CAT FROM 1 BY 1
034600           UNTIL IDX-CAT > WKW-GOBIERNO-CANT
034700              OR 88-HAY-GOBIERNO-SI.
034800
034900 FIN-2220.
035000     EXIT.
035100
035200 2221-PROBAR-PAL-GOBIERNO.
035300*----------------------------
035400
035500     MOVE WKW-GOBIERNO-PAL (IDX-CAT) TO WS-PAL-TMP.
035600     PERFORM 3900-MEDIR-PALABRA.
035700     PERFORM 3910-BUSCAR-SUBCADENA.
035800     IF 88-ENCONTRADO-SI
035900        SET 88-HAY-GOBIERNO-SI        TO TRUE
036000     END-IF.
036100
036200 FIN-2221.
036300     EXIT.
036400
036500 2230-BUSCAR-POLITICA.
036600*------------------------
036700
036800     SET 88-HAY-POLITICA-NO           TO TRUE.
036900     PERFORM 2231-PROBAR-PAL-POLITICA
037000         VARYING IDX-CAT FROM 1 BY 1
037100           UNTIL IDX-CAT > WKW-POLITICA-CANT
037200              OR 88-HAY-POLITICA-SI.
037300
037400 FIN-2230.
037500     EXIT.
037600
037700 2231-PROBAR-PAL-POLITICA.
037800*----------------------------
037900
038000     MOVE WKW-POLITICA-PAL (IDX-CAT) TO WS-PAL-TMP.
038100     PERFORM 3900-MEDIR-PALABRA.
038200     PERFORM 3910-BUSCAR-SUBCADENA.
038300     IF 88-ENCONTRADO-SI
038400        SET 88-HAY-POLITICA-SI        TO TRUE
038500     END-IF.
038600
038700 FIN-2231.
038800     EXIT.
038900
039000 2240-BUSCAR-SOCIAL.
039100*----------------------
039200
039300     SET 88-HAY-SOCIAL-NO             TO TRUE.
039400     PERFORM 2241-PROBAR-PAL-SOCIAL
039500         VARYING IDX-CAT FROM 1 BY 1
039600           UNTIL IDX-CAT > WKW-SOCIAL-CANT
039700              OR 88-HAY-SOCIAL-SI.
039800
039900 FIN-2240.
040000     EXIT.
040100
040200 2241-PROBAR-PAL-SOCIAL.
040300*--------------------------
040400
040500     MOVE WKW-SOCIAL-PAL (IDX-CAT)    TO WS-PAL-TMP.
040600     PERFORM 3900-MEDIR-PALABRA.
040700     PERFORM 3910-BUSCAR-SUBCADENA.
040800     IF 88-ENCONTRADO-SI
040900        SET 88-HAY-SOCIAL-SI          TO TRUE
041000     END-IF.
041100
041200 FIN-2241.
041300     EXIT.
041400
041500 2250-BUSCAR-SAUDE.
041600*---------------------
041700
041800     SET 88-HAY-SAUDE-NO              TO TRUE.
041900     PERFORM 2251-PROBAR-PAL-SAUDE
042000         VARYING IDX-CAT FROM 1 BY 1
042100           UNTIL IDX-CAT > WKW-SAUDE-CANT
042200              OR 88-HAY-SAUDE-SI.
042300
042400 FIN-2250.
042500     EXIT.
042600
042700 2251-PROBAR-PAL-SAUDE.
042800*-------------------------
042900
043000     MOVE WKW-SAUDE-PAL (IDX-CAT)     TO WS-PAL-TMP.
043100     PERFORM 3900-MEDIR-PALABRA.
043200     PERFORM 3910-BUSCAR-SUBCADENA.
043300     IF 88-ENCONTRADO-SI
043400        SET 88-HAY-SAUDE-SI           TO TRUE
043500     END-IF.
043600
043700 FIN-2251.
043800     EXIT.
043900
044000 2260-BUSCAR-ATRIB.
044100*---------------------
044200
044300     SET 88-HAY-ATRIB-NO              TO TRUE.
044400     PERFORM 2261-PROBAR-PAL-ATRIB
044500         VARYING IDX-CAT FROM 1 BY 1
044600           UNTIL IDX-CAT > WKW-ATRIB-CANT
044700              OR 88-HAY-ATRIB-SI.
044800
044900 FIN-2260.
045000     EXIT.
045100
045200 2261-PROBAR-PAL-ATRIB.
045300*-------------------------
045400
045500     MOVE WKW-ATRIB-PAL (IDX-CAT)     TO WS-PAL-TMP.
045600     PERFORM 3900-MEDIR-PALABRA.
045700     PERFORM 3910-BUSCAR-SUBCADENA.
045800     IF 88-ENCONTRADO-SI
045900        SET 88-HAY-ATRIB-SI           TO TRUE
046000     END-IF.
046100
046200 FIN-2261.
046300     EXIT.
046400
046500 2270-CALC-CATEGORIA.
046600*-----------------------
046700
046800     EVALUATE TRUE
046900         WHEN 88-HAY-GOBIERNO-SI
047000              MOVE 18                 TO WS-CAT-MAX
047100         WHEN 88-HAY-POLITICA-SI
047200              MOVE 15                 TO WS-CAT-MAX
047300         WHEN 88-HAY-SOCIAL-SI
047400              MOVE 12                 TO WS-CAT-MAX
047500         WHEN 88-HAY-SAUDE-SI
047600              MOVE 10                 TO WS-CAT-MAX
047700         WHEN OTHER
047800              MOVE 00                 TO WS-CAT-MAX
047900     END-EVALUATE.
048000
048100     IF 88-HAY-ATRIB-SI
048200        MOVE 08                       TO WS-ATRIB-PTS
048300     ELSE
048400        MOVE 00                       TO WS-ATRIB-PTS
048500     END-IF.
048600
048700 FIN-2270.
048800     EXIT.
048900
049000 2280-CALC-DATOS.
049100*-------------------
049200
049300     SET 88-FLAG-PORC-NO              TO TRUE.
049400     SET 88-FLAG-MONEDA-NO            TO TRUE.
049500     SET 88-FLAG-ANIO-NO              TO TRUE.
049600     SET 88-FLAG-GRANDE-NO            TO TRUE.
049700     MOVE ZERO                        TO WS-RUN-DIGITOS
049800                                          WS-MAX-RUN.
049900
050000     PERFORM 2281-ANALIZAR-POSICION
050100         VARYING WS-POSB FROM 1 BY 1 UNTIL WS-POSB > WS-BUF-LEN.
050200
050300     PERFORM 2290-BUSCAR-NUMERO-GRANDE.
050400
050500     EVALUATE TRUE
050600         WHEN 88-FLAG-PORC-SI OR 88-FLAG-MONEDA-SI
050700              MOVE 06                 TO WS-DATOS-PTS
050800         WHEN 88-FLAG-GRANDE-SI
050900              MOVE 05                 TO WS-DATOS-PTS
051000         WHEN 88-FLAG-ANIO-SI
051100              MOVE 04                 TO WS-DATOS-PTS
051200         WHEN WS-MAX-RUN >= 2
051300              MOVE 03                 TO WS-DATOS-PTS
051400         WHEN OTHER
051500              MOVE 00                 TO WS-DATOS-PTS
051600     END-EVALUATE.
051700
051800 FIN-2280.
051900     EXIT.
052000
052100 2281-ANALIZAR-POSICION.
052200*---------------------------
052300
052400     IF WCLAIM-CUERPO
052500           (ORAC-INICIO (IDX-TORAC) + WS-POSB - 1:1)
052600           IS CLASE-NUMERICA
052700        ADD 1                         TO WS-RUN-DIGITOS
052800        IF WS-RUN-DIGITOS > WS-MAX-RUN
052900           MOVE WS-RUN-DIGITOS        TO WS-MAX-RUN
053000        END-IF
053100     ELSE
053200        MOVE ZERO                     TO WS-RUN-DIGITOS
053300     END-IF.
053400
053500     IF WS-POSB < WS-BUF-LEN
053600        IF WCLAIM-CUERPO
053700              (ORAC-INICIO (IDX-TORAC) + WS-POSB - 1:1)
053800              IS CLASE-NUMERICA
053900           AND WCLAIM-CUERPO
054000              (ORAC-INICIO (IDX-TORAC) + WS-POSB:1) = '%'
054100           SET 88-FLAG-PORC-SI        TO TRUE
054200        END-IF
054300     END-IF.
054400
054500     IF WS-POSB <= WS-BUF-LEN - 3
054600        IF (WCLAIM-CUERPO
054700              (ORAC-INICIO (IDX-TORAC) + WS-POSB - 1:2) = '19'
054800              OR WCLAIM-CUERPO
054900              (ORAC-INICIO (IDX-TORAC) + WS-POSB - 1:2) = '20')
055000           AND WCLAIM-CUERPO
055100              (ORAC-INICIO (IDX-TORAC) + WS-POSB + 1:2)
055200              IS CLASE-NUMERICA
055300           SET 88-FLAG-ANIO-SI        TO TRUE
055400        END-IF
055500     END-IF.
055600
055700     IF WS-POSB <= WS-BUF-LEN - 2
055800        IF WS-ORAC-MAY (WS-POSB:2) = 'R$'
055900           IF WCLAIM-CUERPO
056000                 (ORAC-INICIO (IDX-TORAC) + WS-POSB + 1:1)
056100                 IS CLASE-NUMERICA
056200              SET 88-FLAG-MONEDA-SI   TO TRUE
056300           ELSE
056400              IF WS-POSB <= WS-BUF-LEN - 3
056500                 IF WCLAIM-CUERPO
056600                       (ORAC-INICIO (IDX-TORAC) + WS-POSB + 1:1)
056700                       = SPACE
056800                    AND WCLAIM-CUERPO
056900                       (ORAC-INICIO (IDX-TORAC) + WS-POSB + 2:1)
057000                       IS CLASE-NUMERICA
057100                    SET 88-FLAG-MONEDA-SI TO TRUE
057200                 END-IF
057300              END-IF
057400           END-IF
057500        END-IF
057600     END-IF.
057700
057800 FIN-2281.
057900     EXIT.
058000
058100 2290-BUSCAR-NUMERO-GRANDE.
058200*------------------------------
058300
058400     PERFORM 2291-PROBAR-PAL-GRANDE
058500         VARYING IDX-GRD FROM 1 BY 1
058600           UNTIL IDX-GRD > 5
058700              OR 88-FLAG-GRANDE-SI.
058800
058900 FIN-2290.
059000     EXIT.
059100
059200 2291-PROBAR-PAL-GRANDE.
059300*---------------------------
059400
059500     MOVE TAB-GRANDE-LEN (IDX-GRD)    TO WS-PAL-LEN.
059600     PERFORM 2292-PROBAR-POSICION-GRANDE
059700         VARYING WS-POSB FROM 1 BY 1
059800           UNTIL WS-POSB > (WS-BUF-LEN - WS-PAL-LEN + 1)
059900              OR 88-FLAG-GRANDE-SI.
060000
060100 FIN-2291.
060200     EXIT.
060300
060400 2292-PROBAR-POSICION-GRANDE.
060500*---------------------------------
060600
060700     IF WS-ORAC-MAY (WS-POSB:WS-PAL-LEN) =
060800           TAB-GRANDE-PAL (IDX-GRD) (1:WS-PAL-LEN)
060900        IF WS-POSB > 1
061000           IF WCLAIM-CUERPO
061100                 (ORAC-INICIO (IDX-TORAC) + WS-POSB - 2:1)
061200                 IS CLASE-NUMERICA
061300              SET 88-FLAG-GRANDE-SI   TO TRUE
061400           ELSE
061500              IF WS-POSB > 2
061600                 IF WCLAIM-CUERPO
061700                       (ORAC-INICIO (IDX-TORAC) + WS-POSB - 2:1)
061800                       = SPACE
061900                    AND WCLAIM-CUERPO
062000                       (ORAC-INICIO (IDX-TORAC) + WS-POSB - 3:1)
062100                       IS CLASE-NUMERICA
062200                    SET 88-FLAG-GRANDE-SI TO TRUE
062300                 END-IF
062400              END-IF
062500           END-IF
062600        END-IF
062700     END-IF.
062800
062900 FIN-2292.
063000     EXIT.
063100
063200*----------------------------------------------------------------*
063300* ARMAR EL CONTENIDO VERIFICABLE DEFINITIVO                      *
063400*----------------------------------------------------------------*
063500
063600 2300-ARMAR-CLAIMS.
063700*---------------------
063800
063900     MOVE ZERO                        TO WS-CANT-SELEC.
064000     PERFORM 2310-CONTAR-SELECCIONADAS
064100         VARYING IDX-TORAC FROM 1 BY 1
064200           UNTIL IDX-TORAC > WS-CANT-ORAC.
064300
064400     SET 88-SIGUE-ARMANDO-SI           TO TRUE.
064500     MOVE ZERO                         TO WS-LARGO-ARMADO.
064600
064700     IF WS-CANT-SELEC > 0
064800        PERFORM 2320-AGREGAR-SI-CALIFICA
064900            VARYING IDX-TORAC FROM 1 BY 1
065000              UNTIL IDX-TORAC > WS-CANT-ORAC
065100                 OR 88-SIGUE-ARMANDO-NO
065200     ELSE
065300        PERFORM 2330-AGREGAR-RESPALDO
065400            VARYING IDX-TORAC FROM 1 BY 1
065500              UNTIL IDX-TORAC > WS-CANT-ORAC
065600                 OR 88-SIGUE-ARMANDO-NO
065700     END-IF.
065800
065900     MOVE WS-LARGO-ARMADO              TO WCLAIM-LONGITUD.
066000
066100 FIN-2300.
066200     EXIT.
066300
066400 2310-CONTAR-SELECCIONADAS.
066500*------------------------------
066600
066700     IF ORAC-PUNTAJE (IDX-TORAC) >= 8
066800        ADD 1                          TO WS-CANT-SELEC
066900     END-IF.
067000
067100 FIN-2310.
067200     EXIT.
067300
067400 2320-AGREGAR-SI-CALIFICA.
067500*-----------------------------
067600
067700     IF ORAC-PUNTAJE (IDX-TORAC) >= 8
067800        PERFORM 2340-AGREGAR-ORACION
067900     END-IF.
068000
068100 FIN-2320.
068200     EXIT.
068300
068400 2330-AGREGAR-RESPALDO.
068500*---------------------------
068600
068700     PERFORM 2340-AGREGAR-ORACION.
068800
068900 FIN-2330.
069000     EXIT.
069100
069200 2340-AGREGAR-ORACION.
069300*-------------------------
069400
069500     IF WS-LARGO-ARMADO = 0
069600        COMPUTE WS-LARGO-NUEVO =
069700                ORAC-LARGO (IDX-TORAC)
069800     ELSE
069900        COMPUTE WS-LARGO-NUEVO =
070000                WS-LARGO-ARMADO + 1 + ORAC-LARGO (IDX-TORAC)
070100     END-IF.
070200
070300     IF WS-LARGO-NUEVO > WCLAIM-PRESUPUESTO
070400        SET 88-SIGUE-ARMANDO-NO        TO TRUE
070500     ELSE
070600        IF WS-LARGO-ARMADO > 0
070700           ADD 1                       TO WS-LARGO-ARMADO
070800           MOVE ' ' TO WCLAIM-CONTENIDO (WS-LARGO-ARMADO:1)
070900        END-IF
071000        MOVE WCLAIM-CUERPO
071100              (ORAC-INICIO (IDX-TORAC):ORAC-LARGO (IDX-TORAC))
071200              TO WCLAIM-CONTENIDO
071300                 (WS-LARGO-ARMADO + 1:ORAC-LARGO (IDX-TORAC))
071400        ADD ORAC-LARGO (IDX-TORAC)     TO WS-LARGO-ARMADO
071500        IF ORAC-FLAG-ATRIB (IDX-TORAC) = 'S'
071600           MOVE 'S'                    TO WCLAIM-FLAG-ATRIB
071700        END-IF
071800        IF ORAC-FLAG-GOB (IDX-TORAC) = 'S'
071900           MOVE 'S'                    TO WCLAIM-FLAG-GOBIERNO
072000        END-IF
072100        IF ORAC-FLAG-DATO (IDX-TORAC) = 'S'
072200           MOVE 'S'                    TO WCLAIM-FLAG-DATO
072300        END-IF
072400     END-IF.
072500
072600 FIN-2340.
072700     EXIT.
072800
072900*----------------------------------------------------------------*
073000* RUTINAS GENERICAS DE BUSQUEDA DE SUBCADENA SOBRE WS-ORAC-MAY   *
073100*----------------------------------------------------------------*
073200
073300 3900-MEDIR-PALABRA.
073400*---------------------
073500
073600     MOVE 15                          TO WS-POSB.
073700     PERFORM 3901-RETROCEDER-PAL
073800         UNTIL WS-POSB = 0
073900            OR WS-PAL-TMP (WS-POSB:1) NOT = SPACE.
074000     MOVE WS-POSB                     TO WS-PAL-LEN.
074100
074200 FIN-3900.
074300     EXIT.
074400
074500 3901-RETROCEDER-PAL.
074600*----------------------
074700
074800     SUBTRACT 1                       FROM WS-POSB.
074900
075000 FIN-3901.
075100     EXIT.
075200
075300 3910-BUSCAR-SUBCADENA.
075400*------------------------
075500
075600     SET 88-ENCONTRADO-NO             TO TRUE.
075700     IF WS-PAL-LEN > 0 AND WS-BUF-LEN >= WS-PAL-LEN
075800        PERFORM 3911-PROBAR-POSICION
075900            VARYING WS-POSB FROM 1 BY 1
076000              UNTIL WS-POSB > (WS-BUF-LEN - WS-PAL-LEN + 1)
076100                 OR 88-ENCONTRADO-SI
076200     END-IF.
076300
076400 FIN-3910.
076500     EXIT.
076600
076700 3911-PROBAR-POSICION.
076800*------------------------
076900
077000     IF WS-ORAC-MAY (WS-POSB:WS-PAL-LEN) =
077100           WS-PAL-TMP (1:WS-PAL-LEN)
077200        SET 88-ENCONTRADO-SI          TO TRUE
077300     END-IF.
077400
077500 FIN-3911.
077600     EXIT.
077700
077800 3000-TERMINO SECTION.
077900*---------------------
078000
078100     GOBACK.
078200
078300 END PROGRAM PGMCLAIM.
