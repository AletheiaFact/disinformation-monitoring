000100******************************************************************
000200* PROGRAMA    : PGMSCOR01                                        *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : RUTINA LLAMADA QUE CALIFICA UN ARTICULO CON LA   *
000600*               GUIA DE PUNTAJE VIGENTE (0 A 60 PUNTOS), SEGUN   *
000700*               CALIDAD DE CONTENIDO, INDICADORES VERIFICABLES,  *
000800*               RIESGO DE LA FUENTE Y PENALIZACION POR TEMA.     *
000900*               LA URL SE RECIBE PERO NO PARTICIPA DEL CALCULO   *
001000*               SEGUN LA GUIA DE PUNTAJE VIGENTE (SE CONSERVA EN *
001100*               LA LINKAGE PARA FUTURAS REGLAS).                 *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400*-----------------------
001500 PROGRAM-ID.   PGMSCOR01.
001600 AUTHOR.       E PALMEYRO.
001700 INSTALLATION. EDUSAM.
001800 DATE-WRITTEN. 09/02/1989.
001900 DATE-COMPILED.
002000 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*-----------------------------------------------------------------
002400* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002500* ---------- ------------- ------------ -----------------------
002600* 09/02/1989 E.PALMEYRO    N/A          ALTA INICIAL. RUTINA DE   N/A     
002700*                                       CALIFICACION DE RECORTES  N/A     
002800*                                       DE PRENSA POR LARGO Y     N/A     
002900*                                       PALABRAS CLAVE DE TAPA.   N/A     
003000* 21/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
003100*                                       SIN CAMPOS DE FECHA DE    Y2K-0007
003200*                                       2 POSICIONES EN ESTA      Y2K-0007
003300*                                       RUTINA.                   Y2K-0007
003400* 30/06/2016 M.SOSA        REQ-3390     SIMOD: SE REESCRIBE POR   REQ-3390
003500*                                       COMPLETO SOBRE LA BASE    REQ-3390
003600*                                       DE LA VIEJA RUTINA DE     REQ-3390
003700*                                       CALIFICACION DE RECORTES. REQ-3390
003800*                                       PUNTAJE DEL ARTICULO      REQ-3390
003900*                                       (COMPONENTES A A D DE     REQ-3390
004000*                                       LA GUIA DE PUNTAJE).      REQ-3390
004100* 08/07/2016 M.SOSA        REQ-3390     SE AGREGA EL COMPONENTE   REQ-3390
004200*                                       B (INDICADORES VERIFI-    REQ-3390
004300*                                       CABLES) CON EL MAXIMO     REQ-3390
004400*                                       DE CATEGORIA + ATRIBU-    REQ-3390
004500*                                       CION + DATOS.             REQ-3390
004600* 19/07/2016 J.ACOSTA      REQ-3401     SE AGREGA EL COMPONENTE   REQ-3401
004700*                                       D (PENALIZACION POR       REQ-3401
004800*                                       ENTRETENIMIENTO/DEPORTE   REQ-3401
004900*                                       CON ANULACION POR         REQ-3401
005000*                                       CONTROVERSIA).            REQ-3401
005100* 02/08/2016 J.ACOSTA      REQ-3401     SE ACOTA EL TOTAL A UN    REQ-3401
005200*                                       MINIMO DE CERO.           REQ-3401
005300*-----------------------------------------------------------------
005400
005500 ENVIRONMENT DIVISION.
005600*-------------------------------------------------------------*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006000
006100 DATA DIVISION.
006200*-------------------------------------------------------------*
006300
006400 WORKING-STORAGE SECTION.
006500*-------------------------------------------------------------*
006600 77  WS-PROGRAMA                    PIC X(08) VALUE 'PGMSCOR1'.
006700
006800 77  WS-POS                         PIC 9(04) COMP VALUE 0.
006900 77  WS-POSB                        PIC 9(04) COMP VALUE 0.
007000 77  IDX-CAT                        PIC 9(02) COMP VALUE 0.
007100 77  IDX-GRD                        PIC 9(02) COMP VALUE 0.
007200 77  WS-PAL-LEN                     PIC 9(02) COMP VALUE 0.
007300 01  WS-PAL-TMP                     PIC X(15) VALUE SPACES.
007400 01  WS-PAL-TMP-R REDEFINES WS-PAL-TMP.
007500     03 WS-PAL-TMP-1RA              PIC X(01).
007600     03 WS-PAL-TMP-RESTO            PIC X(13).
007700     03 FILLER                      PIC X(01).
007800
007900 77  WS-LEN-CONTENIDO               PIC 9(04) COMP VALUE 0.
008000 77  WS-SENT-CNT                    PIC 9(02) COMP VALUE 0.
008100 77  WS-PTS-LARGO                   PIC 9(02) COMP VALUE 0.
008200 77  WS-PTS-ORACION                 PIC 9(02) COMP VALUE 0.
008300 77  WS-CAT-MAX                     PIC 9(02) COMP VALUE 0.
008400 77  WS-ATRIB-PTS                   PIC 9(02) COMP VALUE 0.
008500 77  WS-DATOS-PTS                   PIC 9(02) COMP VALUE 0.
008600 77  WS-CNT-ENTRET                  PIC 9(02) COMP VALUE 0.
008700 77  WS-CNT-ESPORTE                 PIC 9(02) COMP VALUE 0.
008800 77  WS-PEN-ENTRET                  PIC S9(02) COMP VALUE 0.
008900 77  WS-PEN-ESPORTE                 PIC S9(02) COMP VALUE 0.
009000 77  WS-RUN-DIGITOS                 PIC 9(02) COMP VALUE 0.
009100 77  WS-MAX-RUN                     PIC 9(02) COMP VALUE 0.
009200
009300 77  WS-HAY-GOBIERNO                PIC X(01) VALUE 'N'.
009400     88 88-HAY-GOBIERNO-SI                     VALUE 'S'.
009500     88 88-HAY-GOBIERNO-NO                     VALUE 'N'.
009600 77  WS-HAY-POLITICA                PIC X(01) VALUE 'N'.
009700     88 88-HAY-POLITICA-SI                     VALUE 'S'.
009800     88 88-HAY-POLITICA-NO                     VALUE 'N'.
009900 77  WS-HAY-SOCIAL                  PIC X(01) VALUE 'N'.
010000     88 88-HAY-SOCIAL-SI                       VALUE 'S'.
010100     88 88-HAY-SOCIAL-NO                       VALUE 'N'.
010200 77  WS-HAY-SAUDE                   PIC X(01) VALUE 'N'.
010300     88 88-HAY-SAUDE-SI                        VALUE 'S'.
010400     88 88-HAY-SAUDE-NO                        VALUE 'N'.
010500 77  WS-HAY-ATRIB                   PIC X(01) VALUE 'N'.
010600     88 88-HAY-ATRIB-SI                        VALUE 'S'.
010700     88 88-HAY-ATRIB-NO                        VALUE 'N'.
010800 77  WS-HAY-CONTROV                 PIC X(01) VALUE 'N'.
010900     88 88-HAY-CONTROV-SI                      VALUE 'S'.
011000     88 88-HAY-CONTROV-NO                      VALUE 'N'.
011100
011200 77  WS-ENCONTRADO                  PIC X(01) VALUE 'N'.
011300     88 88-ENCONTRADO-SI                       VALUE 'S'.
011400     88 88-ENCONTRADO-NO                       VALUE 'N'.
011500
011600 77  WS-FLAG-PORC                   PIC X(01) VALUE 'N'.
011700     88 88-FLAG-PORC-SI                        VALUE 'S'.
011800     88 88-FLAG-PORC-NO                        VALUE 'N'.
011900 77  WS-FLAG-MONEDA                 PIC X(01) VALUE 'N'.
012000     88 88-FLAG-MONEDA-SI                      VALUE 'S'.
012100     88 88-FLAG-MONEDA-NO                      VALUE 'N'.
012200 77  WS-FLAG-ANIO                   PIC X(01) VALUE 'N'.
012300     88 88-FLAG-ANIO-SI                        VALUE 'S'.
012400     88 88-FLAG-ANIO-NO                        VALUE 'N'.
012500 77  WS-FLAG-GRANDE                 PIC X(01) VALUE 'N'.
012600     88 88-FLAG-GRANDE-SI                      VALUE 'S'.
012700     88 88-FLAG-GRANDE-NO                      VALUE 'N'.
012800
012900 01  WS-TITULO-MAY                  PIC X(120) VALUE SPACES.
013000 01  WS-CONTENIDO-MAY               PIC X(500) VALUE SPACES.
013100 01  WS-TEXTO-MAY                   PIC X(621) VALUE SPACES.
013200* VISTA DE LOS PRIMEROS 100 CARACTERES DEL TEXTO ARMADO, USADA
013300* PARA ACELERAR LA BUSQUEDA DE PALABRAS CLAVE DE TAPA.
013400 01  WS-TEXTO-MAY-R REDEFINES WS-TEXTO-MAY.
013500     03 WS-TEXTO-MAY-INI            PIC X(100).
013600     03 FILLER                      PIC X(521).
013700
013800*----------------------------------------------------------------*
013900* TABLA DE PALABRAS "NUMERO GRANDE" (MIL/MILHAO/MILHOES/BILHAO/  *
014000* BILHOES) CON SU LONGITUD - USADA POR EL PUNTO DE DATOS         *
014100* VERIFICABLES DEL COMPONENTE B                                  *
014200*----------------------------------------------------------------*
014300 01  WS-TAB-GRANDE-INI.
014400     03 FILLER. 05 FILLER PIC X(08) VALUE 'MIL'.
014500                 05 FILLER PIC 9(02) VALUE 03.
014600     03 FILLER. 05 FILLER PIC X(08) VALUE 'MILHAO'.
014700                 05 FILLER PIC 9(02) VALUE 06.
014800     03 FILLER. 05 FILLER PIC X(08) VALUE 'MILHOES'.
014900                 05 FILLER PIC 9(02) VALUE 07.
015000     03 FILLER. 05 FILLER PIC X(08) VALUE 'BILHAO'.
015100                 05 FILLER PIC 9(02) VALUE 06.
015200     03 FILLER. 05 FILLER PIC X(08) VALUE 'BILHOES'.
015300                 05 FILLER PIC 9(02) VALUE 07.
015400 01  WS-TAB-GRANDE REDEFINES WS-TAB-GRANDE-INI.
015500     03 TAB-GRANDE-OCR OCCURS 5 TIMES INDEXED BY IDX-GRND.
015600        05 TAB-GRANDE-PAL           PIC X(08).
015700        05 TAB-GRANDE-LEN           PIC 9(02).
015800
015900* TABLAS DE PALABRAS CLAVE DE LA GUIA DE PUNTAJE
016000*---------------------------------------------------------------
016100 COPY WKEYWRD.
016200
016300*-------------------------------------------------------------*
016400 LINKAGE SECTION.
016500*-------------------------------------------------------------*
016600* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
016700
016800 COPY WSCORE.
016900
017000*-------------------------------------------------------------*
017100 PROCEDURE DIVISION USING WSCORE.
017200*-------------------------------------------------------------*
017300
017400 0000-CUERPO-PRINCIPAL SECTION.
017500*-----------------------------
017600
017700     PERFORM 1000-INICIO.
017800
017900     PERFORM 2000-PROCESO.
018000
018100     PERFORM 3000-TERMINO.
018200
018300 1000-INICIO SECTION.
018400*--------------------
018500
018600     INITIALIZE WSCORE-SALIDA.
018700     MOVE ZERO                       TO SB-CALIDAD
018800                                         SB-VERIFICABLE
018900                                         SB-RIESGO-FUENTE
019000                                         SB-PENALIZ-TEMA
019100                                         SB-TOTAL.
019200     MOVE '00'                       TO WSCORE-RC.
019300
019400 2000-PROCESO SECTION.
019500*---------------------
019600
019700     PERFORM 2100-PREPARAR.
019800     PERFORM 2200-COMPONENTE-A.
019900     PERFORM 2300-COMPONENTE-B.
020000     PERFORM 2400-COMPONENTE-C.
020100     PERFORM 2500-COMPONENTE-D.
020200     PERFORM 2900-TOTALIZAR.
020300
020400 2100-PREPARAR.
020500*---------------
020600
020700     MOVE WSCORE-TITULO               TO WS-TITULO-MAY.
020800     INSPECT WS-TITULO-MAY
020900         CONVERTING
021000         'abcdefghijklmnopqrstuvwxyz'
021100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021200
021300     MOVE WSCORE-CONTENIDO            TO WS-CONTENIDO-MAY.
021400     INSPECT WS-CONTENIDO-MAY
021500         CONVERTING
021600         'abcdefghijklmnopqrstuvwxyz'
021700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021800
021900     STRING
022000         WS-TITULO-MAY                DELIMITED BY SIZE
022100         ' '                          DELIMITED BY SIZE
022200         WS-CONTENIDO-MAY             DELIMITED BY SIZE
022300         INTO WS-TEXTO-MAY
022400     END-STRING.
022500
022600 FIN-2100.
022700     EXIT.
022800
022900*----------------------------------------------------------------*
023000* COMPONENTE A - CALIDAD DE CONTENIDO (0-20)                     *
023100*----------------------------------------------------------------*
023200
023300 2200-COMPONENTE-A.
023400*-------------------
023500
023600     PERFORM 2210-MEDIR-CONTENIDO.
023700     PERFORM 2220-CALC-PUNTOS-LARGO.
023800     PERFORM 2230-CONTAR-ORACIONES.
023900     PERFORM 2240-CALC-PUNTOS-ORACION.
024000
024100     COMPUTE SB-CALIDAD = WS-PTS-LARGO + WS-PTS-ORACION.
024200
024300 FIN-2200.
024400     EXIT.
024500
024600 2210-MEDIR-CONTENIDO.
024700*----------------------
024800
024900     MOVE 500                        TO WS-POS.
025000     PERFORM 2211-RETROCEDER-CONTENIDO
025100         UNTIL WS-POS = 0
025200            OR WSCORE-CONTENIDO (WS-POS:1) NOT = SPACE.
025300     MOVE WS-POS                     TO WS-LEN-CONTENIDO.
025400
025500 FIN-2210.
025600     EXIT.
025700
025800 2211-RETROCEDER-CONTENIDO.
025900*---------------------------
026000
026100     SUBTRACT 1                      FROM WS-POS.
026200
026300 FIN-2211.
026400     EXIT.
026500
026600 2220-CALC-PUNTOS-LARGO.
026700*------------------------
026800
026900     EVALUATE TRUE
027000         WHEN WS-LEN-CONTENIDO >= 300
027100              MOVE 10                TO WS-PTS-LARGO
027200         WHEN WS-LEN-CONTENIDO >= 150
027300              MOVE 07                TO WS-PTS-LARGO
027400         WHEN WS-LEN-CONTENIDO >= 100
027500              MOVE 05                TO WS-PTS-LARGO
027600         WHEN OTHER
027700              MOVE 00                TO WS-PTS-LARGO
027800     END-EVALUATE.
027900
028000 FIN-2220.
028100     EXIT.
028200
028300 2230-CONTAR-ORACIONES.
028400*-----------------------
028500
028600     MOVE ZERO                       TO WS-SENT-CNT.
028700     INSPECT WSCORE-CONTENIDO TALLYING WS-SENT-CNT FOR ALL '.'.
028800     INSPECT WSCORE-CONTENIDO TALLYING WS-SENT-CNT FOR ALL '!'.
028900     INSPECT WSCORE-CONTENIDO TALLYING WS-SENT-CNT FOR ALL '?'.
029000
029100 FIN-2230.
029200     EXIT.
029300
029400 2240-CALC-PUNTOS-ORACION.
029500*--------------------------
029600
029700     EVALUATE TRUE
029800         WHEN WS-SENT-CNT >= 3
029900              MOVE 10                TO WS-PTS-ORACION
030000         WHEN WS-SENT-CNT = 2
030100              MOVE 07                TO WS-PTS-ORACION
030200         WHEN WS-SENT-CNT = 1
030300              MOVE 03                TO WS-PTS-ORACION
030400         WHEN OTHER
030500              MOVE 00                TO WS-PTS-ORACION
030600     END-EVALUATE.
030700
030800 FIN-2240.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200* COMPONENTE B - INDICADORES VERIFICABLES (0-30)                 *
031300*----------------------------------------------------------------*
031400
031500 2300-COMPONENTE-B.
031600*-------------------
031700
031800     PERFORM 2311-BUSCAR-GOBIERNO.
031900     PERFORM 2321-BUSCAR-POLITICA.
032000     PERFORM 2331-BUSCAR-SOCIAL.
032100     PERFORM 2341-BUSCAR-SAUDE.
032200     PERFORM 2351-BUSCAR-ATRIB.
032300     PERFORM 2360-CALC-CATEGORIA-MAX.
032400     PERFORM 2370-CALC-DATOS-PTS.
032500
032600     COMPUTE SB-VERIFICABLE = WS-CAT-MAX + WS-ATRIB-PTS
032700                                          + WS-DATOS-PTS.
032800     IF SB-VERIFICABLE > 30
032900        MOVE 30                      TO SB-VERIFICABLE
033000     END-IF.
033100
033200 FIN-2300.
033300     EXIT.
033400
033500 2311-BUSCAR-GOBIERNO.
033600*----------------------
033700
033800     SET 88-HAY-GOBIERNO-NO           TO TRUE.
033900     PERFORM 2312-PROBAR-PAL-GOBIERNO
034000         VARYING IDX-CAT FROM 1 BY 1
034100           UNTIL IDX-CAT > WKW-GOBIERNO-CANT
034200              OR 88-HAY-GOBIERNO-SI.
034300
034400 FIN-2311.
034500     EXIT.
034600
034700 2312-PROBAR-PAL-GOBIERNO.
034800*-------------------------
034900
035000     MOVE WKW-GOBIERNO-PAL (IDX-CAT) TO WS-PAL-TMP.
035100     PERFORM 3900-MEDIR-PALABRA.
035200     PERFORM 3910-BUSCAR-SUBCADENA.
035300     IF 88-ENCONTRADO-SI
035400        SET 88-HAY-GOBIERNO-SI        TO TRUE
035500     END-IF.
035600
035700 FIN-2312.
035800     EXIT.
035900
036000 2321-BUSCAR-POLITICA.
036100*----------------------
036200
036300     SET 88-HAY-POLITICA-NO           TO TRUE.
036400     PERFORM 2322-PROBAR-PAL-POLITICA
036500         VARYING IDX-CAT FROM 1 BY 1
036600           UNTIL IDX-CAT > WKW-POLITICA-CANT
036700              OR 88-HAY-POLITICA-SI.
036800
036900 FIN-2321.
037000     EXIT.
037100
037200 2322-PROBAR-PAL-POLITICA.
037300*--------------------------
037400
037500     MOVE WKW-POLITICA-PAL (IDX-CAT) TO WS-PAL-TMP.
037600     PERFORM 3900-MEDIR-PALABRA.
037700     PERFORM 3910-BUSCAR-SUBCADENA.
037800     IF 88-ENCONTRADO-SI
037900        SET 88-HAY-POLITICA-SI        TO TRUE
038000     END-IF.
038100
038200 FIN-2322.
038300     EXIT.
038400
038500 2331-BUSCAR-SOCIAL.
038600*--------------------
038700
038800     SET 88-HAY-SOCIAL-NO             TO TRUE.
038900     PERFORM 2332-PROBAR-PAL-SOCIAL
039000         VARYING IDX-CAT FROM 1 BY 1
039100           UNTIL IDX-CAT > WKW-SOCIAL-CANT
039200              OR 88-HAY-SOCIAL-SI.
039300
039400 FIN-2331.
039500     EXIT.
039600
039700 2332-PROBAR-PAL-SOCIAL.
039800*------------------------
039900
040000     MOVE WKW-SOCIAL-PAL (IDX-CAT)    TO WS-PAL-TMP.
040100     PERFORM 3900-MEDIR-PALABRA.
040200     PERFORM 3910-BUSCAR-SUBCADENA.
040300     IF 88-ENCONTRADO-SI
040400        SET 88-HAY-SOCIAL-SI          TO TRUE
040500     END-IF.
040600
040700 FIN-2332.
040800     EXIT.
040900
041000 2341-BUSCAR-SAUDE.
041100*-------------------
041200
041300     SET 88-HAY-SAUDE-NO              TO TRUE.
041400     PERFORM 2342-PROBAR-PAL-SAUDE
041500         VARYING IDX-CAT FROM 1 BY 1
041600           UNTIL IDX-CAT > WKW-SAUDE-CANT
041700              OR 88-HAY-SAUDE-SI.
041800
041900 FIN-2341.
042000     EXIT.
042100
042200 2342-PROBAR-PAL-SAUDE.
042300*-----------------------
042400
042500     MOVE WKW-SAUDE-PAL (IDX-CAT)     TO WS-PAL-TMP.
042600     PERFORM 3900-MEDIR-PALABRA.
042700     PERFORM 3910-BUSCAR-SUBCADENA.
042800     IF 88-ENCONTRADO-SI
042900        SET 88-HAY-SAUDE-SI           TO TRUE
043000     END-IF.
043100
043200 FIN-2342.
043300     EXIT.
043400
043500 2351-BUSCAR-ATRIB.
043600*-------------------
043700
043800     SET 88-HAY-ATRIB-NO              TO TRUE.
043900     PERFORM 2352-PROBAR-PAL-ATRIB
044000         VARYING IDX-CAT FROM 1 BY 1
044100           UNTIL IDX-CAT > WKW-ATRIB-CANT
044200              OR 88-HAY-ATRIB-SI.
044300
044400 FIN-2351.
044500     EXIT.
044600
044700 2352-PROBAR-PAL-ATRIB.
044800*-----------------------
044900
045000     MOVE WKW-ATRIB-PAL (IDX-CAT)     TO WS-PAL-TMP.
045100     PERFORM 3900-MEDIR-PALABRA.
045200     PERFORM 3910-BUSCAR-SUBCADENA.
045300     IF 88-ENCONTRADO-SI
045400        SET 88-HAY-ATRIB-SI           TO TRUE
045500     END-IF.
045600
045700 FIN-2352.
045800     EXIT.
045900
046000 2360-CALC-CATEGORIA-MAX.
046100*-------------------------
046200
046300     EVALUATE TRUE
046400         WHEN 88-HAY-GOBIERNO-SI
046500              MOVE 18                 TO WS-CAT-MAX
046600         WHEN 88-HAY-POLITICA-SI
046700              MOVE 15                 TO WS-CAT-MAX
046800         WHEN 88-HAY-SOCIAL-SI
046900              MOVE 12                 TO WS-CAT-MAX
047000         WHEN 88-HAY-SAUDE-SI
047100              MOVE 10                 TO WS-CAT-MAX
047200         WHEN OTHER
047300              MOVE 00                 TO WS-CAT-MAX
047400     END-EVALUATE.
047500
047600     IF 88-HAY-ATRIB-SI
047700        MOVE 08                       TO WS-ATRIB-PTS
047800     ELSE
047900        MOVE 00                       TO WS-ATRIB-PTS
048000     END-IF.
048100
048200 FIN-2360.
048300     EXIT.
048400
048500 2370-CALC-DATOS-PTS.
048600*---------------------
048700
048800     SET 88-FLAG-PORC-NO              TO TRUE.
048900     SET 88-FLAG-MONEDA-NO            TO TRUE.
049000     SET 88-FLAG-ANIO-NO              TO TRUE.
049100     MOVE ZERO                        TO WS-RUN-DIGITOS
049200                                          WS-MAX-RUN.
049300
049400     PERFORM 2372-ANALIZAR-CARACTER
049500         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 500.
049600
049700     PERFORM 2380-BUSCAR-NUMERO-GRANDE.
049800
049900     EVALUATE TRUE
050000         WHEN 88-FLAG-PORC-SI OR 88-FLAG-MONEDA-SI
050100              MOVE 06                 TO WS-DATOS-PTS
050200         WHEN 88-FLAG-GRANDE-SI
050300              MOVE 05                 TO WS-DATOS-PTS
050400         WHEN 88-FLAG-ANIO-SI
050500              MOVE 04                 TO WS-DATOS-PTS
050600         WHEN WS-MAX-RUN >= 2
050700              MOVE 03                 TO WS-DATOS-PTS
050800         WHEN OTHER
050900              MOVE 00                 TO WS-DATOS-PTS
051000     END-EVALUATE.
051100
051200 FIN-2370.
051300     EXIT.
051400
051500 2372-ANALIZAR-CARACTER.
051600*------------------------
051700
051800     IF WSCORE-CONTENIDO (WS-POS:1) IS CLASE-NUMERICA
051900        ADD 1                         TO WS-RUN-DIGITOS
052000        IF WS-RUN-DIGITOS > WS-MAX-RUN
052100           MOVE WS-RUN-DIGITOS        TO WS-MAX-RUN
052200        END-IF
052300     ELSE
052400        MOVE ZERO                     TO WS-RUN-DIGITOS
052500     END-IF.
052600
052700     IF WS-POS < 500
052800        IF WSCORE-CONTENIDO (WS-POS:1) IS CLASE-NUMERICA
052900           AND WSCORE-CONTENIDO (WS-POS + 1:1) = '%'
053000           SET 88-FLAG-PORC-SI        TO TRUE
053100        END-IF
053200     END-IF.
053300
053400     IF WS-POS <= 497
053500        IF (WSCORE-CONTENIDO (WS-POS:2) = '19'
053600              OR WSCORE-CONTENIDO (WS-POS:2) = '20')
053700           AND WSCORE-CONTENIDO (WS-POS + 2:2) IS CLASE-NUMERICA
053800           SET 88-FLAG-ANIO-SI        TO TRUE
053900        END-IF
054000     END-IF.
054100
054200     IF WS-POS <= 498
054300        IF WS-CONTENIDO-MAY (WS-POS:2) = 'R$'
054400           IF WSCORE-CONTENIDO (WS-POS + 2:1) IS CLASE-NUMERICA
054500              SET 88-FLAG-MONEDA-SI   TO TRUE
054600           ELSE
054700              IF WS-POS <= 497
054800                 IF WSCORE-CONTENIDO (WS-POS + 2:1) = SPACE
054900                    AND WSCORE-CONTENIDO (WS-POS + 3:1)
055000                                       IS CLASE-NUMERICA
055100                    SET 88-FLAG-MONEDA-SI TO TRUE
055200                 END-IF
055300              END-IF
055400           END-IF
055500        END-IF
055600     END-IF.
055700
055800 FIN-2372.
055900     EXIT.
056000
056100 2380-BUSCAR-NUMERO-GRANDE.
056200*----------------------------
056300
056400     SET 88-FLAG-GRANDE-NO            TO TRUE.
056500     PERFORM 2381-PROBAR-PAL-GRANDE
056600         VARYING IDX-GRND FROM 1 BY 1
056700           UNTIL IDX-GRND > 5
056800              OR 88-FLAG-GRANDE-SI.
056900
057000 FIN-2380.
057100     EXIT.
057200
057300 2381-PROBAR-PAL-GRANDE.
057400*------------------------
057500
057600     MOVE TAB-GRANDE-LEN (IDX-GRND)   TO WS-PAL-LEN.
057700     PERFORM 2382-PROBAR-POSICION-GRANDE
057800         VARYING WS-POSB FROM 1 BY 1
057900           UNTIL WS-POSB > (500 - WS-PAL-LEN + 1)
058000              OR 88-FLAG-GRANDE-SI.
058100
058200 FIN-2381.
058300     EXIT.
058400
058500 2382-PROBAR-POSICION-GRANDE.
058600*------------------------------
058700
058800     IF WS-CONTENIDO-MAY (WS-POSB:WS-PAL-LEN) =
058900           TAB-GRANDE-PAL (IDX-GRND) (1:WS-PAL-LEN)
059000        IF WS-POSB > 1
059100           IF WSCORE-CONTENIDO (WS-POSB - 1:1) IS CLASE-NUMERICA
059200              SET 88-FLAG-GRANDE-SI   TO TRUE
059300           ELSE
059400              IF WS-POSB > 2
059500                 IF WSCORE-CONTENIDO (WS-POSB - 1:1) = SPACE
059600                    AND WSCORE-CONTENIDO (WS-POSB - 2:1)
059700                                       IS CLASE-NUMERICA
059800                    SET 88-FLAG-GRANDE-SI TO TRUE
059900                 END-IF
060000              END-IF
060100           END-IF
060200        END-IF
060300     END-IF.
060400
060500 FIN-2382.
060600     EXIT.
060700
060800*----------------------------------------------------------------*
060900* COMPONENTE C - RIESGO DE LA FUENTE (0-10, INVERTIDO)           *
061000*----------------------------------------------------------------*
061100
061200 2400-COMPONENTE-C.
061300*-------------------
061400
061500     EVALUATE TRUE
061600         WHEN WSCORE-CREDIBILIDAD = 'LOW'
061700              MOVE 10                 TO SB-RIESGO-FUENTE
061800         WHEN WSCORE-CREDIBILIDAD = 'MEDIUM'
061900              MOVE 05                 TO SB-RIESGO-FUENTE
062000         WHEN OTHER
062100              MOVE 03                 TO SB-RIESGO-FUENTE
062200     END-EVALUATE.
062300
062400 FIN-2400.
062500     EXIT.
062600
062700*----------------------------------------------------------------*
062800* COMPONENTE D - PENALIZACION POR TEMA (-30..0)                  *
062900*----------------------------------------------------------------*
063000
063100 2500-COMPONENTE-D.
063200*-------------------
063300
063400     PERFORM 2510-CONTAR-ENTRET.
063500     PERFORM 2520-CONTAR-ESPORTE.
063600     PERFORM 2530-BUSCAR-CONTROV.
063700     PERFORM 2540-CALC-PENALIZACION.
063800
063900 FIN-2500.
064000     EXIT.
064100
064200 2510-CONTAR-ENTRET.
064300*--------------------
064400
064500     MOVE ZERO                        TO WS-CNT-ENTRET.
064600     PERFORM 2511-PROBAR-PAL-ENTRET
064700         VARYING IDX-CAT FROM 1 BY 1
064800           UNTIL IDX-CAT > WKW-ENTRET-CANT.
064900
065000 FIN-2510.
065100     EXIT.
065200
065300 2511-PROBAR-PAL-ENTRET.
065400*------------------------
065500
065600     MOVE WKW-ENTRET-PAL (IDX-CAT)    TO WS-PAL-TMP.
065700     PERFORM 3900-MEDIR-PALABRA.
065800     PERFORM 3910-BUSCAR-SUBCADENA.
065900     IF 88-ENCONTRADO-SI
066000        ADD 1                         TO WS-CNT-ENTRET
066100     END-IF.
066200
066300 FIN-2511.
066400     EXIT.
066500
066600 2520-CONTAR-ESPORTE.
066700*---------------------
066800
066900     MOVE ZERO                        TO WS-CNT-ESPORTE.
067000     PERFORM 2521-PROBAR-PAL-ESPORTE
067100         VARYING IDX-CAT FROM 1 BY 1
067200           UNTIL IDX-CAT > WKW-ESPORTE-CANT.
067300
067400 FIN-2520.
067500     EXIT.
067600
067700 2521-PROBAR-PAL-ESPORTE.
067800*-------------------------
067900
068000     MOVE WKW-ESPORTE-PAL (IDX-CAT)   TO WS-PAL-TMP.
068100     PERFORM 3900-MEDIR-PALABRA.
068200     PERFORM 3910-BUSCAR-SUBCADENA.
068300     IF 88-ENCONTRADO-SI
068400        ADD 1                         TO WS-CNT-ESPORTE
068500     END-IF.
068600
068700 FIN-2521.
068800     EXIT.
068900
069000 2530-BUSCAR-CONTROV.
069100*---------------------
069200
069300     SET 88-HAY-CONTROV-NO            TO TRUE.
069400     PERFORM 2531-PROBAR-PAL-CONTROV
069500         VARYING IDX-CAT FROM 1 BY 1
069600           UNTIL IDX-CAT > WKW-CONTROV-CANT
069700              OR 88-HAY-CONTROV-SI.
069800
069900 FIN-2530.
070000     EXIT.
070100
070200 2531-PROBAR-PAL-CONTROV.
070300*-------------------------
070400
070500     MOVE WKW-CONTROV-PAL (IDX-CAT)   TO WS-PAL-TMP.
070600     PERFORM 3900-MEDIR-PALABRA.
070700     PERFORM 3910-BUSCAR-SUBCADENA.
070800     IF 88-ENCONTRADO-SI
070900        SET 88-HAY-CONTROV-SI         TO TRUE
071000     END-IF.
071100
071200 FIN-2531.
071300     EXIT.
071400
071500 2540-CALC-PENALIZACION.
071600*------------------------
071700
071800     MOVE ZERO                        TO WS-PEN-ENTRET
071900                                          WS-PEN-ESPORTE.
072000
072100     EVALUATE TRUE
072200         WHEN WS-CNT-ENTRET >= 3
072300              MOVE -25                TO WS-PEN-ENTRET
072400         WHEN WS-CNT-ENTRET = 2
072500              MOVE -20                TO WS-PEN-ENTRET
072600         WHEN WS-CNT-ENTRET = 1
072700              MOVE -15                TO WS-PEN-ENTRET
072800         WHEN OTHER
072900              MOVE 00                 TO WS-PEN-ENTRET
073000     END-EVALUATE.
073100
073200     IF WS-PEN-ENTRET = 0
073300        EVALUATE TRUE
073400            WHEN WS-CNT-ESPORTE >= 3
073500                 MOVE -15             TO WS-PEN-ESPORTE
073600            WHEN WS-CNT-ESPORTE >= 1
073700                 MOVE -10             TO WS-PEN-ESPORTE
073800            WHEN OTHER
073900                 MOVE 00              TO WS-PEN-ESPORTE
074000        END-EVALUATE
074100     END-IF.
074200
074300     IF 88-HAY-CONTROV-SI
074400        MOVE 00                       TO WS-PEN-ESPORTE
074500     END-IF.
074600
074700     COMPUTE SB-PENALIZ-TEMA = WS-PEN-ENTRET + WS-PEN-ESPORTE.
074800
074900 FIN-2540.
075000     EXIT.
075100
075200*----------------------------------------------------------------*
075300* TOTALIZACION                                                    *
075400*----------------------------------------------------------------*
075500
075600 2900-TOTALIZAR.
075700*-----------------
075800
075900     COMPUTE SB-TOTAL = SB-CALIDAD + SB-VERIFICABLE
076000                       + SB-RIESGO-FUENTE + SB-PENALIZ-TEMA.
076100
076200     IF SB-TOTAL < 0
076300        MOVE 0                        TO SB-TOTAL
076400     END-IF.
076500
076600 FIN-2900.
076700     EXIT.
076800
076900*----------------------------------------------------------------*
077000* RUTINAS GENERICAS DE BUSQUEDA DE SUBCADENA SOBRE WS-TEXTO-MAY  *
077100*----------------------------------------------------------------*
077200
077300 3900-MEDIR-PALABRA.
077400*---------------------
077500
077600     MOVE 15                          TO WS-POSB.
077700     PERFORM 3901-RETROCEDER-PAL
077800         UNTIL WS-POSB = 0
077900            OR WS-PAL-TMP (WS-POSB:1) NOT = SPACE.
078000     MOVE WS-POSB                     TO WS-PAL-LEN.
078100
078200 FIN-3900.
078300     EXIT.
078400
078500 3901-RETROCEDER-PAL.
078600*----------------------
078700
078800     SUBTRACT 1                       FROM WS-POSB.
078900
079000 FIN-3901.
079100     EXIT.
079200
079300 3910-BUSCAR-SUBCADENA.
079400*------------------------
079500
079600     SET 88-ENCONTRADO-NO             TO TRUE.
079700     IF WS-PAL-LEN > 0
079800        PERFORM 3911-PROBAR-POSICION
079900            VARYING WS-POSB FROM 1 BY 1
080000              UNTIL WS-POSB > (621 - WS-PAL-LEN + 1)
080100                 OR 88-ENCONTRADO-SI
080200     END-IF.
080300
080400 FIN-3910.
080500     EXIT.
080600
080700 3911-PROBAR-POSICION.
080800*------------------------
080900
081000     IF WS-TEXTO-MAY (WS-POSB:WS-PAL-LEN) =
081100           WS-PAL-TMP (1:WS-PAL-LEN)
081200        SET 88-ENCONTRADO-SI          TO TRUE
081300     END-IF.
081400
081500 FIN-3911.
081600     EXIT.
081700
081800 3000-TERMINO SECTION.
081900*---------------------
082000
082100     GOBACK.
082200
082300 END PROGRAM PGMSCOR01.
