000100******************************************************************
000200* PROGRAMA    : PGMEXTR01                                        *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : CORRIDA DE EXTRACCION. RECORRE LAS FUENTES       *
000600*               ACTIVAS DEL ARCHIVO SOURCES Y, PARA CADA UNA,    *
000700*               LOS ARTICULOS DE ARTICLES QUE LE CORRESPONDEN    *
000800*               (AGRUPADOS EN EL ORDEN DEL FEED). NORMALIZA LA   *
000900*               URL, ARMA EL CONTENIDO VERIFICABLE, CALCULA LA   *
001000*               CLAVE DE DEDUPLICACION Y EL PUNTAJE, Y GRABA EL  *
001100*               REGISTRO EN CONTENT CON EL ESTADO QUE CORRESPONDA*
001200*               ACTUALIZA LOS CONTADORES DE LA FUENTE Y EMITE EL *
001300*               PRIMER TRAMO DEL REPORTE DE CORRIDA (REPORT).    *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600*-----------------------
001700 PROGRAM-ID.   PGMEXTR01.
001800 AUTHOR.       E PALMEYRO.
001900 INSTALLATION. EDUSAM.
002000 DATE-WRITTEN. 03/03/1987.
002100 DATE-COMPILED.
002200 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
002300*-----------------------------------------------------------------
002400* HISTORIAL DE CAMBIOS
002500*-----------------------------------------------------------------
002600* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002700* ---------- ------------- ------------ -----------------------
002800* 03/03/1987 E.PALMEYRO    N/A          ALTA INICIAL. CORRIDA     N/A     
002900*                                       DE VOLCADO DE RECORTES    N/A     
003000*                                       DE PRENSA POR FUENTE      N/A     
003100*                                       CONTRA EL ARCHIVO DE      N/A     
003200*                                       RECORTES DEL DIA.         N/A     
003300* 24/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
003400*                                       SE AMPLIA EL SELLO DE     Y2K-0007
003500*                                       FECHA DE ULTIMA CORRIDA   Y2K-0007
003600*                                       DE LA FUENTE A 4 DIGITOS  Y2K-0007
003700*                                       DE ANIO.                  Y2K-0007
003800* 20/07/2016 J.ACOSTA      REQ-3390     SIMOD: SE REESCRIBE POR   REQ-3390
003900*                                       COMPLETO SOBRE LA BASE    REQ-3390
004000*                                       DE LA VIEJA CORRIDA DE    REQ-3390
004100*                                       VOLCADO DE RECORTES.      REQ-3390
004200*                                       CORRIDA DE EXTRACCION     REQ-3390
004300*                                       CON APAREO FUENTE/        REQ-3390
004400*                                       ARTICULO POR CORTE DE     REQ-3390
004500*                                       CONTROL Y ARMADO DE       REQ-3390
004600*                                       CONTENT CON LA CADENA     REQ-3390
004700*                                       DE VALIDACION COMPLETA.   REQ-3390
004800* 02/08/2016 M.SOSA        REQ-3391     SE AGREGA LA TABLA DE     REQ-3391
004900*                                       DEDUPLICACION EN MEMORIA  REQ-3391
005000*                                       (URL NORMAL Y CLAVE DE    REQ-3391
005100*                                       HASH) CONTRA CONTENT YA   REQ-3391
005200*                                       GRABADO.                  REQ-3391
005300* 22/08/2016 M.SOSA        REQ-3391     SE AGREGA EL PRIMER       REQ-3391
005400*                                       TRAMO DEL REPORTE DE      REQ-3391
005500*                                       CORRIDA (RESUMEN DE       REQ-3391
005600*                                       EXTRACCION POR FUENTE).   REQ-3391
005700* 14/03/2017 J.ACOSTA      REQ-3450     SE CORRIGE EL CORTE DE    REQ-3450
005800*                                       CONTROL PARA SALTEAR      REQ-3450
005900*                                       LOS ARTICULOS DE UNA      REQ-3450
006000*                                       FUENTE INACTIVA SIN       REQ-3450
006100*                                       PROCESARLOS.              REQ-3450
006200* 21/07/2018 M.SOSA        REQ-3484     SE SACA EL CONTEO EN      REQ-3484
006300*                                       WS-FTE-SKIPPED PARA EL    REQ-3484
006400*                                       RECHAZO POR CAMPO EN      REQ-3484
006500*                                       BLANCO Y PARA EL RECHAZO  REQ-3484
006600*                                       POR CLAVE DE HASH         REQ-3484
006700*                                       DUPLICADA EN 22000 (SE    REQ-3484
006800*                                       SALTEAN SIN CONTAR, NO    REQ-3484
006900*                                       SE SUMABAN A LOS DEMAS    REQ-3484
007000*                                       DESCARTES).               REQ-3484
007100*-----------------------------------------------------------------
007200
007300 ENVIRONMENT DIVISION.
007400*--------------------
007500
007600 CONFIGURATION SECTION.
007700*---------------------
007800 SPECIAL-NAMES.
007900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
008000
008100 INPUT-OUTPUT SECTION.
008200*--------------------
008300
008400 FILE-CONTROL.
008500*------------
008600
008700     SELECT SOURCES           ASSIGN       TO 'SOURCES'
008800                               ORGANIZATION IS SEQUENTIAL
008900                               FILE STATUS  IS FS-SOURCES.
009000
009100     SELECT ARTICLES          ASSIGN       TO 'ARTICLES'
009200                               ORGANIZATION IS SEQUENTIAL
009300                               FILE STATUS  IS FS-ARTICLES.
009400
009500     SELECT CONTENT           ASSIGN       TO 'CONTENT'
009600                               ORGANIZATION IS SEQUENTIAL
009700                               FILE STATUS  IS FS-CONTENT.
009800
009900     SELECT REPORT-RUN        ASSIGN       TO 'REPORT'
010000                               ORGANIZATION IS LINE SEQUENTIAL
010100                               FILE STATUS  IS FS-REPORT.
010200
010300 DATA DIVISION.
010400*-------------
010500
010600 FILE SECTION.
010700*------------
010800
010900 FD  SOURCES
011000     RECORDING MODE IS F
011100     BLOCK 0.
011200 01  REG-SOURCES-FD               PIC X(143).
011300
011400 FD  ARTICLES
011500     RECORDING MODE IS F
011600     BLOCK 0.
011700 01  REG-ARTICLES-FD              PIC X(1280).
011800
011900 FD  CONTENT
012000     RECORDING MODE IS F
012100     BLOCK 0.
012200 01  REG-CONTENT-FD               PIC X(1001).
012300
012400 FD  REPORT-RUN
012500     RECORDING MODE IS F
012600     BLOCK 0.
012700 01  REG-REPORT-FD                PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000*-----------------------
013100 77  CTE-PROGRAMA                  PIC X(08) VALUE 'PGMEXTR1'.
013200
013300*         FILE STATUS Y SWITCHES DE APERTURA         *
013400 77  FS-SOURCES                    PIC X(02) VALUE ' '.
013500     88 88-FS-SOURCES-OK                     VALUE '00'.
013600     88 88-FS-SOURCES-EOF                    VALUE '10'.
013700
013800 77  FS-ARTICLES                   PIC X(02) VALUE ' '.
013900     88 88-FS-ARTICLES-OK                    VALUE '00'.
014000     88 88-FS-ARTICLES-EOF                   VALUE '10'.
014100
014200 77  FS-CONTENT                    PIC X(02) VALUE ' '.
014300     88 88-FS-CONTENT-OK                     VALUE '00'.
014400     88 88-FS-CONTENT-EOF                    VALUE '10'.
014500
014600 77  FS-REPORT                     PIC X(02) VALUE ' '.
014700     88 88-FS-REPORT-OK                      VALUE '00'.
014800
014900 77  WS-OPEN-SOURCES                PIC X    VALUE 'N'.
015000     88 88-OPEN-SOURCES-SI                   VALUE 'S'.
015100     88 88-OPEN-SOURCES-NO                   VALUE 'N'.
015200
015300 77  WS-OPEN-ARTICLES               PIC X    VALUE 'N'.
015400     88 88-OPEN-ARTICLES-SI                  VALUE 'S'.
015500     88 88-OPEN-ARTICLES-NO                  VALUE 'N'.
015600
015700 77  WS-OPEN-CONTENT-LEC            PIC X    VALUE 'N'.
015800     88 88-OPEN-CONTENT-LEC-SI               VALUE 'S'.
015900     88 88-OPEN-CONTENT-LEC-NO               VALUE 'N'.
016000
016100 77  WS-OPEN-CONTENT-GRB            PIC X    VALUE 'N'.
016200     88 88-OPEN-CONTENT-GRB-SI               VALUE 'S'.
016300     88 88-OPEN-CONTENT-GRB-NO               VALUE 'N'.
016400
016500 77  WS-OPEN-REPORT                 PIC X    VALUE 'N'.
016600     88 88-OPEN-REPORT-SI                    VALUE 'S'.
016700     88 88-OPEN-REPORT-NO                    VALUE 'N'.
016800
016900*         SI HAY ARTICULO DISPONIBLE PARA COTEJAR      *
017000 77  WS-HAY-ARTICULO                PIC X    VALUE 'N'.
017100     88 88-HAY-ARTICULO-SI                   VALUE 'S'.
017200     88 88-HAY-ARTICULO-NO                   VALUE 'N'.
017300
017400*         CONTADORES / ACUMULADORES (TODOS COMP)        *
017500 77  WS-CANT-FUENTES-ACTIVAS       PIC 9(05) COMP VALUE 0.
017600 77  WS-LEIDOS-SOURCES             PIC 9(05) COMP VALUE 0.
017700 77  WS-LEIDOS-ARTICLES            PIC 9(07) COMP VALUE 0.
017800 77  WS-GRABADOS-CONTENT           PIC 9(07) COMP VALUE 0.
017900 77  WS-TOT-PENDING                PIC 9(07) COMP VALUE 0.
018000 77  WS-TOT-REJECTED               PIC 9(07) COMP VALUE 0.
018100 77  WS-TOT-SKIPPED                PIC 9(07) COMP VALUE 0.
018200
018300*         SELLO DE FECHA/HORA DE LA CORRIDA (14 POSICIONES)     *
018400* SE ARMA POR ACCEPT FROM DATE/TIME, NO POR FUNCION INTRINSECA, *
018500* IGUAL QUE LO HACIA LA GUIA DE FIN DE SIGLO EN LOS OTROS       *
018600* PROGRAMAS DE ESTE LOTE.                                      *
018700 01  WS-FECHA-HOY-N                PIC 9(08) VALUE 0.
018800 01  WS-FECHA-HOY REDEFINES WS-FECHA-HOY-N.
018900     03 WS-FECHA-HOY-YYYY          PIC 9(04).
019000     03 WS-FECHA-HOY-MM            PIC 9(02).
019100     03 WS-FECHA-HOY-DD            PIC 9(02).
019200
019300 01  WS-HORA-HOY-N                 PIC 9(08) VALUE 0.
019400 01  WS-HORA-HOY REDEFINES WS-HORA-HOY-N.
019500     03 WS-HORA-HH                 PIC 9(02).
019600     03 WS-HORA-MM                 PIC 9(02).
019700     03 WS-HORA-SS                 PIC 9(02).
019800     03 WS-HORA-CC                 PIC 9(02).
019900
020000 01  WS-TS-EXTRACCION              PIC 9(14) VALUE 0.
020100 01  WS-TS-PARTES REDEFINES WS-TS-EXTRACCION.
020200     03 WS-TS-FECHA                PIC 9(08).
020300     03 WS-TS-HH                   PIC 9(02).
020400     03 WS-TS-MM                   PIC 9(02).
020500     03 WS-TS-SS                   PIC 9(02).
020600
020700*         ACUMULADORES POR FUENTE (CORTE DE CONTROL)     *
020800 77  WS-FTE-LEIDOS                 PIC 9(07) COMP VALUE 0.
020900 77  WS-FTE-GRABADOS               PIC 9(07) COMP VALUE 0.
021000 77  WS-FTE-PENDING                PIC 9(07) COMP VALUE 0.
021100 77  WS-FTE-REJECTED               PIC 9(07) COMP VALUE 0.
021200 77  WS-FTE-SKIPPED                PIC 9(07) COMP VALUE 0.
021300
021400*         AREAS DE EDICION PARA EL REPORTE               *
021500 77  WS-ED-05                      PIC ZZZZ9.
021600 77  WS-ED-07                      PIC ZZZZZZ9.
021700
021800*         TABLA DE DEDUPLICACION EN MEMORIA               *
021900* SE CARGA AL INICIO CON LO QUE YA HAY EN CONTENT Y SE VA*
022000* COMPLETANDO CON CADA REGISTRO NUEVO QUE SE GRABA EN LA *
022100* MISMA CORRIDA. NO REEMPLAZA UN INDICE, ES UNA TABLA DE *
022200* BUSQUEDA COMO LA GUIA DE PUNTAJE (WKEYWRD).            *
022300 77  WCN-MAX-DEDUP                 PIC 9(05) COMP VALUE 4000.
022400 77  WS-CANT-DEDUP                 PIC 9(05) COMP VALUE 0.
022500 77  WS-DUP-ENCONTRADO             PIC X          VALUE 'N'.
022600     88 88-DUP-ENCONTRADO-SI                      VALUE 'S'.
022700     88 88-DUP-ENCONTRADO-NO                      VALUE 'N'.
022800
022900 01  WS-TAB-DEDUP.
023000     03 WS-TAB-DEDUP-OCR OCCURS 4000 TIMES
023100                          INDEXED BY IDX-TDED.
023200        05 TD-URL-NORMAL          PIC X(120).
023300        05 TD-CLAVE-HASH          PIC X(064).
023400
023500*------------------------------------
023600* DEFINICION DE ARCHIVO DE FUENTES
023700*------------------------------------
023800 COPY WSOURCE.
023900
024000*------------------------------------
024100* DEFINICION DE ARCHIVO DE ARTICULOS
024200*------------------------------------
024300 COPY WARTICLE.
024400
024500*------------------------------------
024600* DEFINICION DE ARCHIVO DE CONTENIDO
024700*------------------------------------
024800 COPY WCONTENT.
024900
025000*------------------------------------
025100* DEFINICION DE LINEA DE IMPRESION
025200*------------------------------------
025300 COPY WLINEA.
025400
025500*---------------------------------------------------
025600* AREAS DE COMUNICACION CON LAS RUTINAS LLAMADAS
025700*---------------------------------------------------
025800 COPY WURLNRM.
025900 COPY WHASHKY.
026000 COPY WSCORE.
026100 COPY WCLAIM.
026200
026300*---------------------------------------------------
026400* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
026500*---------------------------------------------------
026600 COPY WCANCELA.
026700
026800 PROCEDURE DIVISION.
026900*------------------
027000
027100 00000-CUERPO-PRINCIPAL.
027200*-----------------------
027300
027400     PERFORM 10000-INICIO.
027500
027600     PERFORM 20000-PROCESO
027700       UNTIL 88-FS-SOURCES-EOF.
027800
027900     PERFORM 30000-FINALIZO.
028000
028100     STOP RUN.
028200
028300 10000-INICIO.
028400*-------------
028500
028600     INITIALIZE WCANCELA.
028700     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
028800
028900     PERFORM 10100-ABRO-CONTENT-LECTURA.
029000     PERFORM 10200-CARGO-TABLA-DEDUP.
029100     PERFORM 10300-CIERRO-CONTENT-LECTURA.
029200
029300     PERFORM 10400-ABRO-ARCHIVOS.
029400
029500     ACCEPT WS-FECHA-HOY-N FROM DATE YYYYMMDD.
029600     ACCEPT WS-HORA-HOY-N  FROM TIME.
029700     MOVE WS-FECHA-HOY-N   TO WS-TS-FECHA.
029800     MOVE WS-HORA-HH       TO WS-TS-HH.
029900     MOVE WS-HORA-MM       TO WS-TS-MM.
030000     MOVE WS-HORA-SS       TO WS-TS-SS.
030100
030200     PERFORM 11000-READ-SOURCES.
030300     PERFORM 12000-READ-ARTICLES.
030400
030500 FIN-10000.
030600     EXIT.
030700
030800 10100-ABRO-CONTENT-LECTURA.
030900*---------------------------
031000
031100     OPEN INPUT CONTENT.
031200
031300     EVALUATE TRUE
031400         WHEN 88-FS-CONTENT-OK
031500              SET 88-OPEN-CONTENT-LEC-SI TO TRUE
031600         WHEN 88-FS-CONTENT-EOF
031700              CONTINUE
031800         WHEN OTHER
031900              MOVE '10100-ABRO-CONTENT-LEC' TO WCANCELA-PARRAFO
032000              MOVE 'CONTENT'         TO WCANCELA-RECURSO
032100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
032200              MOVE FS-CONTENT        TO WCANCELA-CODRET
032300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
032400              PERFORM 99999-CANCELO
032500     END-EVALUATE.
032600
032700 FIN-10100.
032800     EXIT.
032900
033000 10200-CARGO-TABLA-DEDUP.
033100*------------------------
033200
033300     IF NOT 88-OPEN-CONTENT-LEC-SI
033400        GO TO FIN-10200
033500     END-IF.
033600
033700     READ CONTENT INTO WCONTENT.
033800
033900     PERFORM 10210-ACUMULO-DEDUP
034000       UNTIL 88-FS-CONTENT-EOF
034100          OR WS-CANT-DEDUP NOT LESS THAN WCN-MAX-DEDUP.
034200
034300 FIN-10200.
034400     EXIT.
034500
034600 10210-ACUMULO-DEDUP.
034700*----------------------
034800
034900     IF WS-CANT-DEDUP LESS THAN WCN-MAX-DEDUP
035000        ADD 1                      TO WS-CANT-DEDUP
035100        SET IDX-TDED TO WS-CANT-DEDUP
035200        MOVE CON-URL-NORMAL        TO TD-URL-NORMAL(IDX-TDED)
035300        MOVE CON-CLAVE-HASH        TO TD-CLAVE-HASH(IDX-TDED)
035400     END-IF.
035500
035600     READ CONTENT INTO WCONTENT.
035700
035800 FIN-10210.
035900     EXIT.
036000
036100 10300-CIERRO-CONTENT-LECTURA.
036200*------------------------------
036300
036400     IF 88-OPEN-CONTENT-LEC-SI
036500        SET 88-OPEN-CONTENT-LEC-NO TO TRUE
036600        CLOSE CONTENT
036700     END-IF.
036800
036900 FIN-10300.
037000     EXIT.
037100
037200 10400-ABRO-ARCHIVOS.
037300*---------------------
037400
037500     OPEN I-O SOURCES.
037600
037700     EVALUATE TRUE
037800         WHEN 88-FS-SOURCES-OK
037900              SET 88-OPEN-SOURCES-SI TO TRUE
038000         WHEN OTHER
038100              MOVE '10400-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
038200              MOVE 'SOURCES'         TO WCANCELA-RECURSO
038300              MOVE 'OPEN I-O'        TO WCANCELA-OPERACION
038400              MOVE FS-SOURCES        TO WCANCELA-CODRET
038500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038600              PERFORM 99999-CANCELO
038700     END-EVALUATE.
038800
038900     OPEN INPUT ARTICLES.
039000
039100     EVALUATE TRUE
039200         WHEN 88-FS-ARTICLES-OK
039300              SET 88-OPEN-ARTICLES-SI TO TRUE
039400         WHEN 88-FS-ARTICLES-EOF
039500              CONTINUE
039600         WHEN OTHER
039700              MOVE '10400-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
039800              MOVE 'ARTICLES'        TO WCANCELA-RECURSO
039900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
040000              MOVE FS-ARTICLES       TO WCANCELA-CODRET
040100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
040200              PERFORM 99999-CANCELO
040300     END-EVALUATE.
040400
040500     OPEN EXTEND CONTENT.
040600
040700     EVALUATE TRUE
040800         WHEN 88-FS-CONTENT-OK
040900              SET 88-OPEN-CONTENT-GRB-SI TO TRUE
041000         WHEN OTHER
041100              MOVE '10400-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
041200              MOVE 'CONTENT'         TO WCANCELA-RECURSO
041300              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
041400              MOVE FS-CONTENT        TO WCANCELA-CODRET
041500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
041600              PERFORM 99999-CANCELO
041700     END-EVALUATE.
041800
041900     OPEN OUTPUT REPORT-RUN.
042000
042100     EVALUATE TRUE
042200         WHEN 88-FS-REPORT-OK
042300              SET 88-OPEN-REPORT-SI TO TRUE
042400         WHEN OTHER
042500              MOVE '10400-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
042600              MOVE 'REPORT'          TO WCANCELA-RECURSO
042700              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
042800              MOVE FS-REPORT         TO WCANCELA-CODRET
042900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
043000              PERFORM 99999-CANCELO
043100     END-EVALUATE.
043200
043300     PERFORM 24000-ENCABEZADO-REPORTE.
043400
043500 FIN-10400.
043600     EXIT.
043700
043800 11000-READ-SOURCES.
043900*--------------------
044000
044100     INITIALIZE WSOURCE.
044200
044300     READ SOURCES INTO WSOURCE.
044400
044500     EVALUATE TRUE
044600         WHEN 88-FS-SOURCES-OK
044700              ADD 1              TO WS-LEIDOS-SOURCES
044800         WHEN 88-FS-SOURCES-EOF
044900              CONTINUE
045000         WHEN OTHER
045100              MOVE '11000-READ-SOURCES'  TO WCANCELA-PARRAFO
045200              MOVE 'SOURCES'         TO WCANCELA-RECURSO
045300              MOVE 'READ'            TO WCANCELA-OPERACION
045400              MOVE FS-SOURCES        TO WCANCELA-CODRET
045500              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
045600              PERFORM 99999-CANCELO
045700     END-EVALUATE.
045800
045900 FIN-11000.
046000     EXIT.
046100
046200 12000-READ-ARTICLES.
046300*---------------------
046400
046500     INITIALIZE WARTICLE.
046600     SET 88-HAY-ARTICULO-NO TO TRUE.
046700
046800     IF 88-FS-ARTICLES-EOF
046900        GO TO FIN-12000
047000     END-IF.
047100
047200     READ ARTICLES INTO WARTICLE.
047300
047400     EVALUATE TRUE
047500         WHEN 88-FS-ARTICLES-OK
047600              ADD 1              TO WS-LEIDOS-ARTICLES
047700              SET 88-HAY-ARTICULO-SI TO TRUE
047800         WHEN 88-FS-ARTICLES-EOF
047900              CONTINUE
048000         WHEN OTHER
048100              MOVE '12000-READ-ARTICLES' TO WCANCELA-PARRAFO
048200              MOVE 'ARTICLES'        TO WCANCELA-RECURSO
048300              MOVE 'READ'            TO WCANCELA-OPERACION
048400              MOVE FS-ARTICLES       TO WCANCELA-CODRET
048500              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
048600              PERFORM 99999-CANCELO
048700     END-EVALUATE.
048800
048900 FIN-12000.
049000     EXIT.
049100
049200 20000-PROCESO.
049300*---------------
049400
049500     INITIALIZE WS-FTE-LEIDOS  WS-FTE-GRABADOS  WS-FTE-PENDING
049600                WS-FTE-REJECTED  WS-FTE-SKIPPED.
049700
049800     PERFORM 21000-PROCESO-GRUPO-FUENTE
049900       UNTIL 88-FS-ARTICLES-EOF
050000          OR ART-NOMBRE-FUENTE NOT = SRC-NOMBRE.
050100
050200     IF 88-SRC-ACTIVA
050300        PERFORM 25000-ACTUALIZO-FUENTE
050400        PERFORM 26000-IMPRIME-DETALLE-FUENTE
050500     END-IF.
050600
050700     PERFORM 11000-READ-SOURCES.
050800
050900 FIN-20000.
051000     EXIT.
051100
051200 21000-PROCESO-GRUPO-FUENTE.
051300*----------------------------
051400
051500     IF 88-SRC-ACTIVA
051600        PERFORM 22000-PROCESO-ARTICULO
051700     ELSE
051800        CONTINUE
051900     END-IF.
052000
052100     ADD 1                       TO WS-FTE-LEIDOS.
052200
052300     PERFORM 12000-READ-ARTICLES.
052400
052500 FIN-21000.
052600     EXIT.
052700
052800******************************************************************
052900* 22000-PROCESO-ARTICULO                                        *
053000* APLICA LA CADENA COMPLETA DE VALIDACION Y ARMADO DEL SPEC:     *
053100* CAMPOS OBLIGATORIOS, NORMALIZACION DE URL, DUPLICADO TEMPRANO  *
053200* POR URL, CONTENIDO VERIFICABLE, IDIOMA, CLAVE DE HASH, GUIA DE *
053300* PUNTAJE, UMBRAL DE GRABACION Y DUPLICADO POR CLAVE DE HASH.    *
053400******************************************************************
053500 22000-PROCESO-ARTICULO.
053600*------------------------
053700
053800     SET 88-DUP-ENCONTRADO-NO TO TRUE.
053900
054000     IF ART-URL-CRUDA = SPACES
054100        OR ART-TITULO = SPACES
054200        OR ART-CUERPO = SPACES
054300        GO TO FIN-22000
054400     END-IF.
054500
054600     MOVE ART-URL-CRUDA          TO WURLNRM-URL-CRUDA.
054700     CALL 'PGMURL01' USING WURLNRM.
054800
054900     PERFORM 22100-BUSCO-DUP-URL.
055000     IF 88-DUP-ENCONTRADO-SI
055100        ADD 1 TO WS-FTE-SKIPPED
055200        GO TO FIN-22000
055300     END-IF.
055400
055500     MOVE ART-CUERPO             TO WCLAIM-CUERPO.
055600     MOVE 500                    TO WCLAIM-PRESUPUESTO.
055700     CALL 'PGMCLAIM' USING WCLAIM.
055800
055900     IF WCLAIM-LONGITUD LESS THAN 50
056000        ADD 1 TO WS-FTE-SKIPPED
056100        GO TO FIN-22000
056200     END-IF.
056300
056400     IF ART-IDIOMA NOT = SPACES
056500        AND ART-IDIOMA NOT = 'pt'
056600        ADD 1 TO WS-FTE-SKIPPED
056700        GO TO FIN-22000
056800     END-IF.
056900
057000     MOVE WURLNRM-URL-NORMAL     TO WHASHKY-URL.
057100     MOVE WCLAIM-CONTENIDO       TO WHASHKY-CONTENIDO.
057200     CALL 'PGMHASH01' USING WHASHKY.
057300
057400     MOVE WCLAIM-CONTENIDO       TO WSCORE-CONTENIDO.
057500     MOVE ART-TITULO             TO WSCORE-TITULO.
057600     MOVE WURLNRM-URL-NORMAL     TO WSCORE-URL.
057700     MOVE SRC-CREDIBILIDAD       TO WSCORE-CREDIBILIDAD.
057800     CALL 'PGMSCOR01' USING WSCORE.
057900
058000     IF SB-TOTAL LESS THAN 20
058100        ADD 1 TO WS-FTE-SKIPPED
058200        GO TO FIN-22000
058300     END-IF.
058400
058500     PERFORM 22200-BUSCO-DUP-HASH.
058600     IF 88-DUP-ENCONTRADO-SI
058700        GO TO FIN-22000
058800     END-IF.
058900
059000     PERFORM 22300-ARMO-CONTENT.
059100     PERFORM 22400-GRABO-CONTENT.
059200     PERFORM 22500-AGREGO-DEDUP.
059300
059400 FIN-22000.
059500     EXIT.
059600
059700 22100-BUSCO-DUP-URL.
059800*----------------------
059900
060000     SET 88-DUP-ENCONTRADO-NO TO TRUE.
060100
060200     IF WS-CANT-DEDUP GREATER THAN 0
060300        PERFORM 22110-PROBAR-URL
060400          VARYING IDX-TDED FROM 1 BY 1
060500          UNTIL IDX-TDED GREATER THAN WS-CANT-DEDUP
060600             OR 88-DUP-ENCONTRADO-SI
060700     END-IF.
060800
060900 FIN-22100.
061000     EXIT.
061100
061200 22110-PROBAR-URL.
061300*-------------------
061400
061500     IF TD-URL-NORMAL(IDX-TDED) = WURLNRM-URL-NORMAL
061600        SET 88-DUP-ENCONTRADO-SI TO TRUE
061700     END-IF.
061800
061900 FIN-22110.
062000     EXIT.
062100
062200 22200-BUSCO-DUP-HASH.
062300*-----------------------
062400
062500     SET 88-DUP-ENCONTRADO-NO TO TRUE.
062600
062700     IF WS-CANT-DEDUP GREATER THAN 0
062800        PERFORM 22210-PROBAR-HASH
062900          VARYING IDX-TDED FROM 1 BY 1
063000          UNTIL IDX-TDED GREATER THAN WS-CANT-DEDUP
063100             OR 88-DUP-ENCONTRADO-SI
063200     END-IF.
063300
063400 FIN-22200.
063500     EXIT.
063600
063700 22210-PROBAR-HASH.
063800*--------------------
063900
064000     IF TD-CLAVE-HASH(IDX-TDED) = WHASHKY-CLAVE
064100        SET 88-DUP-ENCONTRADO-SI TO TRUE
064200     END-IF.
064300
064400 FIN-22210.
064500     EXIT.
064600
064700 22300-ARMO-CONTENT.
064800*---------------------
064900
065000     INITIALIZE WCONTENT.
065100
065200     MOVE WURLNRM-URL-NORMAL     TO CON-URL-NORMAL.
065300     MOVE SRC-NOMBRE             TO CON-NOMBRE-FUENTE.
065400     MOVE ART-TITULO             TO CON-TITULO.
065500     MOVE WCLAIM-CONTENIDO       TO CON-CONTENIDO.
065600     MOVE WS-TS-EXTRACCION       TO CON-TS-EXTRACCION.
065700     MOVE ART-FECHA-PUBLIC       TO CON-FECHA-PUBLIC.
065800     MOVE 'pt'                   TO CON-IDIOMA.
065900     MOVE SB-TOTAL               TO CON-PUNTAJE.
066000     MOVE WHASHKY-CLAVE          TO CON-CLAVE-HASH.
066100     MOVE SPACES                 TO CON-ID-VERIFICACION.
066200     MOVE ZERO                   TO CON-TS-ENVIO.
066300     MOVE SPACES                 TO CON-MSG-ERROR.
066400
066500     IF SB-TOTAL NOT LESS THAN 38
066600        SET 88-CON-PENDIENTE     TO TRUE
066700        ADD 1 TO WS-FTE-PENDING
066800     ELSE
066900        SET 88-CON-RECHAZADO     TO TRUE
067000        ADD 1 TO WS-FTE-REJECTED
067100     END-IF.
067200
067300 FIN-22300.
067400     EXIT.
067500
067600 22400-GRABO-CONTENT.
067700*----------------------
067800
067900     WRITE REG-CONTENT-FD        FROM WCONTENT.
068000
068100     EVALUATE TRUE
068200         WHEN 88-FS-CONTENT-OK
068300              ADD 1              TO WS-FTE-GRABADOS
068400         WHEN OTHER
068500              MOVE '22400-GRABO-CONTENT' TO WCANCELA-PARRAFO
068600              MOVE 'CONTENT'         TO WCANCELA-RECURSO
068700              MOVE 'WRITE'           TO WCANCELA-OPERACION
068800              MOVE FS-CONTENT        TO WCANCELA-CODRET
068900              MOVE CON-URL-NORMAL    TO WCANCELA-MENSAJE
069000              PERFORM 99999-CANCELO
069100     END-EVALUATE.
069200
069300 FIN-22400.
069400     EXIT.
069500
069600 22500-AGREGO-DEDUP.
069700*---------------------
069800
069900     IF WS-CANT-DEDUP LESS THAN WCN-MAX-DEDUP
070000        ADD 1 TO WS-CANT-DEDUP
070100        SET IDX-TDED TO WS-CANT-DEDUP
070200        MOVE CON-URL-NORMAL     TO TD-URL-NORMAL(IDX-TDED)
070300        MOVE CON-CLAVE-HASH     TO TD-CLAVE-HASH(IDX-TDED)
070400     END-IF.
070500
070600 FIN-22500.
070700     EXIT.
070800
070900 25000-ACTUALIZO-FUENTE.
071000*-------------------------
071100
071200     MOVE WS-TS-EXTRACCION       TO SRC-TS-ULTIMA-EXTRAC.
071300     ADD WS-FTE-GRABADOS         TO SRC-TOT-EXTRAIDOS.
071400
071500     REWRITE REG-SOURCES-FD      FROM WSOURCE.
071600
071700     EVALUATE TRUE
071800         WHEN 88-FS-SOURCES-OK
071900              ADD WS-FTE-GRABADOS TO WS-GRABADOS-CONTENT
072000              ADD WS-FTE-PENDING  TO WS-TOT-PENDING
072100              ADD WS-FTE-REJECTED TO WS-TOT-REJECTED
072200              ADD WS-FTE-SKIPPED  TO WS-TOT-SKIPPED
072300              ADD 1               TO WS-CANT-FUENTES-ACTIVAS
072400         WHEN OTHER
072500              MOVE '25000-ACTUALIZO-FUENTE' TO WCANCELA-PARRAFO
072600              MOVE 'SOURCES'         TO WCANCELA-RECURSO
072700              MOVE 'REWRITE'         TO WCANCELA-OPERACION
072800              MOVE FS-SOURCES        TO WCANCELA-CODRET
072900              MOVE SRC-NOMBRE        TO WCANCELA-MENSAJE
073000              PERFORM 99999-CANCELO
073100     END-EVALUATE.
073200
073300 FIN-25000.
073400     EXIT.
073500
073600 24000-ENCABEZADO-REPORTE.
073700*---------------------------
073800
073900     MOVE SPACES TO WLINEA.
074000     MOVE 'SIMOD - REPORTE DE CORRIDA' TO WLINEA(1:27).
074100     PERFORM 27000-WRITE-REPORT.
074200
074300     MOVE SPACES TO WLINEA.
074400     MOVE '1. RESUMEN DE EXTRACCION POR FUENTE' TO WLINEA(1:36).
074500     PERFORM 27000-WRITE-REPORT.
074600
074700 FIN-24000.
074800     EXIT.
074900
075000 26000-IMPRIME-DETALLE-FUENTE.
075100*-------------------------------
075200
075300     MOVE SPACES TO WLINEA.
075400     MOVE 'SOURCE'                TO WLINEA(1:6).
075500     MOVE SRC-NOMBRE              TO WLINEA(8:20).
075600     MOVE 'READ'                  TO WLINEA(30:4).
075700     MOVE WS-FTE-LEIDOS           TO WS-ED-07.
075800     MOVE WS-ED-07                TO WLINEA(35:7).
075900     MOVE 'SAVED'                 TO WLINEA(44:5).
076000     MOVE WS-FTE-GRABADOS         TO WS-ED-07.
076100     MOVE WS-ED-07                TO WLINEA(50:7).
076200     MOVE 'PENDING'               TO WLINEA(59:7).
076300     MOVE WS-FTE-PENDING          TO WS-ED-07.
076400     MOVE WS-ED-07                TO WLINEA(67:7).
076500     MOVE 'REJECTED'              TO WLINEA(76:8).
076600     MOVE WS-FTE-REJECTED         TO WS-ED-07.
076700     MOVE WS-ED-07                TO WLINEA(85:7).
076800     MOVE 'SKIPPED'               TO WLINEA(94:7).
076900     MOVE WS-FTE-SKIPPED          TO WS-ED-07.
077000     MOVE WS-ED-07                TO WLINEA(102:7).
077100
077200     PERFORM 27000-WRITE-REPORT.
077300
077400 FIN-26000.
077500     EXIT.
077600
077700 27000-WRITE-REPORT.
077800*----------------------
077900
078000     WRITE REG-REPORT-FD          FROM WLINEA.
078100
078200     EVALUATE TRUE
078300         WHEN 88-FS-REPORT-OK
078400              CONTINUE
078500         WHEN OTHER
078600              MOVE '27000-WRITE-REPORT' TO WCANCELA-PARRAFO
078700              MOVE 'REPORT'          TO WCANCELA-RECURSO
078800              MOVE 'WRITE'           TO WCANCELA-OPERACION
078900              MOVE FS-REPORT         TO WCANCELA-CODRET
079000              MOVE WLINEA            TO WCANCELA-MENSAJE
079100              PERFORM 99999-CANCELO
079200     END-EVALUATE.
079300
079400 FIN-27000.
079500     EXIT.
079600
079700 30000-FINALIZO.
079800*----------------
079900
080000     PERFORM 30100-TOTAL-REPORTE.
080100     PERFORM 30200-TOTALES-CONTROL.
080200     PERFORM 31000-CIERRO-ARCHIVOS.
080300
080400 FIN-30000.
080500     EXIT.
080600
080700 30100-TOTAL-REPORTE.
080800*-----------------------
080900
081000     MOVE SPACES TO WLINEA.
081100     MOVE 'TOTAL'                  TO WLINEA(1:5).
081200     MOVE 'READ'                   TO WLINEA(30:4).
081300     MOVE WS-LEIDOS-ARTICLES       TO WS-ED-07.
081400     MOVE WS-ED-07                 TO WLINEA(35:7).
081500     MOVE 'SAVED'                  TO WLINEA(44:5).
081600     MOVE WS-GRABADOS-CONTENT      TO WS-ED-07.
081700     MOVE WS-ED-07                 TO WLINEA(50:7).
081800     MOVE 'PENDING'                TO WLINEA(59:7).
081900     MOVE WS-TOT-PENDING           TO WS-ED-07.
082000     MOVE WS-ED-07                 TO WLINEA(67:7).
082100     MOVE 'REJECTED'               TO WLINEA(76:8).
082200     MOVE WS-TOT-REJECTED          TO WS-ED-07.
082300     MOVE WS-ED-07                 TO WLINEA(85:7).
082400     MOVE 'SKIPPED'                TO WLINEA(94:7).
082500     MOVE WS-TOT-SKIPPED           TO WS-ED-07.
082600     MOVE WS-ED-07                 TO WLINEA(102:7).
082700
082800     PERFORM 27000-WRITE-REPORT.
082900
083000 FIN-30100.
083100     EXIT.
083200
083300 30200-TOTALES-CONTROL.
083400*-------------------------
083500
083600     DISPLAY ' '.
083700     DISPLAY '****************************************'.
083800     DISPLAY 'TOTALES DE CONTROL PGM: PGMEXTR01       '.
083900     DISPLAY '****************************************'.
084000     DISPLAY '* FUENTES LEIDAS         : ' WS-LEIDOS-SOURCES.
084100     DISPLAY '* FUENTES ACTIVAS PROCES.: '
084200                                    WS-CANT-FUENTES-ACTIVAS.
084300     DISPLAY '* ARTICULOS LEIDOS       : ' WS-LEIDOS-ARTICLES.
084400     DISPLAY '* CONTENT GRABADOS       : ' WS-GRABADOS-CONTENT.
084500     DISPLAY '* CONTENT PENDING        : ' WS-TOT-PENDING.
084600     DISPLAY '* CONTENT REJECTED       : ' WS-TOT-REJECTED.
084700     DISPLAY '* ARTICULOS SKIPPED      : ' WS-TOT-SKIPPED.
084800     DISPLAY '****************************************'.
084900     DISPLAY ' '.
085000
085100 FIN-30200.
085200     EXIT.
085300
085400 31000-CIERRO-ARCHIVOS.
085500*-------------------------
085600
085700     IF 88-OPEN-SOURCES-SI
085800        SET 88-OPEN-SOURCES-NO TO TRUE
085900        CLOSE SOURCES
086000     END-IF.
086100
086200     IF 88-OPEN-ARTICLES-SI
086300        SET 88-OPEN-ARTICLES-NO TO TRUE
086400        CLOSE ARTICLES
086500     END-IF.
086600
086700     IF 88-OPEN-CONTENT-GRB-SI
086800        SET 88-OPEN-CONTENT-GRB-NO TO TRUE
086900        CLOSE CONTENT
087000     END-IF.
087100
087200     IF 88-OPEN-REPORT-SI
087300        SET 88-OPEN-REPORT-NO TO TRUE
087400        CLOSE REPORT-RUN
087500     END-IF.
087600
087700 FIN-31000.
087800     EXIT.
087900
088000 99999-CANCELO.
088100*----------------
088200
088300     PERFORM 31000-CIERRO-ARCHIVOS.
088400
088500     CALL 'CANCELA' USING WCANCELA.
088600
088700     STOP RUN.
088800
088900 FIN-99999.
089000     EXIT.
