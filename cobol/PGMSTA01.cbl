000100******************************************************************
000200* PROGRAMA    : PGMSTA01                                         *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : CORRIDA DE ESTADISTICAS. RECORRE TODO CONTENT Y  *
000600*               CUENTA LOS REGISTROS POR ESTADO, CALCULA EL      *
000700*               PUNTAJE PROMEDIO Y LA TASA DE EXITO DE ENVIOS, Y *
000800*               ARMA UN RANKING DE FUENTES POR CANTIDAD DE       *
000900*               ARTICULOS (DE MAYOR A MENOR). EMITE EL TERCER    *
001000*               TRAMO DEL REPORTE DE CORRIDA (REPORT).           *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*-----------------------
001400 PROGRAM-ID.   PGMSTA01.
001500 AUTHOR.       E PALMEYRO.
001600 INSTALLATION. EDUSAM.
001700 DATE-WRITTEN. 11/09/1989.
001800 DATE-COMPILED.
001900 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
002000*-----------------------------------------------------------------
002100* HISTORIAL DE CAMBIOS
002200*-----------------------------------------------------------------
002300* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002400* ---------- ------------- ------------ -----------------------
002500* 11/09/1989 E.PALMEYRO    N/A          ALTA INICIAL. LISTADO DE  N/A     
002600*                                       RECORTES DE PRENSA POR    N/A     
002700*                                       FUENTE CON RANKING DE     N/A     
002800*                                       CANTIDAD DESCENDENTE.     N/A     
002900* 03/12/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
003000*                                       SIN CAMPOS DE FECHA DE    Y2K-0007
003100*                                       2 POSICIONES EN ESTA      Y2K-0007
003200*                                       RUTINA.                   Y2K-0007
003300* 21/09/2016 M.SOSA        REQ-3401     SIMOD: SE REESCRIBE POR   REQ-3401
003400*                                       COMPLETO SOBRE LA BASE    REQ-3401
003500*                                       DEL VIEJO LISTADO DE      REQ-3401
003600*                                       RECORTES POR FUENTE.      REQ-3401
003700*                                       CORRIDA DE ESTADISTICAS   REQ-3401
003800*                                       CON CONTEO POR ESTADO,    REQ-3401
003900*                                       PUNTAJE PROMEDIO Y TASA   REQ-3401
004000*                                       DE EXITO DE ENVIOS.       REQ-3401
004100* 07/10/2016 J.ACOSTA      REQ-3401     SE AGREGA EL RANKING DE   REQ-3401
004200*                                       FUENTES POR CANTIDAD DE   REQ-3401
004300*                                       ARTICULOS, DE MAYOR A     REQ-3401
004400*                                       MENOR, Y EL TERCER TRAMO  REQ-3401
004500*                                       DEL REPORTE DE CORRIDA.   REQ-3401
004600* 12/06/2018 M.SOSA        REQ-3482     SE SACA EL PREFIJO        REQ-3482
004700*                                       'SOURCE' Y SE CAMBIA LA   REQ-3482
004800*                                       ETIQUETA 'ARTICLES' POR   REQ-3482
004900*                                       'COUNT' EN LA LINEA POR   REQ-3482
005000*                                       FUENTE DEL TERCER TRAMO,  REQ-3482
005100*                                       PARA QUE COINCIDA CON EL  REQ-3482
005200*                                       FORMATO PEDIDO.           REQ-3482
005300*-----------------------------------------------------------------
005400
005500 ENVIRONMENT DIVISION.
005600*--------------------
005700
005800 CONFIGURATION SECTION.
005900*---------------------
006000 SPECIAL-NAMES.
006100     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006200
006300 INPUT-OUTPUT SECTION.
006400*--------------------
006500
006600 FILE-CONTROL.
006700*------------
006800
006900     SELECT SOURCES           ASSIGN       TO 'SOURCES'
007000                               ORGANIZATION IS SEQUENTIAL
007100                               FILE STATUS  IS FS-SOURCES.
007200
007300     SELECT CONTENT           ASSIGN       TO 'CONTENT'
007400                               ORGANIZATION IS SEQUENTIAL
007500                               FILE STATUS  IS FS-CONTENT.
007600
007700     SELECT REPORT-RUN        ASSIGN       TO 'REPORT'
007800                               ORGANIZATION IS LINE SEQUENTIAL
007900                               FILE STATUS  IS FS-REPORT.
008000
008100 DATA DIVISION.
008200*-------------
008300
008400 FILE SECTION.
008500*------------
008600
008700 FD  SOURCES
008800     RECORDING MODE IS F
008900     BLOCK 0.
009000 01  REG-SOURCES-FD               PIC X(143).
009100
009200 FD  CONTENT
009300     RECORDING MODE IS F
009400     BLOCK 0.
009500 01  REG-CONTENT-FD               PIC X(1001).
009600
009700 FD  REPORT-RUN
009800     RECORDING MODE IS F
009900     BLOCK 0.
010000 01  REG-REPORT-FD                PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300*-----------------------
010400 77  CTE-PROGRAMA                  PIC X(08) VALUE 'PGMSTA01'.
010500
010600*         FILE STATUS Y SWITCHES DE APERTURA         *
010700 77  FS-SOURCES                    PIC X(02) VALUE ' '.
010800     88 88-FS-SOURCES-OK                     VALUE '00'.
010900     88 88-FS-SOURCES-EOF                    VALUE '10'.
011000
011100 77  FS-CONTENT                    PIC X(02) VALUE ' '.
011200     88 88-FS-CONTENT-OK                     VALUE '00'.
011300     88 88-FS-CONTENT-EOF                    VALUE '10'.
011400
011500 77  FS-REPORT                     PIC X(02) VALUE ' '.
011600     88 88-FS-REPORT-OK                      VALUE '00'.
011700
011800 77  WS-OPEN-CONTENT                PIC X    VALUE 'N'.
011900     88 88-OPEN-CONTENT-SI                   VALUE 'S'.
012000     88 88-OPEN-CONTENT-NO                   VALUE 'N'.
012100
012200 77  WS-OPEN-REPORT                 PIC X    VALUE 'N'.
012300     88 88-OPEN-REPORT-SI                    VALUE 'S'.
012400     88 88-OPEN-REPORT-NO                    VALUE 'N'.
012500
012600*         CONTADORES DE ESTADO (TODOS COMP)            *
012700 77  WS-LEIDOS-CONTENT             PIC 9(07) COMP VALUE 0.
012800 77  WS-CANT-PENDING               PIC 9(07) COMP VALUE 0.
012900 77  WS-CANT-SUBMITTED             PIC 9(07) COMP VALUE 0.
013000 77  WS-CANT-REJECTED              PIC 9(07) COMP VALUE 0.
013100 77  WS-CANT-FAILED                PIC 9(07) COMP VALUE 0.
013200 77  WS-SUMA-PUNTAJE               PIC S9(09) COMP VALUE 0.
013300 77  WS-DENOM-TASA                 PIC 9(07) COMP VALUE 0.
013400
013500*         PROMEDIO DE PUNTAJE Y TASA DE EXITO (2 DECIMALES)  *
013600 77  WS-PROMEDIO-PUNTAJE           PIC S9(03)V99 VALUE 0.
013700 77  WS-TASA-EXITO                 PIC  9(03)V99 VALUE 0.
013800
013900*         AREAS DE EDICION PARA EL REPORTE               *
014000 77  WS-ED-07                      PIC ZZZZZZ9.
014100 77  WS-ED-PUNTAJE                 PIC ---9.99.
014200 77  WS-ED-TASA                    PIC ZZ9.99.
014300 01  WS-FECHA-EDITADA.
014400     03 WS-FE-DD                   PIC 9(02).
014500     03 FILLER                     PIC X(01) VALUE '/'.
014600     03 WS-FE-MM                   PIC 9(02).
014700     03 FILLER                     PIC X(01) VALUE '/'.
014800     03 WS-FE-AAAA                 PIC 9(04).
014900
015000*         SELLO DE FECHA DE LA CORRIDA (SIN FUNCTION)        *
015100 01  WS-FECHA-HOY-N                PIC 9(08) VALUE 0.
015200 01  WS-FECHA-HOY REDEFINES WS-FECHA-HOY-N.
015300     03 WS-FECHA-HOY-YYYY          PIC 9(04).
015400     03 WS-FECHA-HOY-MM            PIC 9(02).
015500     03 WS-FECHA-HOY-DD            PIC 9(02).
015600
015700 01  WS-HORA-HOY-N                 PIC 9(08) VALUE 0.
015800 01  WS-HORA-HOY REDEFINES WS-HORA-HOY-N.
015900     03 WS-HORA-HH                 PIC 9(02).
016000     03 WS-HORA-MM                 PIC 9(02).
016100     03 WS-HORA-SS                 PIC 9(02).
016200     03 WS-HORA-CC                 PIC 9(02).
016300
016400 01  WS-TS-CORRIDA                 PIC 9(14) VALUE 0.
016500 01  WS-TS-PARTES REDEFINES WS-TS-CORRIDA.
016600     03 WS-TS-FECHA                PIC 9(08).
016700     03 WS-TS-HH                   PIC 9(02).
016800     03 WS-TS-MM                   PIC 9(02).
016900     03 WS-TS-SS                   PIC 9(02).
017000
017100*         TABLA DE FUENTES EN MEMORIA (RANKING)            *
017200* SE CARGA DE SOURCES AL INICIO, SE ACUMULA MIENTRAS SE     *
017300* RECORRE CONTENT Y SE ORDENA DESCENDENTE POR CANTIDAD DE   *
017400* ARTICULOS ANTES DE IMPRIMIR EL TERCER TRAMO DEL REPORTE.  *
017500 77  WCN-MAX-FUENTES               PIC 9(03) COMP VALUE 50.
017600 77  WS-CANT-FUENTES               PIC 9(03) COMP VALUE 0.
017700 77  IDX-FTE                       PIC 9(03) COMP VALUE 0.
017800 77  IDX-TFTE                      PIC 9(03) COMP VALUE 0.
017900 77  WS-TOPE-PASADA                PIC 9(03) COMP VALUE 0.
018000 77  WS-FTE-ENCONTRADA             PIC X          VALUE 'N'.
018100     88 88-FTE-ENCONTRADA-SI                      VALUE 'S'.
018200     88 88-FTE-ENCONTRADA-NO                      VALUE 'N'.
018300 77  WS-HUBO-CAMBIO                PIC X          VALUE 'N'.
018400     88 88-HUBO-CAMBIO-SI                         VALUE 'S'.
018500     88 88-HUBO-CAMBIO-NO                         VALUE 'N'.
018600
018700 01  WS-TAB-FUENTES.
018800     03 WS-TAB-FUENTES-OCR OCCURS 50 TIMES
018900                            INDEXED BY IDX-TAB.
019000        05 TF-NOMBRE              PIC X(20).
019100        05 TF-TOT-ARTICULOS       PIC 9(07) COMP.
019200        05 TF-TOT-ENVIADOS        PIC 9(07) COMP.
019300        05 FILLER                 PIC X(05).
019400
019500 01  WS-TAB-FUENTES-TEMP.
019600     03 TF-NOMBRE-TMP             PIC X(20).
019700     03 TF-TOT-ARTICULOS-TMP      PIC 9(07) COMP.
019800     03 TF-TOT-ENVIADOS-TMP       PIC 9(07) COMP.
019900     03 FILLER                    PIC X(05).
020000
020100*------------------------------------
020200* DEFINICION DE ARCHIVO DE FUENTES
020300*------------------------------------
020400 COPY WSOURCE.
020500
020600*------------------------------------
020700* DEFINICION DE ARCHIVO DE CONTENIDO
020800*------------------------------------
020900 COPY WCONTENT.
021000
021100*------------------------------------
021200* DEFINICION DE LINEA DE IMPRESION
021300*------------------------------------
021400 COPY WLINEA.
021500
021600*---------------------------------------------------
021700* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
021800*---------------------------------------------------
021900 COPY WCANCELA.
022000
022100 PROCEDURE DIVISION.
022200*------------------
022300
022400 00000-CUERPO-PRINCIPAL.
022500*-----------------------
022600
022700     PERFORM 10000-INICIO.
022800
022900     PERFORM 20000-PROCESO
023000       UNTIL 88-FS-CONTENT-EOF.
023100
023200     PERFORM 30000-FINALIZO.
023300
023400     STOP RUN.
023500
023600 10000-INICIO.
023700*-------------
023800
023900     INITIALIZE WCANCELA.
024000     MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.
024100
024200     ACCEPT WS-FECHA-HOY-N FROM DATE YYYYMMDD.
024300     ACCEPT WS-HORA-HOY-N  FROM TIME.
024400     MOVE WS-FECHA-HOY-N   TO WS-TS-FECHA.
024500     MOVE WS-HORA-HH       TO WS-TS-HH.
024600     MOVE WS-HORA-MM       TO WS-TS-MM.
024700     MOVE WS-HORA-SS       TO WS-TS-SS.
024800     MOVE WS-FECHA-HOY-DD  TO WS-FE-DD.
024900     MOVE WS-FECHA-HOY-MM  TO WS-FE-MM.
025000     MOVE WS-FECHA-HOY-YYYY TO WS-FE-AAAA.
025100
025200     PERFORM 10100-CARGO-TABLA-FUENTES.
025300     PERFORM 10200-ABRO-ARCHIVOS.
025400     PERFORM 11000-READ-CONTENT.
025500
025600 FIN-10000.
025700     EXIT.
025800
025900 10100-CARGO-TABLA-FUENTES.
026000*-----------------------------
026100
026200     OPEN INPUT SOURCES.
026300
026400     EVALUATE TRUE
026500         WHEN 88-FS-SOURCES-OK
026600              CONTINUE
026700         WHEN 88-FS-SOURCES-EOF
026800              CONTINUE
026900         WHEN OTHER
027000              MOVE '10100-CARGO-TAB-FUENTES' TO WCANCELA-PARRAFO
027100              MOVE 'SOURCES'         TO WCANCELA-RECURSO
027200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
027300              MOVE FS-SOURCES        TO WCANCELA-CODRET
027400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027500              PERFORM 99999-CANCELO
027600     END-EVALUATE.
027700
027800     READ SOURCES INTO WSOURCE.
027900
028000     PERFORM 10110-ACUMULO-FUENTE
028100       UNTIL 88-FS-SOURCES-EOF
028200          OR WS-CANT-FUENTES NOT LESS THAN WCN-MAX-FUENTES.
028300
028400     CLOSE SOURCES.
028500
028600 FIN-10100.
028700     EXIT.
028800
028900 10110-ACUMULO-FUENTE.
029000*-----------------------
029100
029200     IF WS-CANT-FUENTES LESS THAN WCN-MAX-FUENTES
029300        ADD 1 TO WS-CANT-FUENTES
029400        SET IDX-TAB TO WS-CANT-FUENTES
029500        MOVE SRC-NOMBRE       TO TF-NOMBRE(IDX-TAB)
029600        MOVE 0                TO TF-TOT-ARTICULOS(IDX-TAB)
029700        MOVE 0                TO TF-TOT-ENVIADOS(IDX-TAB)
029800     END-IF.
029900
030000     READ SOURCES INTO WSOURCE.
030100
030200 FIN-10110.
030300     EXIT.
030400
030500 10200-ABRO-ARCHIVOS.
030600*------------------------
030700
030800     OPEN INPUT CONTENT.
030900
031000     EVALUATE TRUE
031100         WHEN 88-FS-CONTENT-OK
031200              SET 88-OPEN-CONTENT-SI TO TRUE
031300         WHEN 88-FS-CONTENT-EOF
031400              SET 88-OPEN-CONTENT-SI TO TRUE
031500         WHEN OTHER
031600              MOVE '10200-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
031700              MOVE 'CONTENT'         TO WCANCELA-RECURSO
031800              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
031900              MOVE FS-CONTENT        TO WCANCELA-CODRET
032000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
032100              PERFORM 99999-CANCELO
032200     END-EVALUATE.
032300
032400     OPEN EXTEND REPORT-RUN.
032500
032600     EVALUATE TRUE
032700         WHEN 88-FS-REPORT-OK
032800              SET 88-OPEN-REPORT-SI TO TRUE
032900         WHEN OTHER
033000              MOVE '10200-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
033100              MOVE 'REPORT'          TO WCANCELA-RECURSO
033200              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
033300              MOVE FS-REPORT         TO WCANCELA-CODRET
033400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033500              PERFORM 99999-CANCELO
033600     END-EVALUATE.
033700
033800 FIN-10200.
033900     EXIT.
034000
034100 11000-READ-CONTENT.
034200*----------------------
034300
034400     INITIALIZE WCONTENT.
034500
034600     READ CONTENT INTO WCONTENT.
034700
034800     EVALUATE TRUE
034900         WHEN 88-FS-CONTENT-OK
035000              ADD 1              TO WS-LEIDOS-CONTENT
035100         WHEN 88-FS-CONTENT-EOF
035200              CONTINUE
035300         WHEN OTHER
035400              MOVE '11000-READ-CONTENT'  TO WCANCELA-PARRAFO
035500              MOVE 'CONTENT'         TO WCANCELA-RECURSO
035600              MOVE 'READ'            TO WCANCELA-OPERACION
035700              MOVE FS-CONTENT        TO WCANCELA-CODRET
035800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
035900              PERFORM 99999-CANCELO
036000     END-EVALUATE.
036100
036200 FIN-11000.
036300     EXIT.
036400
036500 20000-PROCESO.
036600*----------------
036700
036800     EVALUATE TRUE
036900         WHEN 88-CON-PENDIENTE
037000              ADD 1 TO WS-CANT-PENDING
037100         WHEN 88-CON-ENVIADO
037200              ADD 1 TO WS-CANT-SUBMITTED
037300         WHEN 88-CON-RECHAZADO
037400              ADD 1 TO WS-CANT-REJECTED
037500         WHEN 88-CON-FALLIDO
037600              ADD 1 TO WS-CANT-FAILED
037700     END-EVALUATE.
037800
037900     ADD CON-PUNTAJE TO WS-SUMA-PUNTAJE.
038000
038100     PERFORM 21000-ACUMULO-FUENTE.
038200
038300     PERFORM 11000-READ-CONTENT.
038400
038500 FIN-20000.
038600     EXIT.
038700
038800 21000-ACUMULO-FUENTE.
038900*-------------------------
039000
039100     SET 88-FTE-ENCONTRADA-NO TO TRUE.
039200
039300     IF WS-CANT-FUENTES GREATER THAN 0
039400        PERFORM 21100-PROBAR-FUENTE
039500          VARYING IDX-TAB FROM 1 BY 1
039600          UNTIL IDX-TAB GREATER THAN WS-CANT-FUENTES
039700             OR 88-FTE-ENCONTRADA-SI
039800     END-IF.
039900
040000 FIN-21000.
040100     EXIT.
040200
040300 21100-PROBAR-FUENTE.
040400*------------------------
040500
040600     IF TF-NOMBRE(IDX-TAB) = CON-NOMBRE-FUENTE
040700        SET 88-FTE-ENCONTRADA-SI TO TRUE
040800        ADD 1 TO TF-TOT-ARTICULOS(IDX-TAB)
040900        IF 88-CON-ENVIADO
041000           ADD 1 TO TF-TOT-ENVIADOS(IDX-TAB)
041100        END-IF
041200     END-IF.
041300
041400 FIN-21100.
041500     EXIT.
041600
041700 30000-FINALIZO.
041800*----------------
041900
042000     PERFORM 31000-CALCULO-PROMEDIO.
042100     PERFORM 32000-CALCULO-TASA-EXITO.
042200     PERFORM 33000-ORDENO-FUENTES.
042300     PERFORM 34000-IMPRIME-REPORTE.
042400     PERFORM 35000-TOTALES-CONTROL.
042500     PERFORM 36000-CIERRO-ARCHIVOS.
042600
042700 FIN-30000.
042800     EXIT.
042900
043000 31000-CALCULO-PROMEDIO.
043100*---------------------------
043200
043300     IF WS-LEIDOS-CONTENT GREATER THAN 0
043400        COMPUTE WS-PROMEDIO-PUNTAJE ROUNDED =
043500                WS-SUMA-PUNTAJE / WS-LEIDOS-CONTENT
043600     ELSE
043700        MOVE 0 TO WS-PROMEDIO-PUNTAJE
043800     END-IF.
043900
044000 FIN-31000.
044100     EXIT.
044200
044300 32000-CALCULO-TASA-EXITO.
044400*----------------------------
044500
044600     COMPUTE WS-DENOM-TASA = WS-CANT-SUBMITTED + WS-CANT-FAILED.
044700
044800     IF WS-DENOM-TASA GREATER THAN 0
044900        COMPUTE WS-TASA-EXITO ROUNDED =
045000                (WS-CANT-SUBMITTED * 100) / WS-DENOM-TASA
045100     ELSE
045200        MOVE 0 TO WS-TASA-EXITO
045300     END-IF.
045400
045500 FIN-32000.
045600     EXIT.
045700
045800******************************************************************
045900* 33000-ORDENO-FUENTES                                           *
046000* ORDENA LA TABLA DE FUENTES DE MAYOR A MENOR CANTIDAD DE        *
046100* ARTICULOS POR EL METODO DE LA BURBUJA, IGUAL QUE EL VIEJO      *
046200* ORDENAMIENTO DE TARJETAS, PERO POR PARRAFOS FUERA DE LINEA.    *
046300******************************************************************
046400 33000-ORDENO-FUENTES.
046500*------------------------
046600
046700     IF WS-CANT-FUENTES GREATER THAN 1
046800        SET 88-HUBO-CAMBIO-SI TO TRUE
046900        PERFORM 33100-PASADA-ORDEN
047000          UNTIL 88-HUBO-CAMBIO-NO
047100     END-IF.
047200
047300 FIN-33000.
047400     EXIT.
047500
047600 33100-PASADA-ORDEN.
047700*------------------------
047800
047900     SET 88-HUBO-CAMBIO-NO TO TRUE.
048000
048100     COMPUTE WS-TOPE-PASADA = WS-CANT-FUENTES - 1.
048200
048300     PERFORM 33110-COMPARAR-PAR
048400       VARYING IDX-TAB FROM 1 BY 1
048500       UNTIL IDX-TAB GREATER THAN WS-TOPE-PASADA.
048600
048700 FIN-33100.
048800     EXIT.
048900
049000 33110-COMPARAR-PAR.
049100*------------------------
049200
049300     IF TF-TOT-ARTICULOS(IDX-TAB) LESS THAN
049400        TF-TOT-ARTICULOS(IDX-TAB + 1)
049500        MOVE TF-NOMBRE(IDX-TAB)        TO TF-NOMBRE-TMP
049600        MOVE TF-TOT-ARTICULOS(IDX-TAB) TO TF-TOT-ARTICULOS-TMP
049700        MOVE TF-TOT-ENVIADOS(IDX-TAB)  TO TF-TOT-ENVIADOS-TMP
049800
049900        MOVE TF-NOMBRE(IDX-TAB + 1)
050000                                  TO TF-NOMBRE(IDX-TAB)
050100        MOVE TF-TOT-ARTICULOS(IDX-TAB + 1)
050200                                  TO TF-TOT-ARTICULOS(IDX-TAB)
050300        MOVE TF-TOT-ENVIADOS(IDX-TAB + 1)
050400                                  TO TF-TOT-ENVIADOS(IDX-TAB)
050500
050600        MOVE TF-NOMBRE-TMP        TO TF-NOMBRE(IDX-TAB + 1)
050700        MOVE TF-TOT-ARTICULOS-TMP TO TF-TOT-ARTICULOS(IDX-TAB + 1)
050800        MOVE TF-TOT-ENVIADOS-TMP  TO TF-TOT-ENVIADOS(IDX-TAB + 1)
050900
051000        SET 88-HUBO-CAMBIO-SI TO TRUE
051100     END-IF.
051200
051300 FIN-33110.
051400     EXIT.
051500
051600 34000-IMPRIME-REPORTE.
051700*--------------------------
051800
051900     MOVE SPACES TO WLINEA.
052000     MOVE '3. ESTADISTICAS GENERALES' TO WLINEA(1:26).
052100     MOVE 'FECHA DE CORRIDA'       TO WLINEA(40:16).
052200     MOVE WS-FECHA-EDITADA         TO WLINEA(57:10).
052300     PERFORM 34500-WRITE-REPORT.
052400
052500     MOVE SPACES TO WLINEA.
052600     MOVE 'PENDING'                TO WLINEA(1:7).
052700     MOVE WS-CANT-PENDING          TO WS-ED-07.
052800     MOVE WS-ED-07                 TO WLINEA(9:7).
052900     MOVE 'SUBMITTED'              TO WLINEA(17:9).
053000     MOVE WS-CANT-SUBMITTED        TO WS-ED-07.
053100     MOVE WS-ED-07                 TO WLINEA(27:7).
053200     MOVE 'REJECTED'               TO WLINEA(35:8).
053300     MOVE WS-CANT-REJECTED         TO WS-ED-07.
053400     MOVE WS-ED-07                 TO WLINEA(44:7).
053500     MOVE 'FAILED'                 TO WLINEA(52:6).
053600     MOVE WS-CANT-FAILED           TO WS-ED-07.
053700     MOVE WS-ED-07                 TO WLINEA(59:7).
053800     PERFORM 34500-WRITE-REPORT.
053900
054000     MOVE SPACES TO WLINEA.
054100     MOVE 'AVERAGE SCORE'          TO WLINEA(1:13).
054200     MOVE WS-PROMEDIO-PUNTAJE      TO WS-ED-PUNTAJE.
054300     MOVE WS-ED-PUNTAJE            TO WLINEA(15:6).
054400     MOVE 'SUCCESS RATE'           TO WLINEA(23:12).
054500     MOVE WS-TASA-EXITO            TO WS-ED-TASA.
054600     MOVE WS-ED-TASA               TO WLINEA(36:6).
054700     PERFORM 34500-WRITE-REPORT.
054800
054900     IF WS-CANT-FUENTES GREATER THAN 0
055000        PERFORM 34600-IMPRIME-FUENTE
055100          VARYING IDX-TAB FROM 1 BY 1
055200          UNTIL IDX-TAB GREATER THAN WS-CANT-FUENTES
055300     END-IF.
055400
055500 FIN-34000.
055600     EXIT.
055700
055800 34500-WRITE-REPORT.
055900*--------------------
056000
056100     WRITE REG-REPORT-FD          FROM WLINEA.
056200
056300     EVALUATE TRUE
056400         WHEN 88-FS-REPORT-OK
056500              CONTINUE
056600         WHEN OTHER
056700              MOVE '34500-WRITE-REPORT' TO WCANCELA-PARRAFO
056800              MOVE 'REPORT'          TO WCANCELA-RECURSO
056900              MOVE 'WRITE'           TO WCANCELA-OPERACION
057000              MOVE FS-REPORT         TO WCANCELA-CODRET
057100              MOVE WLINEA            TO WCANCELA-MENSAJE
057200              PERFORM 99999-CANCELO
057300     END-EVALUATE.
057400
057500 FIN-34500.
057600     EXIT.
057700
057800 34600-IMPRIME-FUENTE.
057900*--------------------------
058000
058100     MOVE SPACES TO WLINEA.
058200     MOVE TF-NOMBRE(IDX-TAB)       TO WLINEA(1:20).
058300     MOVE 'COUNT'                  TO WLINEA(23:5).
058400     MOVE TF-TOT-ARTICULOS(IDX-TAB) TO WS-ED-07.
058500     MOVE WS-ED-07                 TO WLINEA(29:7).
058600     MOVE 'SUBMITTED'              TO WLINEA(38:9).
058700     MOVE TF-TOT-ENVIADOS(IDX-TAB) TO WS-ED-07.
058800     MOVE WS-ED-07                 TO WLINEA(48:7).
058900
059000     PERFORM 34500-WRITE-REPORT.
059100
059200 FIN-34600.
059300     EXIT.
059400
059500 35000-TOTALES-CONTROL.
059600*--------------------------
059700
059800     DISPLAY ' '.
059900     DISPLAY '****************************************'.
060000     DISPLAY 'TOTALES DE CONTROL PGM: PGMSTA01        '.
060100     DISPLAY '****************************************'.
060200     DISPLAY '* CONTENT LEIDOS         : ' WS-LEIDOS-CONTENT.
060300     DISPLAY '* PENDING                : ' WS-CANT-PENDING.
060400     DISPLAY '* SUBMITTED              : ' WS-CANT-SUBMITTED.
060500     DISPLAY '* REJECTED               : ' WS-CANT-REJECTED.
060600     DISPLAY '* FAILED                 : ' WS-CANT-FAILED.
060700     DISPLAY '* PUNTAJE PROMEDIO       : ' WS-PROMEDIO-PUNTAJE.
060800     DISPLAY '* TASA DE EXITO          : ' WS-TASA-EXITO.
060900     DISPLAY '****************************************'.
061000     DISPLAY ' '.
061100
061200 FIN-35000.
061300     EXIT.
061400
061500 36000-CIERRO-ARCHIVOS.
061600*--------------------------
061700
061800     IF 88-OPEN-CONTENT-SI
061900        SET 88-OPEN-CONTENT-NO TO TRUE
062000        CLOSE CONTENT
062100     END-IF.
062200
062300     IF 88-OPEN-REPORT-SI
062400        SET 88-OPEN-REPORT-NO TO TRUE
062500        CLOSE REPORT-RUN
062600     END-IF.
062700
062800 FIN-36000.
062900     EXIT.
063000
063100 99999-CANCELO.
063200*----------------
063300
063400     PERFORM 36000-CIERRO-ARCHIVOS.
063500
063600     CALL 'CANCELA' USING WCANCELA.
063700
063800     STOP RUN.
063900
064000 FIN-99999.
064100     EXIT.
