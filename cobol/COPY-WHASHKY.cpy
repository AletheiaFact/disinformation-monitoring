000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA PGMHASH01           *
000300* SE COMPLETA CON LA URL NORMALIZADA Y EL CONTENIDO Y DEVUELVE   *
000400* LA CLAVE DE COTEJO PARA DEDUPLICACION, ARMADA POR TOTAL DE     *
000500* CONTROL ACUMULADO SOBRE LOS CARACTERES DE ENTRADA.             *
000600*----------------------------------------------------------------*
000700 01  WHASHKY.
000800     05 WHASHKY-ENTRADA.
000900        07 WHASHKY-URL            PIC  X(120).
001000        07 WHASHKY-CONTENIDO      PIC  X(500).
001100     05 WHASHKY-SALIDA.
001200        07 WHASHKY-CLAVE          PIC  X(064).
001300        07 WHASHKY-RC             PIC  X(002).
