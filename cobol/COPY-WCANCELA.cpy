000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA             *
000300* TODO PROGRAMA PRINCIPAL DEL LOTE LA COMPLETA ANTES DE LLAMAR   *
000400* A CANCELA CUANDO UN FILE STATUS SALE MAL                       *
000500*----------------------------------------------------------------*
000600 01  WCANCELA.
000700     05 WCANCELA-PROGRAMA        PIC  X(008).
000800     05 WCANCELA-PARRAFO         PIC  X(024).
000900     05 WCANCELA-RECURSO         PIC  X(012).
001000     05 WCANCELA-OPERACION       PIC  X(012).
001100     05 WCANCELA-CODRET          PIC  X(002).
001200     05 WCANCELA-MENSAJE         PIC  X(040).
