000100******************************************************************
000200* PROGRAMA    : GENFONTES                                        *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : GENERA LA TABLA INICIAL DE FUENTES MONITOREADAS  *
000600*               (SOURCES) CON LAS DIEZ FUENTES DE ARRANQUE Y     *
000700*               SUS CONTADORES EN CERO. SE CORRE UNA UNICA VEZ   *
000800*               AL DAR DE ALTA EL AMBIENTE, O CUANDO SE QUIERE   *
000900*               RECONSTRUIR EL ARCHIVO DE FUENTES DESDE CERO.    *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200*-----------------------
001300 PROGRAM-ID.   GENFONTES.
001400 AUTHOR.       E PALMEYRO.
001500 INSTALLATION. EDUSAM.
001600 DATE-WRITTEN. 04/05/1988.
001700 DATE-COMPILED.
001800 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
001900*-----------------------------------------------------------------
002000* HISTORIAL DE CAMBIOS
002100*-----------------------------------------------------------------
002200* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002300* ---------- ------------- ------------ -----------------------
002400* 04/05/1988 E.PALMEYRO    N/A          ALTA INICIAL. GENERA      N/A     
002500*                                       DIARIOS.DAT DE ARRANQUE   N/A     
002600*                                       PARA EL BATCH DE          N/A     
002700*                                       RECORTES DE PRENSA.       N/A     
002800* 21/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
002900*                                       SIN CAMPOS DE FECHA       Y2K-0007
003000*                                       DE 2 POSICIONES EN        Y2K-0007
003100*                                       ESTE PROGRAMA.            Y2K-0007
003200* 14/06/2016 J.ACOSTA      REQ-3390     SIMOD: SE REEMPLAZA LA    REQ-3390
003300*                                       TABLA DE DIARIOS EN       REQ-3390
003400*                                       PAPEL POR LA TABLA DE     REQ-3390
003500*                                       DIEZ FUENTES ELECTRO-     REQ-3390
003600*                                       NICAS CON CREDIBILIDAD.   REQ-3390
003700* 30/06/2016 J.ACOSTA      REQ-3390     SE AGREGA SRC-TS-ULTIMA-  REQ-3390
003800*                                       EXTRAC Y CONTADORES DE    REQ-3390
003900*                                       ENVIADOS/EXTRAIDOS EN     REQ-3390
004000*                                       CERO.                     REQ-3390
004100* 09/07/2018 M.SOSA        REQ-3483     SE AGREGAN CHEQUEOS       REQ-3483
004200*                                       DEFENSIVOS DE LA URL DE   REQ-3483
004300*                                       ARRANQUE DE CADA FUENTE:  REQ-3483
004400*                                       DEBE EMPEZAR CON HTTPS:// REQ-3483
004500*                                       Y TRAER HOST Y PATH, NO   REQ-3483
004600*                                       SOLO EL PROTOCOLO.        REQ-3483
004700*-----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000*--------------------
005100
005200 CONFIGURATION SECTION.
005300*---------------------
005400 SPECIAL-NAMES.
005500     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005600
005700 INPUT-OUTPUT SECTION.
005800*--------------------
005900
006000 FILE-CONTROL.
006100*------------
006200
006300     SELECT SOURCES           ASSIGN       TO 'SOURCES'
006400                               ORGANIZATION IS SEQUENTIAL
006500                               FILE STATUS  IS FS-SOURCES.
006600
006700 DATA DIVISION.
006800*-------------
006900
007000 FILE SECTION.
007100*------------
007200
007300 FD  SOURCES
007400     RECORDING MODE IS F
007500     BLOCK 0.
007600 01  REG-SOURCES-FD               PIC X(143).
007700
007800 WORKING-STORAGE SECTION.
007900*-----------------------
008000 77  CTE-PROGRAMA                  PIC X(08) VALUE 'GENFONTE'.
008100
008200 77  FS-SOURCES                    PIC X(02) VALUE ' '.
008300     88 88-FS-SOURCES-OK                     VALUE '00'.
008400
008500 77  WS-OPEN-SOURCES                PIC X     VALUE 'N'.
008600     88 88-OPEN-SOURCES-SI                    VALUE 'S'.
008700     88 88-OPEN-SOURCES-NO                    VALUE 'N'.
008800
008900 77  WS-GRABADOS                    PIC 9(05) COMP VALUE 0.
009000 77  IDX-FUENTE                     PIC 9(02) COMP VALUE 0.
009100 77  WCN-CANT-FUENTES               PIC 9(02) COMP VALUE 10.
009200
009300*----------------------------------------------------------------*
009400* TABLA DE ARRANQUE DE FUENTES - CARGADA POR VALUE/REDEFINES,    *
009500* IGUAL QUE LA GUIA DE PUNTAJE (WKEYWRD), NO SE LEE DE ARCHIVO   *
009600*----------------------------------------------------------------*
009700 01  WS-FUENTES-INI.
009800     03 FILLER.
009900        05 FILLER PIC X(20) VALUE 'G1'.
010000        05 FILLER PIC X(80) VALUE
010100           'HTTPS://G1.GLOBO.COM/RSS/G1/'.
010200        05 FILLER PIC X(06) VALUE 'HIGH'.
010300     03 FILLER.
010400        05 FILLER PIC X(20) VALUE 'FOLHA DE S.PAULO'.
010500        05 FILLER PIC X(80) VALUE
010600           'HTTPS://FEEDS.FOLHA.UOL.COM.BR/EMCIMADAHORA/RSS091.XML'.
010700        05 FILLER PIC X(06) VALUE 'HIGH'.
010800     03 FILLER.
010900        05 FILLER PIC X(20) VALUE 'O GLOBO'.
011000        05 FILLER PIC X(80) VALUE
011100           'HTTPS://OGLOBO.GLOBO.COM/RSS.XML'.
011200        05 FILLER PIC X(06) VALUE 'HIGH'.
011300     03 FILLER.
011400        05 FILLER PIC X(20) VALUE 'UOL NOTICIAS'.
011500        05 FILLER PIC X(80) VALUE
011600           'HTTPS://RSS.UOL.COM.BR/FEED/NOTICIAS.XML'.
011700        05 FILLER PIC X(06) VALUE 'HIGH'.
011800     03 FILLER.
011900        05 FILLER PIC X(20) VALUE 'ESTADO DE S.PAULO'.
012000        05 FILLER PIC X(80) VALUE
012100           'HTTPS://WWW.ESTADAO.COM.BR/RSS/ULTIMAS.XML'.
012200        05 FILLER PIC X(06) VALUE 'HIGH'.
012300     03 FILLER.
012400        05 FILLER PIC X(20) VALUE 'R7 NOTICIAS'.
012500        05 FILLER PIC X(80) VALUE
012600           'HTTPS://NOTICIAS.R7.COM/RSS.XML'.
012700        05 FILLER PIC X(06) VALUE 'MEDIUM'.
012800     03 FILLER.
012900        05 FILLER PIC X(20) VALUE 'CNN BRASIL'.
013000        05 FILLER PIC X(80) VALUE
013100           'HTTPS://WWW.CNNBRASIL.COM.BR/FEED/'.
013200        05 FILLER PIC X(06) VALUE 'HIGH'.
013300     03 FILLER.
013400        05 FILLER PIC X(20) VALUE 'BBC BRASIL'.
013500        05 FILLER PIC X(80) VALUE
013600           'HTTPS://WWW.BBC.COM/PORTUGUESE/INDEX.XML'.
013700        05 FILLER PIC X(06) VALUE 'HIGH'.
013800     03 FILLER.
013900        05 FILLER PIC X(20) VALUE 'CARTACAPITAL'.
014000        05 FILLER PIC X(80) VALUE
014100           'HTTPS://WWW.CARTACAPITAL.COM.BR/FEED/'.
014200        05 FILLER PIC X(06) VALUE 'MEDIUM'.
014300     03 FILLER.
014400        05 FILLER PIC X(20) VALUE 'PODER360'.
014500        05 FILLER PIC X(80) VALUE
014600           'HTTPS://WWW.PODER360.COM.BR/FEED/'.
014700        05 FILLER PIC X(06) VALUE 'MEDIUM'.
014800
014900 01  WS-FUENTES REDEFINES WS-FUENTES-INI.
015000     03 WS-FUENTE-TAB OCCURS 10 TIMES INDEXED BY IDX-FTE.
015100        05 WSF-NOMBRE              PIC X(20).
015200        05 WSF-URL-FEED            PIC X(80).
015300        05 WSF-CREDIBILIDAD        PIC X(06).
015400
015500* VISTA DEL PROTOCOLO DE LA URL DEL FEED (SIEMPRE 'HTTPS://'),
015600* USADA PARA VALIDAR LA CARGA DE ARRANQUE ANTES DE GRABAR.
015700 01  WS-URL-FEED-CHK.
015800     03 WS-URL-FEED-PROTO          PIC X(08).
015900     03 FILLER                     PIC X(72).
016000 01  WS-URL-FEED-CHK-R REDEFINES WS-URL-FEED-CHK.
016100     03 WS-URL-FEED-COMPLETA       PIC X(80).
016200* VISTA DEL RESTO DE LA URL LUEGO DEL PROTOCOLO 'HTTPS://',
016300* USADA PARA VALIDAR QUE LA FUENTE TRAE HOST Y PATH DEL FEED
016400* Y NO SOLO EL PROTOCOLO SUELTO.
016500 01  WS-URL-FEED-CHK-2 REDEFINES WS-URL-FEED-CHK.
016600     03 FILLER                     PIC X(08).
016700     03 WS-URL-FEED-RESTO          PIC X(72).
016800
016900 COPY WSOURCE.
017000
017100 COPY WCANCELA.
017200
017300 PROCEDURE DIVISION.
017400*------------------
017500
017600 00000-CUERPO-PRINCIPAL.
017700*-----------------------
017800
017900     PERFORM 10000-INICIO.
018000
018100     PERFORM 20000-PROCESO
018200       VARYING IDX-FUENTE FROM 1 BY 1
018300       UNTIL IDX-FUENTE > WCN-CANT-FUENTES.
018400
018500     PERFORM 30000-FINALIZO.
018600
018700     STOP RUN.
018800
018900 10000-INICIO.
019000*-------------
019100
019200     OPEN OUTPUT SOURCES.
019300
019400     EVALUATE TRUE
019500         WHEN 88-FS-SOURCES-OK
019600              SET 88-OPEN-SOURCES-SI TO TRUE
019700         WHEN OTHER
019800              MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
019900              MOVE '10000-INICIO'        TO WCANCELA-PARRAFO
020000              MOVE 'SOURCES'             TO WCANCELA-RECURSO
020100              MOVE 'OPEN OUTPUT'         TO WCANCELA-OPERACION
020200              MOVE FS-SOURCES            TO WCANCELA-CODRET
020300              MOVE 'ERROR EN OPEN'       TO WCANCELA-MENSAJE
020400              PERFORM 99999-CANCELO
020500     END-EVALUATE.
020600
020700 FIN-10000.
020800     EXIT.
020900
021000 20000-PROCESO.
021100*-------------
021200
021300     INITIALIZE WSOURCE.
021400
021500     MOVE WSF-NOMBRE (IDX-FUENTE)      TO SRC-NOMBRE.
021600     MOVE WSF-URL-FEED (IDX-FUENTE)    TO SRC-URL-FEED.
021700     MOVE WSF-CREDIBILIDAD (IDX-FUENTE) TO SRC-CREDIBILIDAD.
021800
021900     MOVE WSF-URL-FEED (IDX-FUENTE)    TO WS-URL-FEED-COMPLETA.
022000     IF WS-URL-FEED-PROTO NOT = 'HTTPS://'
022100        MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA
022200        MOVE '20000-PROCESO'            TO WCANCELA-PARRAFO
022300        MOVE 'WS-FUENTES-INI'           TO WCANCELA-RECURSO
022400        MOVE 'VALIDAR'                  TO WCANCELA-OPERACION
022500        MOVE '  '                       TO WCANCELA-CODRET
022600        MOVE 'URL DE FEED SIN HTTPS'    TO WCANCELA-MENSAJE
022700        PERFORM 99999-CANCELO
022800     END-IF.
022900
023000     IF WS-URL-FEED-RESTO = SPACES
023100        MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA
023200        MOVE '20000-PROCESO'            TO WCANCELA-PARRAFO
023300        MOVE 'WS-FUENTES-INI'           TO WCANCELA-RECURSO
023400        MOVE 'VALIDAR'                  TO WCANCELA-OPERACION
023500        MOVE '  '                       TO WCANCELA-CODRET
023600        MOVE 'URL DE FEED SIN HOST'     TO WCANCELA-MENSAJE
023700        PERFORM 99999-CANCELO
023800     END-IF.
023900
024000     SET 88-SRC-ACTIVA                 TO TRUE.
024100     MOVE ZERO                         TO SRC-TS-ULTIMA-EXTRAC.
024200     MOVE ZERO                         TO SRC-TOT-EXTRAIDOS.
024300     MOVE ZERO                         TO SRC-TOT-ENVIADOS.
024400
024500     WRITE REG-SOURCES-FD              FROM WSOURCE.
024600
024700     EVALUATE TRUE
024800         WHEN 88-FS-SOURCES-OK
024900              ADD 1                    TO WS-GRABADOS
025000         WHEN OTHER
025100              MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
025200              MOVE '20000-PROCESO'        TO WCANCELA-PARRAFO
025300              MOVE 'SOURCES'             TO WCANCELA-RECURSO
025400              MOVE 'WRITE'               TO WCANCELA-OPERACION
025500              MOVE FS-SOURCES            TO WCANCELA-CODRET
025600              MOVE SRC-NOMBRE            TO WCANCELA-MENSAJE
025700              PERFORM 99999-CANCELO
025800     END-EVALUATE.
025900
026000 FIN-20000.
026100     EXIT.
026200
026300 30000-FINALIZO.
026400*--------------
026500
026600     CLOSE SOURCES.
026700
026800     DISPLAY ' '.
026900     DISPLAY '****************************************'.
027000     DISPLAY 'GENFONTES - FUENTES GRABADAS: ' WS-GRABADOS.
027100     DISPLAY '****************************************'.
027200     DISPLAY ' '.
027300
027400 FIN-30000.
027500     EXIT.
027600
027700 99999-CANCELO.
027800*-------------
027900
028000     CALL 'CANCELA' USING WCANCELA.
028100
028200     STOP RUN.
028300
028400 FIN-99999.
028500     EXIT.
