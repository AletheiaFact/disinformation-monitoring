000100******************************************************************
000200* PROGRAMA    : PGMHASH01                                        *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : RUTINA LLAMADA QUE ARMA LA CLAVE DE DEDUPLICACION*
000600*               DE UN ARTICULO A PARTIR DE LA URL NORMALIZADA Y  *
000700*               EL CONTENIDO EXTRAIDO. LA CLAVE ES UN TOTAL DE   *
000800*               CONTROL ACUMULADO CARACTER POR CARACTER (LA      *
000900*               MISMA TECNICA QUE SE USABA PARA LOS TOTALES DE   *
001000*               CONTROL DE LOTE DE LOS AÑOS 80) SOBRE EL         *
001100*               CONTENIDO YA NORMALIZADO EN BLANCOS.             *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400*-----------------------
001500 PROGRAM-ID.   PGMHASH01.
001600 AUTHOR.       E PALMEYRO.
001700 INSTALLATION. EDUSAM.
001800 DATE-WRITTEN. 02/02/1989.
001900 DATE-COMPILED.
002000 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*-----------------------------------------------------------------
002400* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002500* ---------- ------------- ------------ -----------------------
002600* 02/02/1989 E.PALMEYRO    N/A          ALTA INICIAL. RUTINA DE   N/A     
002700*                                       TOTAL DE CONTROL PARA     N/A     
002800*                                       CONCILIAR LOS LOTES DE    N/A     
002900*                                       RECORTES CONTRA EL        N/A     
003000*                                       ARCHIVO DEL DIA ANTERIOR. N/A     
003100* 17/08/1993 E.PALMEYRO    REQ-0261     SE CAMBIA EL MODULO DE    REQ-0261
003200*                                       ACUMULACION DE 9(09) A    REQ-0261
003300*                                       9(15) POR DESBORDE EN     REQ-0261
003400*                                       LOTES GRANDES.            REQ-0261
003500* 24/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
003600*                                       SIN CAMPOS DE FECHA EN    Y2K-0007
003700*                                       ESTA RUTINA.              Y2K-0007
003800* 22/06/2016 J.ACOSTA      REQ-3390     SIMOD: SE REUTILIZA LA    REQ-3390
003900*                                       RUTINA DE TOTAL DE        REQ-3390
004000*                                       CONTROL COMO CLAVE DE     REQ-3390
004100*                                       DEDUPLICACION DE          REQ-3390
004200*                                       ARTICULOS: SE ACUMULA     REQ-3390
004300*                                       SOBRE URL + '|' +         REQ-3390
004400*                                       CONTENIDO NORMALIZADO     REQ-3390
004500*                                       EN LUGAR DE SOBRE         REQ-3390
004600*                                       IMPORTES DE RECORTES.     REQ-3390
004700* 28/06/2016 M.SOSA        REQ-3390     SE AGREGA LA NORMALI-     REQ-3390
004800*                                       ZACION DE BLANCOS DEL     REQ-3390
004900*                                       CONTENIDO (2200-) Y LAS   REQ-3390
005000*                                       LONGITUDES DE URL Y       REQ-3390
005100*                                       CONTENIDO A LA CLAVE      REQ-3390
005200*                                       ARMADA PARA BAJAR EL      REQ-3390
005300*                                       RIESGO DE COLISION.       REQ-3390
005400*-----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700*-------------------------------------------------------------*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006100
006200 DATA DIVISION.
006300*-------------------------------------------------------------*
006400
006500 WORKING-STORAGE SECTION.
006600*-------------------------------------------------------------*
006700 77  WS-PROGRAMA                    PIC X(08) VALUE 'PGMHASH1'.
006800
006900 77  WS-POS                         PIC 9(04) COMP VALUE 0.
007000 77  WS-LEN-URL                     PIC 9(04) COMP VALUE 0.
007100 77  WS-LEN-CONT                    PIC 9(04) COMP VALUE 0.
007200 77  WS-PESO                        PIC 9(02) COMP VALUE 0.
007300 77  WS-PESO-DEFECTO                PIC 9(02) COMP VALUE 50.
007400 77  WS-HASH-ACUM                   PIC 9(15) COMP VALUE 0.
007500 77  WS-HASH-TEMP                   PIC 9(18) COMP VALUE 0.
007600 77  WS-HASH-MOD                    PIC 9(15) COMP
007700                                     VALUE 900000000000001.
007800 77  WS-HASH-COCIENTE               PIC 9(03) COMP VALUE 0.
007900
008000 77  WS-ULT-ESPACIO                 PIC X(01) VALUE 'S'.
008100     88 88-ULT-ESPACIO-SI                      VALUE 'S'.
008200     88 88-ULT-ESPACIO-NO                      VALUE 'N'.
008300
008400 01  WS-CARACTER                    PIC X(01) VALUE SPACE.
008500 01  WS-CONTENIDO-NORM              PIC X(500) VALUE SPACES.
008600 01  WS-CLAVE-ARMADA                PIC X(064) VALUE SPACES.
008700
008800 01  WS-HASH-ACUM-ED                PIC 9(15).
008900 01  WS-HASH-ACUM-X REDEFINES WS-HASH-ACUM-ED
009000                                    PIC X(15).
009100
009200 01  WS-LONGS-ED.
009300     05 WS-LEN-URL-ED               PIC 9(04).
009400     05 WS-LEN-CONT-ED              PIC 9(04).
009500 01  WS-LONGS-X REDEFINES WS-LONGS-ED
009600                                    PIC X(08).
009700
009800*----------------------------------------------------------------*
009900* TABLA DE PESOS DEL ALFABETO PARA EL TOTAL DE CONTROL -         *
010000* CARACTERES NO LISTADOS TOMAN WS-PESO-DEFECTO                   *
010100*----------------------------------------------------------------*
010200 01  WS-TAB-ALF-INI.
010300     03 FILLER. 05 FILLER PIC X(01) VALUE ' '.
010400                 05 FILLER PIC 9(02) VALUE 01.
010500     03 FILLER. 05 FILLER PIC X(01) VALUE 'A'.
010600                 05 FILLER PIC 9(02) VALUE 02.
010700     03 FILLER. 05 FILLER PIC X(01) VALUE 'B'.
010800                 05 FILLER PIC 9(02) VALUE 03.
010900     03 FILLER. 05 FILLER PIC X(01) VALUE 'C'.
011000                 05 FILLER PIC 9(02) VALUE 04.
011100     03 FILLER. 05 FILLER PIC X(01) VALUE 'D'.
011200                 05 FILLER PIC 9(02) VALUE 05.
011300     03 FILLER. 05 FILLER PIC X(01) VALUE 'E'.
011400                 05 FILLER PIC 9(02) VALUE 06.
011500     03 FILLER. 05 FILLER PIC X(01) VALUE 'F'.
011600                 05 FILLER PIC 9(02) VALUE 07.
011700     03 FILLER. 05 FILLER PIC X(01) VALUE 'G'.
011800                 05 FILLER PIC 9(02) VALUE 08.
011900     03 FILLER. 05 FILLER PIC X(01) VALUE 'H'.
012000                 05 FILLER PIC 9(02) VALUE 09.
012100     03 FILLER. 05 FILLER PIC X(01) VALUE 'I'.
012200                 05 FILLER PIC 9(02) VALUE 10.
012300     03 FILLER. 05 FILLER PIC X(01) VALUE 'J'.
012400                 05 FILLER PIC 9(02) VALUE 11.
012500     03 FILLER. 05 FILLER PIC X(01) VALUE 'K'.
012600                 05 FILLER PIC 9(02) VALUE 12.
012700     03 FILLER. 05 FILLER PIC X(01) VALUE 'L'.
012800                 05 FILLER PIC 9(02) VALUE 13.
012900     03 FILLER. 05 FILLER PIC X(01) VALUE 'M'.
013000                 05 FILLER PIC 9(02) VALUE 14.
013100     03 FILLER. 05 FILLER PIC X(01) VALUE 'N'.
013200                 05 FILLER PIC 9(02) VALUE 15.
013300     03 FILLER. 05 FILLER PIC X(01) VALUE 'O'.
013400                 05 FILLER PIC 9(02) VALUE 16.
013500     03 FILLER. 05 FILLER PIC X(01) VALUE 'P'.
013600                 05 FILLER PIC 9(02) VALUE 17.
013700     03 FILLER. 05 FILLER PIC X(01) VALUE 'Q'.
013800                 05 FILLER PIC 9(02) VALUE 18.
013900     03 FILLER. 05 FILLER PIC X(01) VALUE 'R'.
014000                 05 FILLER PIC 9(02) VALUE 19.
014100     03 FILLER. 05 FILLER PIC X(01) VALUE 'S'.
014200                 05 FILLER PIC 9(02) VALUE 20.
014300     03 FILLER. 05 FILLER PIC X(01) VALUE 'T'.
014400                 05 FILLER PIC 9(02) VALUE 21.
014500     03 FILLER. 05 FILLER PIC X(01) VALUE 'U'.
014600                 05 FILLER PIC 9(02) VALUE 22.
014700     03 FILLER. 05 FILLER PIC X(01) VALUE 'V'.
014800                 05 FILLER PIC 9(02) VALUE 23.
014900     03 FILLER. 05 FILLER PIC X(01) VALUE 'W'.
015000                 05 FILLER PIC 9(02) VALUE 24.
015100     03 FILLER. 05 FILLER PIC X(01) VALUE 'X'.
015200                 05 FILLER PIC 9(02) VALUE 25.
015300     03 FILLER. 05 FILLER PIC X(01) VALUE 'Y'.
015400                 05 FILLER PIC 9(02) VALUE 26.
015500     03 FILLER. 05 FILLER PIC X(01) VALUE 'Z'.
015600                 05 FILLER PIC 9(02) VALUE 27.
015700     03 FILLER. 05 FILLER PIC X(01) VALUE '0'.
015800                 05 FILLER PIC 9(02) VALUE 28.
015900     03 FILLER. 05 FILLER PIC X(01) VALUE '1'.
016000                 05 FILLER PIC 9(02) VALUE 29.
016100     03 FILLER. 05 FILLER PIC X(01) VALUE '2'.
016200                 05 FILLER PIC 9(02) VALUE 30.
016300     03 FILLER. 05 FILLER PIC X(01) VALUE '3'.
016400                 05 FILLER PIC 9(02) VALUE 31.
016500     03 FILLER. 05 FILLER PIC X(01) VALUE '4'.
016600                 05 FILLER PIC 9(02) VALUE 32.
016700     03 FILLER. 05 FILLER PIC X(01) VALUE '5'.
016800                 05 FILLER PIC 9(02) VALUE 33.
016900     03 FILLER. 05 FILLER PIC X(01) VALUE '6'.
017000                 05 FILLER PIC 9(02) VALUE 34.
017100     03 FILLER. 05 FILLER PIC X(01) VALUE '7'.
017200                 05 FILLER PIC 9(02) VALUE 35.
017300     03 FILLER. 05 FILLER PIC X(01) VALUE '8'.
017400                 05 FILLER PIC 9(02) VALUE 36.
017500     03 FILLER. 05 FILLER PIC X(01) VALUE '9'.
017600                 05 FILLER PIC 9(02) VALUE 37.
017700     03 FILLER. 05 FILLER PIC X(01) VALUE '.'.
017800                 05 FILLER PIC 9(02) VALUE 38.
017900     03 FILLER. 05 FILLER PIC X(01) VALUE '/'.
018000                 05 FILLER PIC 9(02) VALUE 39.
018100     03 FILLER. 05 FILLER PIC X(01) VALUE ':'.
018200                 05 FILLER PIC 9(02) VALUE 40.
018300     03 FILLER. 05 FILLER PIC X(01) VALUE '?'.
018400                 05 FILLER PIC 9(02) VALUE 41.
018500     03 FILLER. 05 FILLER PIC X(01) VALUE '&'.
018600                 05 FILLER PIC 9(02) VALUE 42.
018700     03 FILLER. 05 FILLER PIC X(01) VALUE '='.
018800                 05 FILLER PIC 9(02) VALUE 43.
018900     03 FILLER. 05 FILLER PIC X(01) VALUE '-'.
019000                 05 FILLER PIC 9(02) VALUE 44.
019100 01  WS-TAB-ALF REDEFINES WS-TAB-ALF-INI.
019200     03 TAB-ALF-OCR OCCURS 44 TIMES INDEXED BY IDX-ALF.
019300        05 TAB-ALF-CAR              PIC X(01).
019400        05 TAB-ALF-PESO             PIC 9(02).
019500 77  WCN-CANT-ALF                   PIC 9(02) COMP VALUE 44.
019600
019700*-------------------------------------------------------------*
019800 LINKAGE SECTION.
019900*-------------------------------------------------------------*
020000* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
020100
020200 COPY WHASHKY.
020300
020400*-------------------------------------------------------------*
020500 PROCEDURE DIVISION USING WHASHKY.
020600*-------------------------------------------------------------*
020700
020800 0000-CUERPO-PRINCIPAL SECTION.
020900*-----------------------------
021000
021100     PERFORM 1000-INICIO.
021200
021300     PERFORM 2000-PROCESO.
021400
021500     PERFORM 3000-TERMINO.
021600
021700 1000-INICIO SECTION.
021800*--------------------
021900
022000     MOVE ZERO                       TO WS-HASH-ACUM
022100                                         WS-LEN-URL
022200                                         WS-LEN-CONT.
022300     MOVE SPACES                     TO WS-CONTENIDO-NORM
022400                                         WS-CLAVE-ARMADA.
022500     INITIALIZE WHASHKY-SALIDA.
022600     MOVE '00'                       TO WHASHKY-RC.
022700
022800 2000-PROCESO SECTION.
022900*---------------------
023000
023100     PERFORM 2100-MEDIR-URL.
023200     PERFORM 2200-NORMALIZAR-CONTENIDO.
023300     PERFORM 2300-ACUMULAR-URL.
023400     PERFORM 2400-ACUMULAR-SEPARADOR.
023500     PERFORM 2500-ACUMULAR-CONTENIDO.
023600     PERFORM 2900-ARMAR-CLAVE.
023700
023800 2100-MEDIR-URL.
023900*---------------
024000
024100     MOVE 120                        TO WS-POS.
024200     PERFORM 2110-RETROCEDER-URL
024300         UNTIL WS-POS = 0
024400            OR WHASHKY-URL (WS-POS:1) NOT = SPACE.
024500     MOVE WS-POS                     TO WS-LEN-URL.
024600
024700 FIN-2100.
024800     EXIT.
024900
025000 2110-RETROCEDER-URL.
025100*---------------------
025200
025300     SUBTRACT 1                      FROM WS-POS.
025400
025500 FIN-2110.
025600     EXIT.
025700
025800 2200-NORMALIZAR-CONTENIDO.
025900*--------------------------
026000
026100     MOVE SPACES                     TO WS-CONTENIDO-NORM.
026200     MOVE ZERO                       TO WS-LEN-CONT.
026300     SET 88-ULT-ESPACIO-SI           TO TRUE.
026400
026500     PERFORM 2210-PROCESAR-CARACTER
026600         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 500.
026700
026800     PERFORM 2220-QUITAR-ESPACIO-FINAL.
026900
027000 FIN-2200.
027100     EXIT.
027200
027300 2210-PROCESAR-CARACTER.
027400*-----------------------
027500
027600     MOVE WHASHKY-CONTENIDO (WS-POS:1) TO WS-CARACTER.
027700
027800     IF WS-CARACTER = SPACE
027900        IF 88-ULT-ESPACIO-NO
028000           ADD 1                     TO WS-LEN-CONT
028100           MOVE SPACE   TO WS-CONTENIDO-NORM (WS-LEN-CONT:1)
028200           SET 88-ULT-ESPACIO-SI     TO TRUE
028300        END-IF
028400     ELSE
028500        ADD 1                        TO WS-LEN-CONT
028600        MOVE WS-CARACTER TO WS-CONTENIDO-NORM (WS-LEN-CONT:1)
028700        SET 88-ULT-ESPACIO-NO        TO TRUE
028800     END-IF.
028900
029000 FIN-2210.
029100     EXIT.
029200
029300 2220-QUITAR-ESPACIO-FINAL.
029400*--------------------------
029500
029600     IF WS-LEN-CONT > 0
029700        IF WS-CONTENIDO-NORM (WS-LEN-CONT:1) = SPACE
029800           SUBTRACT 1              FROM WS-LEN-CONT
029900        END-IF
030000     END-IF.
030100
030200 FIN-2220.
030300     EXIT.
030400
030500 2300-ACUMULAR-URL.
030600*------------------
030700
030800     IF WS-LEN-URL > 0
030900        PERFORM 2310-ACUMULAR-CARACTER-URL
031000            VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-LEN-URL
031100     END-IF.
031200
031300 FIN-2300.
031400     EXIT.
031500
031600 2310-ACUMULAR-CARACTER-URL.
031700*---------------------------
031800
031900     MOVE WHASHKY-URL (WS-POS:1)     TO WS-CARACTER.
032000     PERFORM 2350-ACTUALIZAR-HASH.
032100
032200 FIN-2310.
032300     EXIT.
032400
032500 2350-ACTUALIZAR-HASH.
032600*---------------------
032700
032800     SET IDX-ALF                     TO 1.
032900     SEARCH TAB-ALF-OCR
033000         AT END
033100             MOVE WS-PESO-DEFECTO     TO WS-PESO
033200         WHEN TAB-ALF-CAR (IDX-ALF) = WS-CARACTER
033300             MOVE TAB-ALF-PESO (IDX-ALF) TO WS-PESO
033400     END-SEARCH.
033500
033600     COMPUTE WS-HASH-TEMP = (WS-HASH-ACUM * 31) + WS-PESO.
033700
033800     DIVIDE WS-HASH-TEMP BY WS-HASH-MOD
033900         GIVING WS-HASH-COCIENTE
034000         REMAINDER WS-HASH-ACUM.
034100
034200 FIN-2350.
034300     EXIT.
034400
034500 2400-ACUMULAR-SEPARADOR.
034600*------------------------
034700
034800     MOVE '|'                        TO WS-CARACTER.
034900     PERFORM 2350-ACTUALIZAR-HASH.
035000
035100 FIN-2400.
035200     EXIT.
035300
035400 2500-ACUMULAR-CONTENIDO.
035500*------------------------
035600
035700     IF WS-LEN-CONT > 0
035800        PERFORM 2510-ACUMULAR-CARACTER-CONT
035900            VARYING WS-POS FROM 1 BY 1
036000              UNTIL WS-POS > WS-LEN-CONT
036100     END-IF.
036200
036300 FIN-2500.
036400     EXIT.
036500
036600 2510-ACUMULAR-CARACTER-CONT.
036700*----------------------------
036800
036900     MOVE WS-CONTENIDO-NORM (WS-POS:1) TO WS-CARACTER.
037000     PERFORM 2350-ACTUALIZAR-HASH.
037100
037200 FIN-2510.
037300     EXIT.
037400
037500 2900-ARMAR-CLAVE.
037600*-----------------
037700
037800     MOVE WS-HASH-ACUM                TO WS-HASH-ACUM-ED.
037900     MOVE WS-LEN-URL                   TO WS-LEN-URL-ED.
038000     MOVE WS-LEN-CONT                  TO WS-LEN-CONT-ED.
038100
038200     MOVE SPACES                       TO WS-CLAVE-ARMADA.
038300     MOVE 'H'                          TO WS-CLAVE-ARMADA (1:1).
038400     MOVE WS-HASH-ACUM-X                TO WS-CLAVE-ARMADA (2:15).
038500     MOVE '-'                          TO WS-CLAVE-ARMADA (17:1).
038600     MOVE WS-LONGS-X (1:4)              TO WS-CLAVE-ARMADA (18:4).
038700     MOVE '-'                          TO WS-CLAVE-ARMADA (22:1).
038800     MOVE WS-LONGS-X (5:4)              TO WS-CLAVE-ARMADA (23:4).
038900
039000     MOVE WS-CLAVE-ARMADA               TO WHASHKY-CLAVE.
039100
039200 FIN-2900.
039300     EXIT.
039400
039500 3000-TERMINO SECTION.
039600*---------------------
039700
039800     GOBACK.
039900
040000 END PROGRAM PGMHASH01.
