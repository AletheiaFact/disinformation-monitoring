000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE FUENTE MONITOREADA (SOURCE-CONFIG)         *
000300* UNA OCURRENCIA POR SITIO DE NOTICIAS CONFIGURADO               *
000400* LONGITUD DE REGISTRO (143)                                     *
000500*----------------------------------------------------------------*
000600 01  WSOURCE.
000700     03 SRC-NOMBRE                PIC  X(20).
000800     03 SRC-URL-FEED              PIC  X(80).
000900     03 SRC-FLAG-ACTIVA           PIC  X(01).
001000        88 88-SRC-ACTIVA                    VALUE 'Y'.
001100        88 88-SRC-INACTIVA                  VALUE 'N'.
001200     03 SRC-CREDIBILIDAD          PIC  X(06).
001300        88 88-SRC-CRED-ALTA                 VALUE 'HIGH  '.
001400        88 88-SRC-CRED-MEDIA                VALUE 'MEDIUM'.
001500        88 88-SRC-CRED-BAJA                 VALUE 'LOW   '.
001600     03 SRC-TS-ULTIMA-EXTRAC      PIC  9(14).
001700     03 SRC-TOT-EXTRAIDOS         PIC  9(07).
001800     03 SRC-TOT-ENVIADOS          PIC  9(07).
001900     03 FILLER                    PIC  X(08).
