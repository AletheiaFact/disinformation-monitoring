000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION DEL REPORTE DE CORRIDA (REPORT)     *
000300* 132 COLUMNAS, LAS TRES SECCIONES ARMAN SU DETALLE POR          *
000400* MODIFICACION DE REFERENCIA SOBRE WLINEA                        *
000500*----------------------------------------------------------------*
000600 01  WLINEA                       PIC  X(132).
