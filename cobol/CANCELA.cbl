000100******************************************************************
000200* PROGRAMA    : CANCELA                                          *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : RUTINA GENERAL DE CANCELACION DE PROCESO BATCH.  *
000600*               RECIBE EL AREA WCANCELA CON EL DATO DEL ERROR,   *
000700*               LO MUESTRA POR CONSOLA Y FUERZA UNA DIVISION POR *
000800*               CERO PARA QUE EL JOB TERMINE CON ABEND Y QUEDE   *
000900*               RASTRO EN EL LOG DEL LOTE.                       *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.   CANCELA.
001300 AUTHOR.       E PALMEYRO.
001400 INSTALLATION. EDUSAM.
001500 DATE-WRITTEN. 15/03/1988.
001600 DATE-COMPILED.
001700 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
001800*-----------------------------------------------------------------
001900* HISTORIAL DE CAMBIOS
002000*-----------------------------------------------------------------
002100* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002200* ---------- ------------- ------------ -----------------------
002300* 15/03/1988 E.PALMEYRO    N/A          ALTA INICIAL. RUTINA      N/A     
002400*                                       COMUN DE CANCELACION      N/A     
002500*                                       PARA LOS BATCH DE         N/A     
002600*                                       RECORTES DE DIARIO.       N/A     
002700* 02/07/1991 E.PALMEYRO    REQ-0114     SE AGREGA WCANCELA-       REQ-0114
002800*                                       OPERACION AL MENSAJE.     REQ-0114
002900* 19/11/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO,    Y2K-0007
003000*                                       SIN CAMPOS DE FECHA EN    Y2K-0007
003100*                                       ESTA RUTINA. SIN CAMBIOS  Y2K-0007
003200*                                       DE DATOS.                 Y2K-0007
003300* 08/02/2004 M.SOSA        REQ-1203     SE AMPLIA TABLA DE        REQ-1203
003400*                                       FILE STATUS CON LOS       REQ-1203
003500*                                       CODIGOS DE ARCHIVOS       REQ-1203
003600*                                       LINE SEQUENTIAL.          REQ-1203
003700* 27/09/2016 J.ACOSTA      REQ-3390     SIMOD: RUTINA REUTILIZADA REQ-3390
003800*                                       SIN CAMBIOS PARA LOS      REQ-3390
003900*                                       NUEVOS BATCH DE MONITOREO REQ-3390
004000*                                       DE FUENTES DE NOTICIAS.   REQ-3390
004100*-----------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400*-------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004800
004900 DATA DIVISION.
005000*-------------------------------------------------------------*
005100
005200 WORKING-STORAGE SECTION.
005300*-------------------------------------------------------------*
005400 77  WS-CN-1                              PIC 9     VALUE 1.
005500 77  WS-CN-0                              PIC 9     VALUE 0.
005600 77  WS-DIVCERO                           PIC 9     VALUE 0.
005700 77  MSG                                  PIC X(50) VALUE ' '.
005800*-------------------------------------------------------------*
005900 LINKAGE SECTION.
006000*-------------------------------------------------------------*
006100* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
006200
006300 COPY WCANCELA.
006400
006500*-------------------------------------------------------------*
006600 PROCEDURE DIVISION USING WCANCELA.
006700*-------------------------------------------------------------*
006800
006900 0000-CUERPO-PRINCIPAL SECTION.
007000*-----------------------------
007100
007200     EVALUATE WCANCELA-CODRET (1:2)
007300          WHEN '00' MOVE 'SUCCESS '             TO MSG
007400          WHEN '02' MOVE 'SUCCESS DUPLICATE '   TO MSG
007500          WHEN '04' MOVE 'SUCCESS INCOMPLETE '  TO MSG
007600          WHEN '05' MOVE 'SUCCESS OPTIONAL '    TO MSG
007700          WHEN '07' MOVE 'SUCCESS NO UNIT '     TO MSG
007800          WHEN '10' MOVE 'END OF FILE '         TO MSG
007900          WHEN '14' MOVE 'OUT OF KEY RANGE '    TO MSG
008000          WHEN '21' MOVE 'KEY INVALID '         TO MSG
008100          WHEN '22' MOVE 'KEY EXISTS '          TO MSG
008200          WHEN '23' MOVE 'KEY NOT EXISTS '      TO MSG
008300          WHEN '30' MOVE 'PERMANENT ERROR '     TO MSG
008400          WHEN '34' MOVE 'BOUNDARY VIOLATION '  TO MSG
008500          WHEN '35' MOVE 'FILE NOT FOUND '      TO MSG
008600          WHEN '37' MOVE 'PERMISSION DENIED '   TO MSG
008700          WHEN '41' MOVE 'ALREADY OPEN '        TO MSG
008800          WHEN '42' MOVE 'NOT OPEN '            TO MSG
008900          WHEN '44' MOVE 'RECORD OVERFLOW '     TO MSG
009000          WHEN '46' MOVE 'READ ERROR '          TO MSG
009100          WHEN '48' MOVE 'OUTPUT DENIED '       TO MSG
009200          WHEN '49' MOVE 'I/O DENIED '          TO MSG
009300          WHEN OTHER MOVE 'CODIGO NO CATALOGADO ' TO MSG
009400     END-EVALUATE.
009500
009600     DISPLAY ' '.
009700     DISPLAY '************************************************'.
009800     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
009900     DISPLAY '************************************************'.
010000     DISPLAY '*                                               '.
010100     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
010200     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
010300     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
010400     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
010500     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
010600     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
010700     DISPLAY '* MENSAJE-2    : ' MSG.
010800     DISPLAY '*                                               '.
010900     DISPLAY '************************************************'.
011000     DISPLAY '*           SE CANCELA EL PROCESO              *'.
011100     DISPLAY '************************************************'.
011200
011300     DIVIDE WS-CN-1 BY WS-DIVCERO GIVING WS-CN-0.
011400
011500     GOBACK.
011600
011700 END PROGRAM CANCELA.
