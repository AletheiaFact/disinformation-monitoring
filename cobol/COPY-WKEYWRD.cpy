000100*----------------------------------------------------------------*
000200* COPY DE TABLAS DE PALABRAS CLAVE DEL AFINADOR DE CONTENIDO     *
000300* (SCORING GUIDE) - COMPARTIDA POR PGMSCOR01 Y PGMCLAIM          *
000400* CARGADA POR VALUE/REDEFINES, NO POR LECTURA DE ARCHIVO         *
000500*----------------------------------------------------------------*
000600 01  WKW-GOBIERNO-INI.
000700     03 FILLER  PIC X(15) VALUE 'GOVERNO'.
000800     03 FILLER  PIC X(15) VALUE 'MINISTERIO'.
000900     03 FILLER  PIC X(15) VALUE 'MINISTRO'.
001000     03 FILLER  PIC X(15) VALUE 'PRESIDENTE'.
001100     03 FILLER  PIC X(15) VALUE 'CONGRESSO'.
001200     03 FILLER  PIC X(15) VALUE 'SENADO'.
001300     03 FILLER  PIC X(15) VALUE 'CAMARA'.
001400     03 FILLER  PIC X(15) VALUE 'STF'.
001500     03 FILLER  PIC X(15) VALUE 'TSE'.
001600     03 FILLER  PIC X(15) VALUE 'PREFEITURA'.
001700     03 FILLER  PIC X(15) VALUE 'GOVERNADOR'.
001800     03 FILLER  PIC X(15) VALUE 'DEPUTADO'.
001900     03 FILLER  PIC X(15) VALUE 'SENADOR'.
002000 01  WKW-GOBIERNO REDEFINES WKW-GOBIERNO-INI.
002100     03 WKW-GOBIERNO-PAL     PIC X(15) OCCURS 13 TIMES.
002200 77  WKW-GOBIERNO-CANT       PIC 9(02) COMP VALUE 13.
002300
002400 01  WKW-POLITICA-INI.
002500     03 FILLER  PIC X(15) VALUE 'ELEICAO'.
002600     03 FILLER  PIC X(15) VALUE 'ELEITORAL'.
002700     03 FILLER  PIC X(15) VALUE 'PARTIDO'.
002800     03 FILLER  PIC X(15) VALUE 'CANDIDATO'.
002900     03 FILLER  PIC X(15) VALUE 'VOTO'.
003000     03 FILLER  PIC X(15) VALUE 'URNA'.
003100     03 FILLER  PIC X(15) VALUE 'CAMPANHA'.
003200     03 FILLER  PIC X(15) VALUE 'POLITICA'.
003300     03 FILLER  PIC X(15) VALUE 'IMPEACHMENT'.
003400     03 FILLER  PIC X(15) VALUE 'CORRUPCAO'.
003500     03 FILLER  PIC X(15) VALUE 'PROPINA'.
003600 01  WKW-POLITICA REDEFINES WKW-POLITICA-INI.
003700     03 WKW-POLITICA-PAL     PIC X(15) OCCURS 11 TIMES.
003800 77  WKW-POLITICA-CANT       PIC 9(02) COMP VALUE 11.
003900
004000 01  WKW-SOCIAL-INI.
004100     03 FILLER  PIC X(15) VALUE 'SEGURANCA'.
004200     03 FILLER  PIC X(15) VALUE 'VIOLENCIA'.
004300     03 FILLER  PIC X(15) VALUE 'EDUCACAO'.
004400     03 FILLER  PIC X(15) VALUE 'ESCOLA'.
004500     03 FILLER  PIC X(15) VALUE 'EMPREGO'.
004600     03 FILLER  PIC X(15) VALUE 'DESEMPREGO'.
004700     03 FILLER  PIC X(15) VALUE 'SALARIO'.
004800     03 FILLER  PIC X(15) VALUE 'INFLACAO'.
004900     03 FILLER  PIC X(15) VALUE 'ECONOMIA'.
005000     03 FILLER  PIC X(15) VALUE 'IMPOSTO'.
005100 01  WKW-SOCIAL REDEFINES WKW-SOCIAL-INI.
005200     03 WKW-SOCIAL-PAL       PIC X(15) OCCURS 10 TIMES.
005300 77  WKW-SOCIAL-CANT         PIC 9(02) COMP VALUE 10.
005400
005500 01  WKW-SAUDE-INI.
005600     03 FILLER  PIC X(15) VALUE 'SAUDE'.
005700     03 FILLER  PIC X(15) VALUE 'VACINA'.
005800     03 FILLER  PIC X(15) VALUE 'HOSPITAL'.
005900     03 FILLER  PIC X(15) VALUE 'SUS'.
006000     03 FILLER  PIC X(15) VALUE 'PANDEMIA'.
006100     03 FILLER  PIC X(15) VALUE 'VIRUS'.
006200     03 FILLER  PIC X(15) VALUE 'DOENCA'.
006300     03 FILLER  PIC X(15) VALUE 'TRATAMENTO'.
006400     03 FILLER  PIC X(15) VALUE 'PESQUISA'.
006500     03 FILLER  PIC X(15) VALUE 'ESTUDO'.
006600     03 FILLER  PIC X(15) VALUE 'CIENTISTA'.
006700 01  WKW-SAUDE REDEFINES WKW-SAUDE-INI.
006800     03 WKW-SAUDE-PAL        PIC X(15) OCCURS 11 TIMES.
006900 77  WKW-SAUDE-CANT          PIC 9(02) COMP VALUE 11.
007000
007100 01  WKW-ATRIB-INI.
007200     03 FILLER  PIC X(15) VALUE 'DISSE'.
007300     03 FILLER  PIC X(15) VALUE 'AFIRMOU'.
007400     03 FILLER  PIC X(15) VALUE 'DECLAROU'.
007500     03 FILLER  PIC X(15) VALUE 'ANUNCIOU'.
007600     03 FILLER  PIC X(15) VALUE 'SEGUNDO'.
007700     03 FILLER  PIC X(15) VALUE 'DE ACORDO COM'.
007800     03 FILLER  PIC X(15) VALUE 'GARANTIU'.
007900     03 FILLER  PIC X(15) VALUE 'REVELOU'.
008000 01  WKW-ATRIB REDEFINES WKW-ATRIB-INI.
008100     03 WKW-ATRIB-PAL        PIC X(15) OCCURS 8 TIMES.
008200 77  WKW-ATRIB-CANT          PIC 9(02) COMP VALUE 8.
008300
008400 01  WKW-ENTRET-INI.
008500     03 FILLER  PIC X(15) VALUE 'NOVELA'.
008600     03 FILLER  PIC X(15) VALUE 'CELEBRIDADE'.
008700     03 FILLER  PIC X(15) VALUE 'FAMOSO'.
008800     03 FILLER  PIC X(15) VALUE 'FAMOSA'.
008900     03 FILLER  PIC X(15) VALUE 'BBB'.
009000     03 FILLER  PIC X(15) VALUE 'REALITY'.
009100     03 FILLER  PIC X(15) VALUE 'FOFOCA'.
009200     03 FILLER  PIC X(15) VALUE 'ATOR'.
009300     03 FILLER  PIC X(15) VALUE 'ATRIZ'.
009400     03 FILLER  PIC X(15) VALUE 'CANTOR'.
009500     03 FILLER  PIC X(15) VALUE 'CANTORA'.
009600     03 FILLER  PIC X(15) VALUE 'SHOW'.
009700     03 FILLER  PIC X(15) VALUE 'FESTIVAL'.
009800 01  WKW-ENTRET REDEFINES WKW-ENTRET-INI.
009900     03 WKW-ENTRET-PAL       PIC X(15) OCCURS 13 TIMES.
010000 77  WKW-ENTRET-CANT         PIC 9(02) COMP VALUE 13.
010100
010200 01  WKW-ESPORTE-INI.
010300     03 FILLER  PIC X(15) VALUE 'FUTEBOL'.
010400     03 FILLER  PIC X(15) VALUE 'CAMPEONATO'.
010500     03 FILLER  PIC X(15) VALUE 'JOGADOR'.
010600     03 FILLER  PIC X(15) VALUE 'TIME'.
010700     03 FILLER  PIC X(15) VALUE 'GOL'.
010800     03 FILLER  PIC X(15) VALUE 'PARTIDA'.
010900     03 FILLER  PIC X(15) VALUE 'TORCIDA'.
011000     03 FILLER  PIC X(15) VALUE 'ESTADIO'.
011100     03 FILLER  PIC X(15) VALUE 'COPA'.
011200     03 FILLER  PIC X(15) VALUE 'LIBERTADORES'.
011300 01  WKW-ESPORTE REDEFINES WKW-ESPORTE-INI.
011400     03 WKW-ESPORTE-PAL      PIC X(15) OCCURS 10 TIMES.
011500 77  WKW-ESPORTE-CANT        PIC 9(02) COMP VALUE 10.
011600
011700 01  WKW-CONTROV-INI.
011800     03 FILLER  PIC X(15) VALUE 'CORRUPCAO'.
011900     03 FILLER  PIC X(15) VALUE 'PROPINA'.
012000     03 FILLER  PIC X(15) VALUE 'FRAUDE'.
012100     03 FILLER  PIC X(15) VALUE 'INVESTIGACAO'.
012200     03 FILLER  PIC X(15) VALUE 'ESCANDALO'.
012300     03 FILLER  PIC X(15) VALUE 'LAVAGEM'.
012400 01  WKW-CONTROV REDEFINES WKW-CONTROV-INI.
012500     03 WKW-CONTROV-PAL      PIC X(15) OCCURS 6 TIMES.
012600 77  WKW-CONTROV-CANT        PIC 9(02) COMP VALUE 6.
012700
012800*----------------------------------------------------------------*
012900* PARAMETROS DE RASTREO A ELIMINAR EN LA NORMALIZACION DE URL    *
013000* (PGMURL01) - NOMBRES DE QUERY STRING, SIEMPRE EN MAYUSCULAS    *
013100*----------------------------------------------------------------*
013200 01  WKW-RASTREO-INI.
013300     03 FILLER  PIC X(15) VALUE 'UTM_SOURCE'.
013400     03 FILLER  PIC X(15) VALUE 'UTM_MEDIUM'.
013500     03 FILLER  PIC X(15) VALUE 'UTM_CAMPAIGN'.
013600     03 FILLER  PIC X(15) VALUE 'UTM_CONTENT'.
013700     03 FILLER  PIC X(15) VALUE 'UTM_TERM'.
013800     03 FILLER  PIC X(15) VALUE 'FBCLID'.
013900     03 FILLER  PIC X(15) VALUE 'GCLID'.
014000     03 FILLER  PIC X(15) VALUE 'MSCLKID'.
014100     03 FILLER  PIC X(15) VALUE 'REF'.
014200     03 FILLER  PIC X(15) VALUE 'SOURCE'.
014300     03 FILLER  PIC X(15) VALUE 'CAMPAIGN'.
014400     03 FILLER  PIC X(15) VALUE '_GA'.
014500     03 FILLER  PIC X(15) VALUE '_GL'.
014600 01  WKW-RASTREO REDEFINES WKW-RASTREO-INI.
014700     03 WKW-RASTREO-PAL      PIC X(15) OCCURS 13 TIMES.
014800 77  WKW-RASTREO-CANT        PIC 9(02) COMP VALUE 13.
