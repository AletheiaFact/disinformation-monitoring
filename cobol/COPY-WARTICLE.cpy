000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE ARTICULO ENTRANTE (ARTICLE-IN)             *
000300* UNA OCURRENCIA POR NOTA BAJADA DEL FEED DE LA FUENTE           *
000400* LONGITUD DE REGISTRO (1280)                                    *
000500*----------------------------------------------------------------*
000600 01  WARTICLE.
000700     03 ART-NOMBRE-FUENTE         PIC  X(020).
000800     03 ART-URL-CRUDA             PIC  X(120).
000900     03 ART-TITULO                PIC  X(120).
001000     03 ART-FECHA-PUBLIC          PIC  9(008).
001100     03 ART-IDIOMA                PIC  X(002).
001200     03 ART-CUERPO                PIC  X(1000).
001300     03 FILLER                    PIC  X(010).
