000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA PGMURL01            *
000300* SE COMPLETA CON LA URL CRUDA Y DEVUELVE LA URL NORMALIZADA     *
000400*----------------------------------------------------------------*
000500 01  WURLNRM.
000600     05 WURLNRM-ENTRADA.
000700        07 WURLNRM-URL-CRUDA      PIC  X(120).
000800     05 WURLNRM-SALIDA.
000900        07 WURLNRM-URL-NORMAL     PIC  X(120).
001000        07 WURLNRM-RC             PIC  X(002).
