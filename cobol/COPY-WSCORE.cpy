000100*----------------------------------------------------------------*
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA PGMSCOR01           *
000300* SE COMPLETA CON CONTENIDO/TITULO/URL/CREDIBILIDAD Y DEVUELVE   *
000400* EL DESGLOSE DE PUNTAJE (SCORE-BREAKDOWN) DE LA GUIA DE CORTE   *
000500*----------------------------------------------------------------*
000600 01  WSCORE.
000700     05 WSCORE-ENTRADA.
000800        07 WSCORE-CONTENIDO       PIC  X(500).
000900        07 WSCORE-TITULO          PIC  X(120).
001000        07 WSCORE-URL             PIC  X(120).
001100        07 WSCORE-CREDIBILIDAD    PIC  X(006).
001200     05 WSCORE-SALIDA.
001300        07 SB-CALIDAD             PIC  9(002).
001400        07 SB-VERIFICABLE         PIC  9(002).
001500        07 SB-RIESGO-FUENTE       PIC  9(002).
001600        07 SB-PENALIZ-TEMA        PIC S9(002).
001700        07 SB-TOTAL               PIC S9(003).
001800        07 WSCORE-RC              PIC  X(002).
