000100******************************************************************
000200* PROGRAMA    : PGMURL01                                         *
000300* INSTALACION : EDUSAM                                           *
000400* APLICACION  : SIMOD - SISTEMA DE MONITOREO DE DESINFORMACION   *
000500* DESCRIPCION : RUTINA LLAMADA QUE NORMALIZA LA URL CRUDA DE UN  *
000600*               ARTICULO: SUBE EL ESQUEMA HTTP A HTTPS, QUITA EL *
000700*               FRAGMENTO (#...), DESCARTA LOS PARAMETROS DE     *
000800*               RASTREO (WKW-RASTREO) Y LOS VACIOS, Y REEMITE    *
000900*               LOS RESTANTES ORDENADOS ASCENDENTE POR NOMBRE.   *
001000*               UNA URL SIN '://' SE CONSIDERA MAL FORMADA Y SE  *
001100*               DEVUELVE SIN TOCAR.                              *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400*-----------------------
001500 PROGRAM-ID.   PGMURL01.
001600 AUTHOR.       E PALMEYRO.
001700 INSTALLATION. EDUSAM.
001800 DATE-WRITTEN. 11/09/1990.
001900 DATE-COMPILED.
002000 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*-----------------------------------------------------------------
002400* FECHA      PROGRAMADOR   PETICION     DESCRIPCION
002500* ---------- ------------- ------------ -----------------------
002600* 11/09/1990 E.PALMEYRO    N/A          ALTA INICIAL. VALIDABA    N/A     
002700*                                       CODIGO DE PAIS CONTRA     N/A     
002800*                                       TABLA WCODPAIS PARA LAS   N/A     
002900*                                       URL DE LAS AGENCIAS DE    N/A     
003000*                                       CABLE INTERNACIONAL.      N/A     
003100* 04/04/1994 E.PALMEYRO    REQ-0298     SE AGREGA BUSQUEDA DE     REQ-0298
003200*                                       ESQUEMA (HTTP/FTP) AL     REQ-0298
003300*                                       INICIO DE LA URL.         REQ-0298
003400* 23/10/1998 R.GIMENEZ     Y2K-0007     REVISION FIN DE SIGLO.    Y2K-0007
003500*                                       SIN CAMPOS DE FECHA EN    Y2K-0007
003600*                                       ESTA RUTINA.              Y2K-0007
003700* 05/06/2016 J.ACOSTA      REQ-3390     SIMOD: SE CONVIERTE DE    REQ-3390
003800*                                       PROGRAMA PRINCIPAL DE     REQ-3390
003900*                                       LOTE (LEIA URL.TXT Y      REQ-3390
004000*                                       PAISES.TXT) A RUTINA      REQ-3390
004100*                                       LLAMADA POR PGMEXTR01,    REQ-3390
004200*                                       UNA URL POR LLAMADA.      REQ-3390
004300* 09/06/2016 J.ACOSTA      REQ-3390     SE REEMPLAZA LA TABLA DE  REQ-3390
004400*                                       PAISES POR LA TABLA DE    REQ-3390
004500*                                       PARAMETROS DE RASTREO     REQ-3390
004600*                                       (WKW-RASTREO) Y SE        REQ-3390
004700*                                       IMPLEMENTA EL ARMADO DE   REQ-3390
004800*                                       LA URL NORMALIZADA.       REQ-3390
004900* 21/06/2016 M.SOSA        REQ-3412     SE AGREGA EL ORDEN        REQ-3412
005000*                                       ASCENDENTE DE LOS         REQ-3412
005100*                                       PARAMETROS REMANENTES     REQ-3412
005200*                                       (BURBUJEO POR NOMBRE).    REQ-3412
005300* 30/05/2018 J.ACOSTA      REQ-3481     SE SACA EL AGREGADO DE    REQ-3481
005400*                                       '/' AL INICIO DEL PATH    REQ-3481
005500*                                       EN 2900 (DEJABA TRIPLE    REQ-3481
005600*                                       BARRA EN CASI TODAS LAS   REQ-3481
005700*                                       URL Y ROMPIA LA CLAVE DE  REQ-3481
005800*                                       HASH) Y LA SUBA FORZADA   REQ-3481
005900*                                       A HTTPS DE CUALQUIER      REQ-3481
006000*                                       ESQUEMA EN 2900 (FTP,     REQ-3481
006100*                                       MAILTO, ETC. DEBEN QUEDAR REQ-3481
006200*                                       SIN TOCAR). HOST Y PATH   REQ-3481
006300*                                       NO SE MODIFICAN MAS.      REQ-3481
006400*-----------------------------------------------------------------
006500
006600 ENVIRONMENT DIVISION.
006700*-------------------------------------------------------------*
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CLASS CLASE-NUMERICA IS '0' THRU '9'.
007100
007200 DATA DIVISION.
007300*-------------------------------------------------------------*
007400
007500 WORKING-STORAGE SECTION.
007600*-------------------------------------------------------------*
007700 77  WS-PROGRAMA                    PIC X(08) VALUE 'PGMURL01'.
007800
007900 77  WS-PTR                         PIC 9(03) COMP VALUE 0.
008000 77  WS-POS-ESQUEMA                 PIC 9(03) COMP VALUE 0.
008100 77  WS-POS-FRAGM                   PIC 9(03) COMP VALUE 0.
008200 77  WS-POS-QUERY                   PIC 9(03) COMP VALUE 0.
008300 77  WS-POS-IGUAL                   PIC 9(03) COMP VALUE 0.
008400 77  WS-LEN-RESTO                   PIC 9(03) COMP VALUE 0.
008500 77  WS-CANT-PARM                   PIC 9(02) COMP VALUE 0.
008600 77  WS-CANT-KEEP                   PIC 9(02) COMP VALUE 0.
008700 77  IDX-PARM                       PIC 9(02) COMP VALUE 0.
008800 77  IDX-RASTR                      PIC 9(02) COMP VALUE 0.
008900 77  IDX-I                          PIC 9(02) COMP VALUE 0.
009000 77  WS-HUBO-CAMBIO                 PIC X(01) VALUE 'N'.
009100     88 88-HUBO-CAMBIO-SI                     VALUE 'S'.
009200     88 88-HUBO-CAMBIO-NO                     VALUE 'N'.
009300 77  WS-ES-RASTREO                  PIC X(01) VALUE 'N'.
009400     88 88-ES-RASTREO                         VALUE 'S'.
009500
009600 01  WS-ESQUEMA                     PIC X(010) VALUE SPACES.
009700* VISTA DEL ESQUEMA DE ENTRADA - EVITA REPETIR LA REFERENCIA
009800* POSICIONAL (1:4)/(1:1) EN CADA CHEQUEO DE 2200-SUBIR-ESQUEMA.
009900 01  WS-ESQUEMA-CHK REDEFINES WS-ESQUEMA.
010000     03 WS-ESQ-4                    PIC X(004).
010100     03 FILLER                      PIC X(006).
010200 01  WS-ESQUEMA-SALIDA              PIC X(010) VALUE SPACES.
010300 01  WS-RESTO                       PIC X(120) VALUE SPACES.
010400 01  WS-PATH                        PIC X(120) VALUE SPACES.
010500* VISTA DEL PRIMER CARACTER DEL PATH - PERMITE DETECTAR (SIN
010600* TOCAR HOST NI PATH) UNA URL SIN PATH, PARA AVISARLE AL
010700* LLAMADOR POR WURLNRM-RC.
010800 01  WS-PATH-CHK REDEFINES WS-PATH.
010900     03 WS-PATH-1RO                 PIC X(001).
011000     03 FILLER                      PIC X(119).
011100 01  WS-QUERY                       PIC X(120) VALUE SPACES.
011200 01  WS-QUERY-ARMADA                PIC X(120) VALUE SPACES.
011300* VISTA DEL PRIMER CARACTER DE LA QUERY ARMADA - NO DEBE
011400* QUEDAR UN '&' SUELTO AL INICIO SI SE DESCARTO EL PRIMER
011500* PARAMETRO DE RASTREO.
011600 01  WS-QUERY-ARMADA-CHK REDEFINES WS-QUERY-ARMADA.
011700     03 WS-QRY-ARM-1RO               PIC X(001).
011800     03 FILLER                       PIC X(119).
011900 01  WS-TOKEN                       PIC X(120) VALUE SPACES.
012000 01  WS-NOME-MAY                    PIC X(030) VALUE SPACES.
012100 01  WS-AUX-NOME                    PIC X(030) VALUE SPACES.
012200 01  WS-AUX-VALOR                   PIC X(080) VALUE SPACES.
012300
012400 01  WS-TAB-PARM.
012500     03 WS-PARM-OCR OCCURS 20 TIMES INDEXED BY IDX-TP.
012600        05 WS-PARM-NOME             PIC X(030).
012700        05 WS-PARM-VALOR            PIC X(080).
012800
012900* TABLAS DE PALABRAS CLAVE / PARAMETROS DE RASTREO
013000*---------------------------------------------------------------
013100 COPY WKEYWRD.
013200
013300*-------------------------------------------------------------*
013400 LINKAGE SECTION.
013500*-------------------------------------------------------------*
013600* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
013700
013800 COPY WURLNRM.
013900
014000*-------------------------------------------------------------*
014100 PROCEDURE DIVISION USING WURLNRM.
014200*-------------------------------------------------------------*
014300
014400 0000-CUERPO-PRINCIPAL SECTION.
014500*-----------------------------
014600
014700     PERFORM 1000-INICIO.
014800
014900     IF WURLNRM-URL-CRUDA NOT = SPACES
015000        PERFORM 2000-PROCESO
015100     END-IF.
015200
015300     PERFORM 3000-TERMINO.
015400
015500 1000-INICIO SECTION.
015600*--------------------
015700
015800     INITIALIZE WURLNRM-SALIDA.
015900     MOVE '00'                       TO WURLNRM-RC.
016000     MOVE SPACES                     TO WS-ESQUEMA
016100                                         WS-ESQUEMA-SALIDA
016200                                         WS-RESTO
016300                                         WS-PATH
016400                                         WS-QUERY
016500                                         WS-QUERY-ARMADA.
016600     MOVE ZERO                       TO WS-CANT-PARM
016700                                         WS-CANT-KEEP.
016800
016900 2000-PROCESO SECTION.
017000*---------------------
017100
017200     PERFORM 2100-SEPARAR-ESQUEMA.
017300
017400     IF WS-RESTO = SPACES
017500* NO SE ENCONTRO EL SEPARADOR '://' - URL MAL FORMADA
017600        MOVE WURLNRM-URL-CRUDA        TO WURLNRM-URL-NORMAL
017700     ELSE
017800        PERFORM 2200-SUBIR-ESQUEMA
017900        PERFORM 2300-QUITAR-FRAGMENTO
018000        PERFORM 2400-SEPARAR-QUERY
018100        IF WS-QUERY NOT = SPACES
018200           PERFORM 2500-PARTIR-PARAMETROS
018300           PERFORM 2600-FILTRAR-RASTREO
018400           PERFORM 2700-ORDENAR-PARAMETROS
018500           PERFORM 2800-ARMAR-QUERY
018600        END-IF
018700        PERFORM 2900-ARMAR-URL-FINAL
018800     END-IF.
018900
019000 2100-SEPARAR-ESQUEMA.
019100*---------------------
019200
019300     UNSTRING WURLNRM-URL-CRUDA DELIMITED BY '://'
019400         INTO WS-ESQUEMA
019500              WS-RESTO
019600     END-UNSTRING.
019700
019800 2200-SUBIR-ESQUEMA.
019900*-------------------
020000
020100     IF WS-ESQ-4 = 'http' OR 'HTTP'
020200        IF WS-ESQUEMA (1:5) = 'https' OR 'HTTPS'
020300           MOVE WS-ESQUEMA            TO WS-ESQUEMA-SALIDA
020400        ELSE
020500           IF WS-ESQ-4 (1:1) = 'H'
020600              MOVE 'HTTPS'            TO WS-ESQUEMA-SALIDA
020700           ELSE
020800              MOVE 'https'            TO WS-ESQUEMA-SALIDA
020900           END-IF
021000        END-IF
021100     ELSE
021200        MOVE WS-ESQUEMA               TO WS-ESQUEMA-SALIDA
021300     END-IF.
021400
021500 2300-QUITAR-FRAGMENTO.
021600*----------------------
021700
021800     MOVE ZERO                        TO WS-POS-FRAGM.
021900
022000     INSPECT WS-RESTO TALLYING WS-POS-FRAGM
022100         FOR CHARACTERS BEFORE INITIAL '#'.
022200
022300     IF WS-POS-FRAGM < LENGTH OF WS-RESTO
022400        MOVE SPACES                   TO WS-QUERY-ARMADA
022500        MOVE WS-RESTO (1:WS-POS-FRAGM) TO WS-QUERY-ARMADA
022600        MOVE WS-QUERY-ARMADA           TO WS-RESTO
022700        MOVE SPACES                    TO WS-QUERY-ARMADA
022800     END-IF.
022900
023000 2400-SEPARAR-QUERY.
023100*-------------------
023200
023300     MOVE ZERO                        TO WS-POS-QUERY.
023400
023500     INSPECT WS-RESTO TALLYING WS-POS-QUERY
023600         FOR CHARACTERS BEFORE INITIAL '?'.
023700
023800     IF WS-POS-QUERY < LENGTH OF WS-RESTO
023900        MOVE WS-RESTO (1:WS-POS-QUERY) TO WS-PATH
024000        ADD 2                          TO WS-POS-QUERY
024100        MOVE WS-RESTO (WS-POS-QUERY:)  TO WS-QUERY
024200     ELSE
024300        MOVE WS-RESTO                  TO WS-PATH
024400        MOVE SPACES                    TO WS-QUERY
024500     END-IF.
024600
024700 2500-PARTIR-PARAMETROS.
024800*-----------------------
024900
025000     MOVE 1                           TO WS-PTR.
025100     MOVE ZERO                        TO WS-CANT-PARM.
025200
025300     PERFORM 2510-SACAR-TOKEN
025400         UNTIL WS-PTR > LENGTH OF WS-QUERY
025500            OR WS-CANT-PARM > 19.
025600
025700 FIN-2500.
025800     EXIT.
025900
026000 2510-SACAR-TOKEN.
026100*----------------
026200
026300     MOVE SPACES                      TO WS-TOKEN.
026400     UNSTRING WS-QUERY DELIMITED BY '&'
026500         INTO WS-TOKEN
026600         WITH POINTER WS-PTR
026700     END-UNSTRING.
026800
026900     IF WS-TOKEN NOT = SPACES
027000        ADD 1                         TO WS-CANT-PARM
027100        MOVE SPACES                   TO WS-AUX-NOME
027200                                          WS-AUX-VALOR
027300        UNSTRING WS-TOKEN DELIMITED BY '='
027400            INTO WS-AUX-NOME
027500                 WS-AUX-VALOR
027600        END-UNSTRING
027700        MOVE WS-AUX-NOME    TO WS-PARM-NOME  (WS-CANT-PARM)
027800        MOVE WS-AUX-VALOR   TO WS-PARM-VALOR (WS-CANT-PARM)
027900     END-IF.
028000
028100 FIN-2510.
028200     EXIT.
028300
028400 2600-FILTRAR-RASTREO.
028500*---------------------
028600
028700     MOVE ZERO                        TO WS-CANT-KEEP.
028800
028900     PERFORM 2610-EVALUAR-PARAMETRO
029000         VARYING IDX-PARM FROM 1 BY 1
029100           UNTIL IDX-PARM > WS-CANT-PARM.
029200
029300 FIN-2600.
029400     EXIT.
029500
029600 2610-EVALUAR-PARAMETRO.
029700*----------------------
029800
029900     SET 88-ES-RASTREO-NO             TO TRUE.
030000     MOVE SPACES                      TO WS-NOME-MAY.
030100     MOVE WS-PARM-NOME (IDX-PARM)     TO WS-NOME-MAY.
030200     INSPECT WS-NOME-MAY
030300         CONVERTING
030400         'abcdefghijklmnopqrstuvwxyz'
030500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030600
030700     PERFORM 2620-COMPARAR-RASTREO
030800         VARYING IDX-RASTR FROM 1 BY 1
030900           UNTIL IDX-RASTR > WKW-RASTREO-CANT.
031000
031100     IF NOT 88-ES-RASTREO
031200        AND WS-PARM-VALOR (IDX-PARM) NOT = SPACES
031300        ADD 1                         TO WS-CANT-KEEP
031400        MOVE WS-PARM-NOME  (IDX-PARM)
031500                              TO WS-PARM-NOME  (WS-CANT-KEEP)
031600        MOVE WS-PARM-VALOR (IDX-PARM)
031700                              TO WS-PARM-VALOR (WS-CANT-KEEP)
031800     END-IF.
031900
032000 FIN-2610.
032100     EXIT.
032200
032300 2620-COMPARAR-RASTREO.
032400*----------------------
032500
032600     IF WS-NOME-MAY (1:15) = WKW-RASTREO-PAL (IDX-RASTR)
032700        SET 88-ES-RASTREO              TO TRUE
032800     END-IF.
032900
033000 FIN-2620.
033100     EXIT.
033200
033300 2700-ORDENAR-PARAMETROS.
033400*------------------------
033500
033600* BURBUJEO ASCENDENTE POR NOMBRE DE PARAMETRO - SOLO SOBRE LOS
033700* WS-CANT-KEEP PRIMEROS OCURRENCIAS DE LA TABLA
033800
033900     IF WS-CANT-KEEP > 1
034000        SET 88-HUBO-CAMBIO-SI          TO TRUE
034100        PERFORM 2710-PASADA-BURBUJEO
034200            UNTIL 88-HUBO-CAMBIO-NO
034300     END-IF.
034400
034500 FIN-2700.
034600     EXIT.
034700
034800 2710-PASADA-BURBUJEO.
034900*---------------------
035000
035100     SET 88-HUBO-CAMBIO-NO            TO TRUE.
035200     PERFORM 2720-COMPARAR-INTERCAMBIAR
035300         VARYING IDX-I FROM 1 BY 1
035400           UNTIL IDX-I > WS-CANT-KEEP - 1.
035500
035600 FIN-2710.
035700     EXIT.
035800
035900 2720-COMPARAR-INTERCAMBIAR.
036000*---------------------------
036100
036200     IF WS-PARM-NOME (IDX-I) > WS-PARM-NOME (IDX-I + 1)
036300        MOVE WS-PARM-NOME  (IDX-I)     TO WS-AUX-NOME
036400        MOVE WS-PARM-VALOR (IDX-I)     TO WS-AUX-VALOR
036500        MOVE WS-PARM-NOME  (IDX-I + 1) TO WS-PARM-NOME (IDX-I)
036600        MOVE WS-PARM-VALOR (IDX-I + 1) TO WS-PARM-VALOR (IDX-I)
036700        MOVE WS-AUX-NOME     TO WS-PARM-NOME  (IDX-I + 1)
036800        MOVE WS-AUX-VALOR    TO WS-PARM-VALOR (IDX-I + 1)
036900        SET 88-HUBO-CAMBIO-SI          TO TRUE
037000     END-IF.
037100
037200 FIN-2720.
037300     EXIT.
037400
037500 2800-ARMAR-QUERY.
037600*-----------------
037700
037800     MOVE SPACES                      TO WS-QUERY-ARMADA.
037900
038000     IF WS-CANT-KEEP > 0
038100        PERFORM 2810-AGREGAR-PARM
038200            VARYING IDX-PARM FROM 1 BY 1
038300              UNTIL IDX-PARM > WS-CANT-KEEP
038400     END-IF.
038500
038600 FIN-2800.
038700     EXIT.
038800
038900 2810-AGREGAR-PARM.
039000*------------------
039100
039200     IF IDX-PARM = 1
039300        STRING
039400            WS-PARM-NOME  (IDX-PARM) DELIMITED BY SPACE
039500            '='                      DELIMITED BY SIZE
039600            WS-PARM-VALOR (IDX-PARM) DELIMITED BY SPACE
039700            INTO WS-QUERY-ARMADA
039800        END-STRING
039900     ELSE
040000        MOVE SPACES                  TO WS-TOKEN
040100        STRING
040200            WS-QUERY-ARMADA          DELIMITED BY SPACE
040300            '&'                      DELIMITED BY SIZE
040400            WS-PARM-NOME  (IDX-PARM) DELIMITED BY SPACE
040500            '='                      DELIMITED BY SIZE
040600            WS-PARM-VALOR (IDX-PARM) DELIMITED BY SPACE
040700            INTO WS-TOKEN
040800        END-STRING
040900        MOVE WS-TOKEN                TO WS-QUERY-ARMADA
041000     END-IF.
041100
041200 FIN-2810.
041300     EXIT.
041400
041500 2900-ARMAR-URL-FINAL.
041600*---------------------
041700
041800* EL HOST Y EL PATH QUEDAN COMO SE PARTIERON EN 2400-SEPARAR-
041900* QUERY - NO SE LES AGREGA NI QUITA NADA. SOLO SE AVISA POR
042000* WURLNRM-RC CUANDO NO QUEDO PATH (CASO RARO, URL SIN NADA
042100* DESPUES DEL HOST).
042200     IF WS-PATH-1RO = SPACES
042300        MOVE '04'                    TO WURLNRM-RC
042400     END-IF.
042500
042600     IF WS-QRY-ARM-1RO = '&'
042700        MOVE WS-QUERY-ARMADA (2:119) TO WS-QUERY-ARMADA
042800     END-IF.
042900
043000     IF WS-CANT-KEEP > 0
043100        STRING
043200            WS-ESQUEMA-SALIDA DELIMITED BY SPACE
043300            '://'             DELIMITED BY SIZE
043400            WS-PATH           DELIMITED BY SPACE
043500            '?'               DELIMITED BY SIZE
043600            WS-QUERY-ARMADA   DELIMITED BY SPACE
043700            INTO WURLNRM-URL-NORMAL
043800        END-STRING
043900     ELSE
044000        STRING
044100            WS-ESQUEMA-SALIDA DELIMITED BY SPACE
044200            '://'             DELIMITED BY SIZE
044300            WS-PATH           DELIMITED BY SPACE
044400            INTO WURLNRM-URL-NORMAL
044500        END-STRING
044600     END-IF.
044700
044800 3000-TERMINO SECTION.
044900*---------------------
045000
045100     GOBACK.
045200
045300 END PROGRAM PGMURL01.
